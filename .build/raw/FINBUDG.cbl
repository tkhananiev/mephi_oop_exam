      *****************************************************************
      *   FINBUDG
      *   PERSONAL FINANCE LEDGER - SET A CATEGORY BUDGET LIMIT
      *
      *   DESCENDED FROM THE OLD "COMPRA DE ENTRADAS DE ESPECTACULOS"
      *   PROGRAM (BANK7) -- WHERE BANK7 LOOKED UP A SHOW BY NAME IN
      *   ESPECTACULOS AND VALIDATED THE REQUESTED SEAT COUNT AGAINST
      *   THE SHOW'S AVAILABLE-SEATS FIELD, THIS SUBPROGRAM LOOKS UP A
      *   CATEGORY BY NAME IN THE IN-MEMORY CATEGORY TABLE AND SETS
      *   ITS BUDGET-LIMIT FIELD, CREATING THE CATEGORY IF IT IS NOT
      *   YET ON FILE.
      *
      *   AUTHOR. R. S. MARTINEZ.
      *   INSTALLATION. UNIZAR DATA CENTER.
      *   DATE-WRITTEN. 11/24/2003.
      *   DATE-COMPILED.
      *   SECURITY. CONFIDENTIAL.
      *
      *   CHANGE LOG
      *     2003-11-24 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK7
      *                     SHOW-TICKET PURCHASE SCREEN INTO A BATCH
      *                     CATEGORY-LIMIT SETTER. REQ# FL-0011.
      *     2011-06-22 DLP  CONVERTED THE LIMIT FIELD TO COMP-3.
      *                     REQ# FL-0058.
      *     2016-03-02 MTV  DROPPED THE SEAT-COUNT SCREEN -- THE NEW
      *                     LIMIT NOW ARRIVES ON THE COMMAND RECORD.
      *                     REQ# FL-0081.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. FINBUDG.
       AUTHOR. R. S. MARTINEZ.
       INSTALLATION. UNIZAR DATA CENTER.
       DATE-WRITTEN. 11/24/2003.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. UNIZAR-HOST.
       OBJECT-COMPUTER. UNIZAR-HOST.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       77  WS-RC-OK                     PIC S9(4) COMP VALUE 0.
       77  WS-RC-BAD-LIMIT              PIC S9(4) COMP VALUE 4.
       77  WS-RC-BAD-CATEGORY           PIC S9(4) COMP VALUE 8.

      *       SIGNED VIEW OF THE LINKAGE LIMIT FOR THE NEGATIVE-VALUE
      *       TEST -- THE LINKAGE PICTURE ITSELF IS UNSIGNED.
       77  WS-LIMIT-CHECK                PIC S9(9)V99 COMP-3 VALUE 0.
       01  WS-LIMIT-CHECK-ALT REDEFINES WS-LIMIT-CHECK.
           05  WS-LIMIT-CHECK-DISPLAY   PIC S9(11).

       77  WS-CAT-FOUND-IDX              PIC 9(4) COMP VALUE 0.
       77  WS-CAT-SCAN-IDX                PIC 9(4) COMP VALUE 0.
       77  WS-CAT-FOUND-SWITCH            PIC 9(1) COMP VALUE 0.
           88  CATEGORY-WAS-FOUND         VALUE 1.

      *       THE NEW LIMIT BROKEN OUT TO A PLAIN DISPLAY PICTURE FOR
      *       THE CONFIRMATION MESSAGE.
       77  WS-CONFIRM-LIMIT               PIC 9(9)V99 COMP-3 VALUE 0.
       01  WS-CONFIRM-LIMIT-ALT REDEFINES WS-CONFIRM-LIMIT.
           05  WS-CONFIRM-LIMIT-DISPLAY  PIC 9(11).

      *       PRIOR SPENT TOTAL, SAME DISPLAY TREATMENT, SHOWN
      *       ALONGSIDE THE NEW LIMIT WHEN AN EXISTING CATEGORY IS
      *       BEING CHANGED.
       77  WS-CONFIRM-SPENT               PIC 9(9)V99 COMP-3 VALUE 0.
       01  WS-CONFIRM-SPENT-ALT REDEFINES WS-CONFIRM-SPENT.
           05  WS-CONFIRM-SPENT-DISPLAY  PIC 9(11).

       LINKAGE SECTION.
       COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
                             WRK- BY LKW-.

       01  LK-CATEGORY                   PIC X(20).
       01  LK-NEW-LIMIT                   PIC 9(9)V99 COMP-3.
       77  LK-RETURN-CODE                 PIC S9(4) COMP.

       PROCEDURE DIVISION USING LK-WALLET
                                 LK-CATEGORY
                                 LK-NEW-LIMIT
                                 LK-RETURN-CODE.
       0000-MAIN-LINE.
           PERFORM 1000-VALIDAR THRU 1000-EXIT
           IF LK-RETURN-CODE = WS-RC-OK
               PERFORM 2000-FIJAR-LIMITE THRU 2000-EXIT
           END-IF
           GOBACK.

       1000-VALIDAR.
      *         LIMIT MUST NOT BE NEGATIVE AND THE CATEGORY NAME MUST
      *         NOT BE BLANK -- THE SAME TWO GUARDS BANK7 USED TO KEEP
      *         A SEAT REQUEST FROM GOING NEGATIVE OR UNNAMED.
           MOVE WS-RC-OK TO LK-RETURN-CODE
           MOVE LK-NEW-LIMIT TO WS-LIMIT-CHECK
           IF WS-LIMIT-CHECK < 0
               MOVE WS-RC-BAD-LIMIT TO LK-RETURN-CODE
           END-IF
           IF LK-CATEGORY = SPACES
               MOVE WS-RC-BAD-CATEGORY TO LK-RETURN-CODE
           END-IF.
       1000-EXIT.
           EXIT.

       2000-FIJAR-LIMITE.
      *         LOOK UP THE CATEGORY, SAME SCAN BANK7 DID AGAINST
      *         ESPECTACULOS BY SHOW NAME, THEN EITHER REWRITE ITS
      *         LIMIT OR OPEN A NEW CATEGORY AT THAT LIMIT WITH
      *         NOTHING SPENT YET.
           MOVE 0 TO WS-CAT-FOUND-SWITCH
           MOVE 0 TO WS-CAT-FOUND-IDX
           IF LKW-CAT-COUNT > 0
               PERFORM 2010-BUSCAR-CATEGORIA
                   VARYING WS-CAT-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-CAT-SCAN-IDX > LKW-CAT-COUNT
                      OR CATEGORY-WAS-FOUND
           END-IF
           IF CATEGORY-WAS-FOUND
               SET LKW-CAT-IDX TO WS-CAT-FOUND-IDX
               MOVE LK-NEW-LIMIT TO LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
               MOVE LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX) TO WS-CONFIRM-SPENT
               DISPLAY "  PRIOR SPENT=" WS-CONFIRM-SPENT-DISPLAY
           ELSE
               ADD 1 TO LKW-CAT-COUNT
               SET LKW-CAT-IDX TO LKW-CAT-COUNT
               MOVE LK-CATEGORY  TO LKW-CAT-NAME(LKW-CAT-IDX)
               MOVE LK-NEW-LIMIT TO LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
               MOVE 0            TO LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
           END-IF
           MOVE LK-NEW-LIMIT TO WS-CONFIRM-LIMIT
           DISPLAY "FINBUDG - LIMIT SET FOR " LK-CATEGORY
           DISPLAY "  LIMIT=" WS-CONFIRM-LIMIT-DISPLAY.
       2000-EXIT.
           EXIT.

       2010-BUSCAR-CATEGORIA.
           SET LKW-CAT-IDX TO WS-CAT-SCAN-IDX
           IF LKW-CAT-NAME(LKW-CAT-IDX) = LK-CATEGORY
               MOVE 1 TO WS-CAT-FOUND-SWITCH
               MOVE WS-CAT-SCAN-IDX TO WS-CAT-FOUND-IDX
           END-IF.
