      *****************************************************************
      *   FINMAIN
      *   PERSONAL FINANCE LEDGER - BATCH RUN DRIVER
      *
      *   DESCENDED FROM THE OLD UNIZARBANK CASH-MACHINE MENU PROGRAM
      *   (BANK1) -- WHERE BANK1 READ A CARD NUMBER AND PIN FROM THE
      *   KEYBOARD AND THEN CALLED ONE SUBPROGRAM PER MENU CHOICE,
      *   THIS RUN READS ONE LOGIN FROM THE RUN PARAMETERS, LOGS IN
      *   ONCE, AND THEN WORKS THROUGH A QUEUE OF COMMAND-RECORDS ON
      *   THE COMMANDS FILE, CALLING THE SAME FAMILY OF SUBPROGRAMS
      *   FOR EACH ONE IN TURN.
      *
      *   AUTHOR. R. S. MARTINEZ.
      *   INSTALLATION. UNIZAR DATA CENTER.
      *   DATE-WRITTEN. 11/04/2003.
      *   DATE-COMPILED.
      *   SECURITY. CONFIDENTIAL.
      *
      *   CHANGE LOG
      *     2003-11-04 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK1
      *                     CARD-MENU DRIVER INTO A BATCH QUEUE READER.
      *                     REQ# FL-0007.
      *     2004-01-09 RSM  ADDED THE OPERATION/CATEGORY LOAD AND SAVE
      *                     STEPS NOW THAT THE WALLET CARRIES A
      *                     JOURNAL AND A CATEGORY TABLE. REQ# FL-0009.
      *     2009-02-18 JCQ  ADDED CMD-SET-BUDGET AND CMD-TRANSFER
      *                     DISPATCH. REQ# FL-0041.
      *     2011-06-22 DLP  CONVERTED WALLET AMOUNTS TO COMP-3.
      *                     REQ# FL-0058.
      *     1998-11-30 RSM  Y2K REMEDIATION -- ALL DATE FIELDS ON THIS
      *                     RUN ALREADY CARRIED FULL 4-DIGIT YEARS;
      *                     NO DATA CONVERSION REQUIRED. REQ# FL-0023.
      *     2016-03-02 MTV  REPLACED THE OPERATOR MENU (ACCEPT/CHOICE)
      *                     WITH THE COMMAND-RECORD BATCH QUEUE.
      *                     REQ# FL-0081.
      *     2016-03-02 MTV  PULLED THE RECORD LAYOUTS OUT INTO COPY
      *                     MEMBERS SHARED WITH THE NEW SUBPROGRAMS.
      *                     REQ# FL-0081.
      *     2018-07-11 MTV  RAISED JOURNAL/CATEGORY TABLE SIZES.
      *                     REQ# FL-0093.
      *     2021-09-14 IGP  ADDED FSW/FSC/FSR FILE-STATUS DISPLAYS TO
      *                     PSYS-ERR AFTER THE Y/E RUN ABENDED WITH NO
      *                     DIAGNOSTIC. REQ# FL-0101.
      *     2023-05-30 IGP  MOVED USERS-FILE OWNERSHIP INTO FINAUTH --
      *                     A CALLED SUBPROGRAM CANNOT SHARE ITS
      *                     CALLER'S FD. REQ# FL-0108.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. FINMAIN.
       AUTHOR. R. S. MARTINEZ.
       INSTALLATION. UNIZAR DATA CENTER.
       DATE-WRITTEN. 11/04/2003.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. UNIZAR-HOST.
       OBJECT-COMPUTER. UNIZAR-HOST.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VALID-OP-CODE IS "1" "2" "3" "7".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *         THE USERS FILE IS OWNED AND OPENED BY FINAUTH, NOT BY
      *         THIS PROGRAM -- A CALLED SUBPROGRAM CANNOT BE HANDED
      *         ITS CALLER'S FD, SO FINAUTH CARRIES ITS OWN SELECT FOR
      *         IT AND FINMAIN ONLY EVER SEES FIN-USER-RECORD AS A
      *         LINKAGE BUFFER.
           SELECT WALLET-FILE ASSIGN TO WS-WALLET-DSN
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS FSW.

           SELECT COMMANDS-FILE ASSIGN TO WS-COMMANDS-DSN
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS FSC.

           SELECT REPORT-FILE ASSIGN TO WS-REPORT-DSN
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS FSR.

       DATA DIVISION.
       FILE SECTION.
       FD  WALLET-FILE
           LABEL RECORD STANDARD.
       01  WALLET-FILE-REC.
      *         RECORD-TYPE DISCRIMINATOR -- "H"=HEADER "O"=OPERATION
      *         "C"=CATEGORY, SAME IDEA AS THE OLD TIPO-ANTIGUA/
      *         TIPO-PROGRAMADA SWITCH THAT TOLD BANK9 WHICH OF TWO
      *         RECORD SHAPES IT WAS LOOKING AT.
           05  WFR-REC-TYPE             PIC X(1).
               88  WFR-IS-HEADER        VALUE "H".
               88  WFR-IS-OPERATION     VALUE "O".
               88  WFR-IS-CATEGORY      VALUE "C".
           05  WFR-HEADER-BODY.
               10  WFR-H-LOGIN          PIC X(20).
               10  WFR-H-BALANCE        PIC S9(9)V99 COMP-3.
           05  WFR-OPERATION-BODY REDEFINES WFR-HEADER-BODY.
               10  WFR-O-LOGIN          PIC X(20).
               10  WFR-O-SEQ            PIC 9(6).
               10  WFR-O-TYPE           PIC X(1).
               10  WFR-O-DESCRIPTION    PIC X(40).
               10  WFR-O-AMOUNT         PIC 9(9)V99 COMP-3.
               10  WFR-O-CATEGORY       PIC X(20).
               10  WFR-O-DATE           PIC 9(8).
               10  WFR-O-TIME           PIC 9(6).
           05  WFR-CATEGORY-BODY REDEFINES WFR-HEADER-BODY.
               10  WFR-C-LOGIN          PIC X(20).
               10  WFR-C-NAME           PIC X(20).
               10  WFR-C-BUDGET-LIMIT   PIC 9(9)V99 COMP-3.
               10  WFR-C-TOTAL-SPENT    PIC 9(9)V99 COMP-3.
           05  FILLER                   PIC X(30).

       FD  COMMANDS-FILE
           LABEL RECORD STANDARD.
           COPY FINCMD.

       FD  REPORT-FILE
           LABEL RECORD STANDARD.
       01  REPORT-LINE.
           05  RPT-TEXT                 PIC X(80).

       WORKING-STORAGE SECTION.
      *       FILE-STATUS WORK.
       77  FSW                          PIC X(2).
       77  FSC                          PIC X(2).
       77  FSR                          PIC X(2).

      *       DYNAMIC DATASET NAMES -- SUPPLIED BY THE RUN PARAMETERS.
       01  WS-WALLET-DSN                PIC X(40).
       01  WS-COMMANDS-DSN              PIC X(40) VALUE "COMMANDS.DAT".
       01  WS-REPORT-DSN                PIC X(40) VALUE "REPORT.DAT".

      *       LINKAGE BUFFER SHARED WITH FINAUTH -- FINAUTH OWNS THE
      *       USERS FILE'S OPEN/READ/WRITE, THIS PROGRAM ONLY EVER
      *       SEES THE ONE RECORD FINAUTH HANDS BACK.
       COPY FINUSR.

      *       SAME SHAPE AS WS-RUN-PARMS -- FINAUTH TAKES ONE PARM
      *       GROUP EITHER WAY, SO A RECIPIENT LOOKUP (NO PASSWORD,
      *       REGISTRATION NEVER ALLOWED) BORROWS THE SAME LINKAGE.
       01  WS-RECIP-PARMS.
           05  WS-RECIPIENT-LOGIN       PIC X(20).
           05  FILLER                   PIC X(20).
           05  FILLER                   PIC X(1) VALUE "N".

      *       COUNTERS AND SWITCHES, ALL COMP PER SHOP STANDARD.
       77  WS-EOF-COMMANDS              PIC 9(1) COMP VALUE 0.
           88  COMMANDS-EXHAUSTED       VALUE 1.
       77  WS-AUTH-RESULT               PIC 9(1) COMP VALUE 0.
           88  AUTH-OK                  VALUE 1.
       77  WS-RETURN-CODE               PIC S9(4) COMP VALUE 0.

      *       TODAY'S DATE/TIME, SAME BREAKDOWN GROUP THE OLD CARD
      *       PROGRAMS USED FOR THE SCREEN HEADER, KEPT HERE TO STAMP
      *       OP-DATE/OP-TIME ON EVERY POSTING.
       01  CAMPOS-FECHA.
           05  FECHA.
               10  ANO                  PIC 9(4).
               10  MES                  PIC 9(2).
               10  DIA                  PIC 9(2).
           05  HORA.
               10  HORAS                PIC 9(2).
               10  MINUTOS              PIC 9(2).
               10  SEGUNDOS             PIC 9(2).
               10  MILISEGUNDOS         PIC 9(2).
           05  DIF-GMT                  PIC S9(4).
       01  WS-FECHA-HORA-ALT REDEFINES CAMPOS-FECHA.
           05  WS-FECHA-HORA-DISPLAY    PIC X(20).
       77  WS-POSTING-DATE               PIC 9(8) COMP-3.
       77  WS-POSTING-TIME               PIC 9(6) COMP-3.

      *       RECIPIENT WALLET WORK AREA -- USED ONLY BY A TRANSFER.
       77  WS-RECIPIENT-FOUND-SWITCH     PIC 9(1) COMP VALUE 0.
           88  RECIPIENT-KNOWN           VALUE 1.

      *       TELLS 6100-ESCRIBIR-MONEDERO WHOSE WALLET IT IS REWRITING
      *       -- "A" THE ACTING USER'S, "R" A TRANSFER RECIPIENT'S.
      *       CAN'T TELL THE TWO APART FROM WS-WALLET-DSN ALONE SINCE
      *       THE ".WAL" SUFFIX SITS RIGHT AGAINST THE LOGIN WITH NO
      *       PADDING.
       77  WS-SAVE-TARGET                PIC X(1) VALUE "A".
           88  SAVE-TARGET-IS-RECIPIENT  VALUE "R".

      *       THE ACTING USER'S IN-MEMORY WALLET AND THE RECIPIENT'S,
      *       SHARED WITH EVERY CALLED SUBPROGRAM BY REFERENCE.
       COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY WS-WALLET
                             WRK- BY WAL1-
                             ==OP-IDX== BY ==WAL1-OP-IDX==
                             ==CAT-IDX== BY ==WAL1-CAT-IDX==.
       COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY WS-RECIP-WALLET
                             WRK- BY WAL2-
                             ==OP-IDX== BY ==WAL2-OP-IDX==
                             ==CAT-IDX== BY ==WAL2-CAT-IDX==.

       LINKAGE SECTION.
      *       RUN PARAMETERS FOR THE ACTING USER, HANDED IN BY THE
      *       JCL STEP THAT INVOKES THIS RUN -- SAME IDEA AS THE OLD
      *       PROCEDURE DIVISION USING TNUM THAT BANK1 USED TO HAND
      *       THE CARD NUMBER DOWN TO BANK2 THROUGH BANK9, JUST ONE
      *       LEVEL HIGHER UP NOW THAT THIS PROGRAM IS THE ONE JCL
      *       CALLS DIRECTLY.
       01  WS-RUN-PARMS.
           05  WS-ACTING-LOGIN          PIC X(20).
           05  WS-ACTING-PASSWORD       PIC X(20).
           05  WS-REGISTER-SWITCH       PIC X(1).
               88  WS-REGISTER-ALLOWED  VALUE "Y".

       PROCEDURE DIVISION USING WS-RUN-PARMS.
       0000-MAIN-LINE.
           PERFORM 1000-INICIO THRU 1000-EXIT
           PERFORM 2000-AUTENTICAR THRU 2000-EXIT
           IF NOT AUTH-OK
               PERFORM 9000-PSYS-ERR THRU 9000-EXIT
               GO TO 0000-FIN
           END-IF
           PERFORM 3000-CARGAR-MONEDERO THRU 3000-EXIT
           PERFORM 4000-PROCESAR-COMANDOS THRU 4000-EXIT
           PERFORM 5000-CALCULAR-TOTALES THRU 5000-EXIT
           PERFORM 6000-GUARDAR-MONEDERO THRU 6000-EXIT
       0000-FIN.
           STOP RUN.

       1000-INICIO.
      *         PULL THE RUN PARAMETERS AND TODAY'S DATE, BUILD THE
      *         PER-USER WALLET DATASET NAME THE SAME WAY THE CARD
      *         PROGRAMS USED TO BUILD "TARJETAS.UBD" -- ONE FILE PER
      *         ACCOUNT, NAMED FROM THE ACCOUNT KEY.
           ACCEPT FECHA FROM DATE YYYYMMDD
           ACCEPT HORA FROM TIME
           MOVE FECHA TO WS-POSTING-DATE
           COMPUTE WS-POSTING-TIME = HORAS * 10000 + MINUTOS * 100
                   + SEGUNDOS
           STRING WS-ACTING-LOGIN DELIMITED BY SPACE
                  ".WAL" DELIMITED BY SIZE
                  INTO WS-WALLET-DSN
           END-STRING.
       1000-EXIT.
           EXIT.

       2000-AUTENTICAR.
      *         REPLACES THE OLD BANK1 "READ TARJETAS / COMPARE PIN"
      *         STEP.  CALLS FINAUTH, WHICH EITHER VALIDATES THE
      *         SUPPLIED PASSWORD AGAINST THE STORED HASH OR, IF THE
      *         LOGIN IS UNKNOWN AND REGISTRATION IS ALLOWED, APPENDS
      *         A NEW USER-RECORD.
           MOVE 0 TO WS-AUTH-RESULT
           CALL "FINAUTH" USING FIN-USER-RECORD
                                 WS-RUN-PARMS
                                 WS-AUTH-RESULT
                                 WS-RETURN-CODE
           END-CALL.
       2000-EXIT.
           EXIT.

       3000-CARGAR-MONEDERO.
      *         LOAD THE ACTING USER'S WALLET HEADER, JOURNAL AND
      *         CATEGORY TABLE.  IF NO WALLET FILE EXISTS YET, START
      *         ONE AT ZERO -- SAME IDEA AS THE OLD "OPEN I-O
      *         F-MOVIMIENTOS CLOSE F-MOVIMIENTOS" TRICK THAT FORCED
      *         THE MOVEMENTS FILE TO EXIST BEFORE READING IT.
           MOVE WS-ACTING-LOGIN TO WAL1-LOGIN
           MOVE 0 TO WAL1-BALANCE WAL1-OP-COUNT WAL1-CAT-COUNT
           MOVE 1 TO WAL1-NEXT-SEQ
           OPEN INPUT WALLET-FILE
           IF FSW = "35"
               GO TO 3000-EXIT
           END-IF
           IF FSW NOT = "00"
               PERFORM 9000-PSYS-ERR THRU 9000-EXIT
           END-IF.
       3010-LEER-REGISTRO.
           READ WALLET-FILE AT END GO TO 3090-CERRAR.
           IF WFR-IS-HEADER AND WFR-H-LOGIN = WS-ACTING-LOGIN
               MOVE WFR-H-BALANCE TO WAL1-BALANCE
           END-IF
           IF WFR-IS-OPERATION AND WFR-O-LOGIN = WS-ACTING-LOGIN
               ADD 1 TO WAL1-OP-COUNT
               SET WAL1-OP-IDX TO WAL1-OP-COUNT
               MOVE WFR-O-TYPE        TO WAL1-OP-TYPE(WAL1-OP-IDX)
               MOVE WFR-O-DESCRIPTION TO WAL1-OP-DESCRIPTION(WAL1-OP-IDX)
               MOVE WFR-O-AMOUNT      TO WAL1-OP-AMOUNT(WAL1-OP-IDX)
               MOVE WFR-O-CATEGORY    TO WAL1-OP-CATEGORY(WAL1-OP-IDX)
               MOVE WFR-O-DATE        TO WAL1-OP-DATE(WAL1-OP-IDX)
               MOVE WFR-O-TIME        TO WAL1-OP-TIME(WAL1-OP-IDX)
               IF WFR-O-SEQ >= WAL1-NEXT-SEQ
                   COMPUTE WAL1-NEXT-SEQ = WFR-O-SEQ + 1
               END-IF
           END-IF
           IF WFR-IS-CATEGORY AND WFR-C-LOGIN = WS-ACTING-LOGIN
               ADD 1 TO WAL1-CAT-COUNT
               SET WAL1-CAT-IDX TO WAL1-CAT-COUNT
               MOVE WFR-C-NAME         TO WAL1-CAT-NAME(WAL1-CAT-IDX)
               MOVE WFR-C-BUDGET-LIMIT TO WAL1-CAT-BUDGET-LIMIT(WAL1-CAT-IDX)
               MOVE WFR-C-TOTAL-SPENT  TO WAL1-CAT-TOTAL-SPENT(WAL1-CAT-IDX)
           END-IF
           GO TO 3010-LEER-REGISTRO.
       3090-CERRAR.
           CLOSE WALLET-FILE.
       3000-EXIT.
           EXIT.

       4000-PROCESAR-COMANDOS.
      *         WALK THE COMMANDS FILE IN FILE ORDER, ONE POSTING PER
      *         RECORD, DISPATCHING BY CMD-CODE.  THIS IS THE BATCH
      *         EQUIVALENT OF THE OLD PMENU/PMENUA1 ACCEPT-CHOICE LOOP
      *         IN BANK1 THAT USED TO CALL "BANK2" THROUGH "BANK9" BY
      *         HAND EACH TIME THE OPERATOR PRESSED A KEY.
           MOVE 0 TO WS-EOF-COMMANDS
           OPEN INPUT COMMANDS-FILE
           IF FSC = "35"
               GO TO 4000-EXIT
           END-IF
           IF FSC NOT = "00"
               PERFORM 9000-PSYS-ERR THRU 9000-EXIT
           END-IF.
       4010-LEER-COMANDO.
           READ COMMANDS-FILE AT END
               MOVE 1 TO WS-EOF-COMMANDS
               GO TO 4090-CERRAR
           END-READ
           IF CMD-LOGIN NOT = WS-ACTING-LOGIN
               GO TO 4010-LEER-COMANDO
           END-IF
           EVALUATE TRUE
               WHEN CMD-ADD-INCOME
                   CALL "FININC" USING WS-WALLET
                                        CMD-DESCRIPTION
                                        CMD-AMOUNT
                                        WS-POSTING-DATE
                                        WS-POSTING-TIME
                                        WS-RETURN-CODE
                   END-CALL
               WHEN CMD-ADD-EXPENSE
                   CALL "FINEXP" USING WS-WALLET
                                        CMD-DESCRIPTION
                                        CMD-AMOUNT
                                        CMD-CATEGORY
                                        WS-POSTING-DATE
                                        WS-POSTING-TIME
                                        WS-RETURN-CODE
                   END-CALL
               WHEN CMD-SET-BUDGET
                   CALL "FINBUDG" USING WS-WALLET
                                        CMD-CATEGORY
                                        CMD-AMOUNT
                                        WS-RETURN-CODE
                   END-CALL
               WHEN CMD-TRANSFER
                   PERFORM 4100-TRANSFERIR THRU 4100-EXIT
               WHEN OTHER
                   IF CMD-CODE IS NOT VALID-OP-CODE
                       DISPLAY "FINMAIN - UNKNOWN CMD-CODE, SKIPPED: "
                               CMD-CODE
                   END-IF
           END-EVALUATE
           GO TO 4010-LEER-COMANDO.
       4090-CERRAR.
           CLOSE COMMANDS-FILE.
       4000-EXIT.
           EXIT.

       4100-TRANSFERIR.
      *         REPLACES BANK6'S VERIFICACION-CTA-CORRECTA /
      *         GUARDAR-TRF PARAGRAPHS -- LOOK UP THE RECIPIENT,
      *         LOAD THE RECIPIENT'S OWN WALLET FILE INDEPENDENTLY OF
      *         THE SENDER'S IN-MEMORY WALLET, CALL FINXFER TO DO THE
      *         SENDER DEBIT AND THE RECIPIENT CREDIT, THEN SAVE THE
      *         RECIPIENT'S WALLET RIGHT AWAY.
           MOVE CMD-RECIPIENT TO WS-RECIPIENT-LOGIN
           MOVE 0 TO WS-RECIPIENT-FOUND-SWITCH
           CALL "FINAUTH" USING FIN-USER-RECORD
                                 WS-RECIP-PARMS
                                 WS-RECIPIENT-FOUND-SWITCH
                                 WS-RETURN-CODE
           END-CALL
           IF NOT RECIPIENT-KNOWN
               GO TO 4100-EXIT
           END-IF
           PERFORM 4200-CARGAR-DESTINO THRU 4200-EXIT
           CALL "FINXFER" USING WS-WALLET
                                 WS-RECIP-WALLET
                                 CMD-DESCRIPTION
                                 CMD-AMOUNT
                                 CMD-RECIPIENT
                                 WS-POSTING-DATE
                                 WS-POSTING-TIME
                                 WS-RETURN-CODE
           END-CALL
           IF WS-RETURN-CODE = 0
               PERFORM 4300-GUARDAR-DESTINO THRU 4300-EXIT
           END-IF.
       4100-EXIT.
           EXIT.

       4200-CARGAR-DESTINO.
           MOVE WS-RECIPIENT-LOGIN TO WAL2-LOGIN
           MOVE 0 TO WAL2-BALANCE WAL2-OP-COUNT WAL2-CAT-COUNT
           MOVE 1 TO WAL2-NEXT-SEQ
           STRING WS-RECIPIENT-LOGIN DELIMITED BY SPACE
                  ".WAL" DELIMITED BY SIZE
                  INTO WS-WALLET-DSN
           END-STRING
           OPEN INPUT WALLET-FILE
           IF FSW = "35"
               GO TO 4200-RESTORE-DSN
           END-IF
           IF FSW NOT = "00"
               PERFORM 9000-PSYS-ERR THRU 9000-EXIT
           END-IF.
       4210-LEER-DESTINO.
           READ WALLET-FILE AT END GO TO 4290-CERRAR.
           IF WFR-IS-HEADER AND WFR-H-LOGIN = WS-RECIPIENT-LOGIN
               MOVE WFR-H-BALANCE TO WAL2-BALANCE
           END-IF
           IF WFR-IS-OPERATION AND WFR-O-LOGIN = WS-RECIPIENT-LOGIN
               ADD 1 TO WAL2-OP-COUNT
               SET WAL2-OP-IDX TO WAL2-OP-COUNT
               MOVE WFR-O-TYPE        TO WAL2-OP-TYPE(WAL2-OP-IDX)
               MOVE WFR-O-DESCRIPTION TO WAL2-OP-DESCRIPTION(WAL2-OP-IDX)
               MOVE WFR-O-AMOUNT      TO WAL2-OP-AMOUNT(WAL2-OP-IDX)
               MOVE WFR-O-CATEGORY    TO WAL2-OP-CATEGORY(WAL2-OP-IDX)
               MOVE WFR-O-DATE        TO WAL2-OP-DATE(WAL2-OP-IDX)
               MOVE WFR-O-TIME        TO WAL2-OP-TIME(WAL2-OP-IDX)
               IF WFR-O-SEQ >= WAL2-NEXT-SEQ
                   COMPUTE WAL2-NEXT-SEQ = WFR-O-SEQ + 1
               END-IF
           END-IF
           IF WFR-IS-CATEGORY AND WFR-C-LOGIN = WS-RECIPIENT-LOGIN
               ADD 1 TO WAL2-CAT-COUNT
               SET WAL2-CAT-IDX TO WAL2-CAT-COUNT
               MOVE WFR-C-NAME         TO WAL2-CAT-NAME(WAL2-CAT-IDX)
               MOVE WFR-C-BUDGET-LIMIT TO WAL2-CAT-BUDGET-LIMIT(WAL2-CAT-IDX)
               MOVE WFR-C-TOTAL-SPENT  TO WAL2-CAT-TOTAL-SPENT(WAL2-CAT-IDX)
           END-IF
           GO TO 4210-LEER-DESTINO.
       4290-CERRAR.
           CLOSE WALLET-FILE.
       4200-RESTORE-DSN.
           STRING WS-ACTING-LOGIN DELIMITED BY SPACE
                  ".WAL" DELIMITED BY SIZE
                  INTO WS-WALLET-DSN
           END-STRING.
       4200-EXIT.
           EXIT.

       4300-GUARDAR-DESTINO.
           MOVE "R" TO WS-SAVE-TARGET
           STRING WS-RECIPIENT-LOGIN DELIMITED BY SPACE
                  ".WAL" DELIMITED BY SIZE
                  INTO WS-WALLET-DSN
           END-STRING
           PERFORM 6100-ESCRIBIR-MONEDERO THRU 6100-EXIT
           MOVE "A" TO WS-SAVE-TARGET
           STRING WS-ACTING-LOGIN DELIMITED BY SPACE
                  ".WAL" DELIMITED BY SIZE
                  INTO WS-WALLET-DSN
           END-STRING.
       4300-EXIT.
           EXIT.

       5000-CALCULAR-TOTALES.
      *         END-OF-RUN TOTALS AND THE TWO REPORTS, BOTH CALLED
      *         OUT OF LINE THE WAY BANK1 USED TO CALL OUT TO BANK2
      *         AND BANK9 FOR BALANCE AND MOVEMENT ENQUIRIES.
           OPEN OUTPUT REPORT-FILE
           CALL "FINTOT" USING WS-WALLET REPORT-LINE
           END-CALL
           CALL "FINBAL" USING WS-WALLET REPORT-LINE
           END-CALL
           CALL "FINCATL" USING WS-WALLET REPORT-LINE
           END-CALL
           CLOSE REPORT-FILE.
       5000-EXIT.
           EXIT.

       6000-GUARDAR-MONEDERO.
           PERFORM 6100-ESCRIBIR-MONEDERO THRU 6100-EXIT
           IF WAL1-IS-NEW-USER
               CALL "FINAUTH" USING FIN-USER-RECORD
                                     WS-RUN-PARMS
                                     WS-AUTH-RESULT
                                     WS-RETURN-CODE
               END-CALL
           END-IF.
       6000-EXIT.
           EXIT.

       6100-ESCRIBIR-MONEDERO.
      *         REWRITES THE HEADER, EVERY OPERATION AND EVERY
      *         CATEGORY FOR WHICHEVER LOGIN WS-WALLET-DSN NAMES AT
      *         THE MOMENT -- CALLED ONCE FOR THE SENDER AND AGAIN,
      *         WITH A DIFFERENT DSN, FOR A TRANSFER RECIPIENT.
           OPEN OUTPUT WALLET-FILE
           IF FSW NOT = "00"
               PERFORM 9000-PSYS-ERR THRU 9000-EXIT
           END-IF
           SET WFR-IS-HEADER TO TRUE
           IF SAVE-TARGET-IS-RECIPIENT
               MOVE WS-RECIPIENT-LOGIN TO WFR-H-LOGIN
               MOVE WAL2-BALANCE       TO WFR-H-BALANCE
           ELSE
               MOVE WS-ACTING-LOGIN TO WFR-H-LOGIN
               MOVE WAL1-BALANCE    TO WFR-H-BALANCE
           END-IF
           WRITE WALLET-FILE-REC
           IF SAVE-TARGET-IS-RECIPIENT
               PERFORM 6130-ESCRIBIR-OP-DESTINO
                   VARYING WAL2-OP-IDX FROM 1 BY 1
                   UNTIL WAL2-OP-IDX > WAL2-OP-COUNT
               PERFORM 6140-ESCRIBIR-CAT-DESTINO
                   VARYING WAL2-CAT-IDX FROM 1 BY 1
                   UNTIL WAL2-CAT-IDX > WAL2-CAT-COUNT
           ELSE
               PERFORM 6110-ESCRIBIR-OP-PROPIA
                   VARYING WAL1-OP-IDX FROM 1 BY 1
                   UNTIL WAL1-OP-IDX > WAL1-OP-COUNT
               PERFORM 6120-ESCRIBIR-CAT-PROPIA
                   VARYING WAL1-CAT-IDX FROM 1 BY 1
                   UNTIL WAL1-CAT-IDX > WAL1-CAT-COUNT
           END-IF
           CLOSE WALLET-FILE.
       6100-EXIT.
           EXIT.

       6110-ESCRIBIR-OP-PROPIA.
           SET WFR-IS-OPERATION TO TRUE
           MOVE WS-ACTING-LOGIN                  TO WFR-O-LOGIN
           MOVE WAL1-OP-IDX                      TO WFR-O-SEQ
           MOVE WAL1-OP-TYPE(WAL1-OP-IDX)         TO WFR-O-TYPE
           MOVE WAL1-OP-DESCRIPTION(WAL1-OP-IDX)  TO WFR-O-DESCRIPTION
           MOVE WAL1-OP-AMOUNT(WAL1-OP-IDX)       TO WFR-O-AMOUNT
           MOVE WAL1-OP-CATEGORY(WAL1-OP-IDX)     TO WFR-O-CATEGORY
           MOVE WAL1-OP-DATE(WAL1-OP-IDX)         TO WFR-O-DATE
           MOVE WAL1-OP-TIME(WAL1-OP-IDX)         TO WFR-O-TIME
           WRITE WALLET-FILE-REC.
       6110-EXIT.
           EXIT.

       6120-ESCRIBIR-CAT-PROPIA.
           SET WFR-IS-CATEGORY TO TRUE
           MOVE WS-ACTING-LOGIN                     TO WFR-C-LOGIN
           MOVE WAL1-CAT-NAME(WAL1-CAT-IDX)          TO WFR-C-NAME
           MOVE WAL1-CAT-BUDGET-LIMIT(WAL1-CAT-IDX)  TO WFR-C-BUDGET-LIMIT
           MOVE WAL1-CAT-TOTAL-SPENT(WAL1-CAT-IDX)   TO WFR-C-TOTAL-SPENT
           WRITE WALLET-FILE-REC.
       6120-EXIT.
           EXIT.

       6130-ESCRIBIR-OP-DESTINO.
           SET WFR-IS-OPERATION TO TRUE
           MOVE WS-RECIPIENT-LOGIN               TO WFR-O-LOGIN
           MOVE WAL2-OP-IDX                      TO WFR-O-SEQ
           MOVE WAL2-OP-TYPE(WAL2-OP-IDX)         TO WFR-O-TYPE
           MOVE WAL2-OP-DESCRIPTION(WAL2-OP-IDX)  TO WFR-O-DESCRIPTION
           MOVE WAL2-OP-AMOUNT(WAL2-OP-IDX)       TO WFR-O-AMOUNT
           MOVE WAL2-OP-CATEGORY(WAL2-OP-IDX)     TO WFR-O-CATEGORY
           MOVE WAL2-OP-DATE(WAL2-OP-IDX)         TO WFR-O-DATE
           MOVE WAL2-OP-TIME(WAL2-OP-IDX)         TO WFR-O-TIME
           WRITE WALLET-FILE-REC.
       6130-EXIT.
           EXIT.

       6140-ESCRIBIR-CAT-DESTINO.
           SET WFR-IS-CATEGORY TO TRUE
           MOVE WS-RECIPIENT-LOGIN                  TO WFR-C-LOGIN
           MOVE WAL2-CAT-NAME(WAL2-CAT-IDX)          TO WFR-C-NAME
           MOVE WAL2-CAT-BUDGET-LIMIT(WAL2-CAT-IDX)  TO WFR-C-BUDGET-LIMIT
           MOVE WAL2-CAT-TOTAL-SPENT(WAL2-CAT-IDX)   TO WFR-C-TOTAL-SPENT
           WRITE WALLET-FILE-REC.
       6140-EXIT.
           EXIT.

       9000-PSYS-ERR.
      *         SAME SHAPE AS THE OLD CARD PROGRAMS' PSYS-ERR --
      *         DISPLAY THE FILE STATUS CODES AND STOP, NO RETRY.
           DISPLAY "FINMAIN - INTERNAL ERROR, RUN ABORTED"
           DISPLAY "FSW=" FSW " FSC=" FSC " FSR=" FSR
           DISPLAY "AT " WS-FECHA-HORA-DISPLAY
           MOVE 16 TO RETURN-CODE
           STOP RUN.
       9000-EXIT.
           EXIT.
