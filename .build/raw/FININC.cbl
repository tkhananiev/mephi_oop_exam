      *****************************************************************
      *   FININC
      *   PERSONAL FINANCE LEDGER - POST AN INCOME ENTRY
      *
      *   DESCENDED FROM THE OLD "INGRESAR EFECTIVO" PROGRAM (BANK5) --
      *   WHERE BANK5 TOOK A COUNT OF 10/20/50 EURO BILLS OFF THE
      *   SCREEN, ADDED THEM UP AND POSTED A CREDIT MOVEMENT, THIS
      *   SUBPROGRAM TAKES AN ALREADY-TOTALLED AMOUNT OFF A COMMAND
      *   RECORD AND POSTS IT THE SAME WAY -- CREDIT THE BALANCE,
      *   APPEND A JOURNAL ENTRY.  THE WALLET NEVER TOUCHES A FILE
      *   HERE -- FINMAIN PASSES IN THE SAME IN-MEMORY WALLET AREA IT
      *   LOADED AND WILL LATER REWRITE.
      *
      *   AUTHOR. R. S. MARTINEZ.
      *   INSTALLATION. UNIZAR DATA CENTER.
      *   DATE-WRITTEN. 11/20/2003.
      *   DATE-COMPILED.
      *   SECURITY. CONFIDENTIAL.
      *
      *   CHANGE LOG
      *     2003-11-20 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK5
      *                     CASH-DEPOSIT SCREEN INTO A BATCH INCOME
      *                     POSTING. REQ# FL-0009.
      *     1998-12-04 RSM  Y2K REMEDIATION -- DATE STAMP ON EVERY
      *                     POSTING NOW ARRIVES AS A FULL CCYYMMDD
      *                     FIELD FROM THE CALLER, NOT A 2-DIGIT YEAR.
      *                     REQ# FL-0023.
      *     2011-06-22 DLP  CONVERTED THE AMOUNT AND BALANCE FIELDS TO
      *                     COMP-3. REQ# FL-0058.
      *     2016-03-02 MTV  DROPPED THE BILL-COUNT SCREEN ENTIRELY --
      *                     THE AMOUNT NOW ARRIVES ALREADY TOTALLED ON
      *                     THE COMMAND RECORD. REQ# FL-0081.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. FININC.
       AUTHOR. R. S. MARTINEZ.
       INSTALLATION. UNIZAR DATA CENTER.
       DATE-WRITTEN. 11/20/2003.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. UNIZAR-HOST.
       OBJECT-COMPUTER. UNIZAR-HOST.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VALID-OP-TYPE IS "I" "E".

       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *       RETURN-CODE VALUES THIS PROGRAM HANDS BACK -- SAME SCALE
      *       FINAUTH USES (0=OK, ELSE REJECTED/ERROR).
       77  WS-RC-OK                     PIC S9(4) COMP VALUE 0.
       77  WS-RC-BAD-AMOUNT             PIC S9(4) COMP VALUE 4.

      *       ONE REDEFINE ON THE AMOUNT SO A NEGATIVE-OR-ZERO TEST
      *       CAN BE DONE AGAINST THE SIGNED VIEW WITHOUT DISTURBING
      *       THE UNSIGNED LINKAGE PICTURE.
       77  WS-AMOUNT-CHECK              PIC S9(9)V99 COMP-3 VALUE 0.
       01  WS-AMOUNT-CHECK-ALT REDEFINES WS-AMOUNT-CHECK.
           05  WS-AMOUNT-CHECK-DISPLAY  PIC S9(11).

      *       BALANCE BROKEN OUT TO A PLAIN SIGNED DISPLAY PICTURE
      *       FOR THE WARNING MESSAGE -- COMP-3 DOES NOT DISPLAY
      *       CLEANLY ON ITS OWN.
       77  WS-WARN-BALANCE              PIC S9(9)V99 COMP-3 VALUE 0.
       01  WS-WARN-BALANCE-ALT REDEFINES WS-WARN-BALANCE.
           05  WS-WARN-BALANCE-DISPLAY  PIC S9(11).

      *       POSTING DATE BROKEN OUT TO YEAR/MONTH/DAY FOR THE SAME
      *       WARNING MESSAGE.
       77  WS-WARN-DATE                 PIC 9(8) COMP-3 VALUE 0.
       01  WS-WARN-DATE-ALT REDEFINES WS-WARN-DATE.
           05  WS-WARN-DATE-DISPLAY     PIC 9(8).

       LINKAGE SECTION.
      *       THE CALLING PROGRAM'S IN-MEMORY WALLET -- BALANCE,
      *       JOURNAL AND CATEGORY TABLE ALL TRAVEL TOGETHER.
       COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
                             WRK- BY LKW-.

       01  LK-DESCRIPTION               PIC X(40).
       01  LK-AMOUNT                    PIC 9(9)V99 COMP-3.
       01  LK-POSTING-DATE              PIC 9(8) COMP-3.
       01  LK-POSTING-TIME              PIC 9(6) COMP-3.
       77  LK-RETURN-CODE               PIC S9(4) COMP.

       PROCEDURE DIVISION USING LK-WALLET
                                 LK-DESCRIPTION
                                 LK-AMOUNT
                                 LK-POSTING-DATE
                                 LK-POSTING-TIME
                                 LK-RETURN-CODE.
       0000-MAIN-LINE.
           PERFORM 1000-VALIDAR THRU 1000-EXIT
           IF LK-RETURN-CODE = WS-RC-OK
               PERFORM 2000-ALTA-INGRESO THRU 2000-EXIT
               PERFORM 3000-COMPROBAR-SALDO THRU 3000-EXIT
           END-IF
           GOBACK.

       1000-VALIDAR.
      *         AMOUNT MUST BE STRICTLY POSITIVE -- SAME GUARD BANK5
      *         USED TO KEEP AN OPERATOR FROM CONFIRMING A ZERO-BILL
      *         DEPOSIT, JUST CHECKED AGAINST THE TOTAL INSTEAD OF
      *         EACH DENOMINATION.
           MOVE WS-RC-OK TO LK-RETURN-CODE
           MOVE LK-AMOUNT TO WS-AMOUNT-CHECK
           IF WS-AMOUNT-CHECK NOT > 0
               MOVE WS-RC-BAD-AMOUNT TO LK-RETURN-CODE
           END-IF.
       1000-EXIT.
           EXIT.

       2000-ALTA-INGRESO.
      *         CREDIT THE BALANCE AND APPEND ONE JOURNAL ENTRY, TYPE
      *         I, CATEGORY LEFT BLANK PER THE RECORD LAYOUT RULE.
           ADD LK-AMOUNT TO LKW-BALANCE
           ADD 1 TO LKW-OP-COUNT
           SET LKW-OP-IDX TO LKW-OP-COUNT
           MOVE "I"            TO LKW-OP-TYPE(LKW-OP-IDX)
           MOVE LK-DESCRIPTION TO LKW-OP-DESCRIPTION(LKW-OP-IDX)
           MOVE LK-AMOUNT      TO LKW-OP-AMOUNT(LKW-OP-IDX)
           MOVE SPACES         TO LKW-OP-CATEGORY(LKW-OP-IDX)
           MOVE LK-POSTING-DATE TO LKW-OP-DATE(LKW-OP-IDX)
           MOVE LK-POSTING-TIME TO LKW-OP-TIME(LKW-OP-IDX).
       2000-EXIT.
           EXIT.

       3000-COMPROBAR-SALDO.
      *         NON-FATAL WARNING ONLY -- A NEGATIVE BALANCE DOES NOT
      *         UNDO THE POSTING, IT JUST GETS LOGGED THE WAY BANK5
      *         USED TO FLASH THE SCREEN BALANCE IN REVERSE VIDEO.
           IF LKW-BALANCE < 0
               MOVE LKW-BALANCE     TO WS-WARN-BALANCE
               MOVE LK-POSTING-DATE TO WS-WARN-DATE
               DISPLAY "FININC - WARNING, BALANCE NEGATIVE FOR "
                       LKW-LOGIN
               DISPLAY "  BALANCE=" WS-WARN-BALANCE-DISPLAY
                       " AS OF " WS-WARN-DATE-DISPLAY
           END-IF.
       3000-EXIT.
           EXIT.
