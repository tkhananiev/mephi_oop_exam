000100*****************************************************************
000200*   FINCATL
000300*   PERSONAL FINANCE LEDGER - CATEGORY LISTING / STATISTICS
000400*
000500*   DESCENDED FROM THE OLD "CONSULTA DE MOVIMIENTOS" PROGRAM
000600*   (BANK9) -- WHERE BANK9 WALKED F-MOVIMIENTOS AND PUT UP ONE
000700*   SCREEN LINE PER MOVEMENT, THIS SUBPROGRAM WALKS THE IN-MEMORY
000800*   CATEGORY TABLE AND STAGES ONE REPORT LINE PER CATEGORY, IN
000900*   TABLE ORDER.  NO PAGING, NO CONTROL BREAKS, NO PAGE TOTALS --
001000*   JUST A FLAT LIST, THE WAY BANK9'S OWN MOSTRAR-MOVIMIENTO
001100*   PARAGRAPH BUILT ONE LINE AT A TIME BEFORE IT EVER WORRIED
001200*   ABOUT SCROLLING A SCREENFUL.
001300*
001400*   AUTHOR. R. S. MARTINEZ.
001500*   INSTALLATION. UNIZAR DATA CENTER.
001600*   DATE-WRITTEN. 11/29/2003.
001700*   DATE-COMPILED.
001800*   SECURITY. CONFIDENTIAL.
001900*
002000*   CHANGE LOG
002100*     2003-11-29 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK9
002200*                     MOVEMENT-ENQUIRY SCREEN INTO A BATCH
002300*                     CATEGORY LISTING REPORT. REQ# FL-0014.
002400*     2011-06-22 DLP  CONVERTED THE LIMIT AND SPENT FIELDS TO
002500*                     COMP-3. REQ# FL-0058.
002600*     2016-03-09 MTV  DROPPED THE SCREEN PAGING ENTIRELY -- THIS
002700*                     PROGRAM NOW STAGES ONE REPORT LINE PER
002800*                     CATEGORY FOR FINMAIN TO WRITE. REQ# FL-0083.
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. FINCATL.
003200 AUTHOR. R. S. MARTINEZ.
003300 INSTALLATION. UNIZAR DATA CENTER.
003400 DATE-WRITTEN. 11/29/2003.
003500 DATE-COMPILED.
003600 SECURITY. CONFIDENTIAL.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. UNIZAR-HOST.
004100 OBJECT-COMPUTER. UNIZAR-HOST.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 77  WS-SCAN-IDX                  PIC 9(4) COMP VALUE 0.
004800
004900*       REMAINING = LIMIT - SPENT, MAY GO NEGATIVE, SO IT NEEDS
005000*       A SIGNED WORK FIELD EVEN THOUGH THE TABLE ITSELF ONLY
005100*       KEEPS UNSIGNED LIMIT AND SPENT.
005200 77  WS-REMAINING                 PIC S9(9)V99 COMP-3 VALUE 0.
005300 01  WS-REMAINING-ALT REDEFINES WS-REMAINING.
005400     05  WS-REMAINING-DISPLAY     PIC S9(11).
005500
005600*       EDITED PICTURES FOR THE THREE MONEY COLUMNS.
005700 01  WS-EDIT-LIMIT                 PIC ZZZZZZZZ9.99.
005800 01  WS-EDIT-LIMIT-ALT REDEFINES WS-EDIT-LIMIT.
005900     05  WS-EDIT-LIMIT-RAW        PIC X(12).
006000 01  WS-EDIT-SPENT                 PIC ZZZZZZZZ9.99.
006100 01  WS-EDIT-SPENT-ALT REDEFINES WS-EDIT-SPENT.
006200     05  WS-EDIT-SPENT-RAW        PIC X(12).
006300 01  WS-EDIT-REMAINING             PIC -ZZZZZZZZ9.99.
006400 01  WS-EDIT-REMAINING-ALT REDEFINES WS-EDIT-REMAINING.
006500     05  WS-EDIT-REMAINING-RAW    PIC X(13).
006600
006700 LINKAGE SECTION.
006800 COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
006900                       WRK- BY LKW-.
007000
007100 COPY FINRPT REPLACING FIN-REPORT-LINES-AREA BY LK-REPORT-LINES-AREA.
007200
007300 PROCEDURE DIVISION USING LK-WALLET
007400                           LK-REPORT-LINES-AREA.
007500 0000-MAIN-LINE.
007600     MOVE 0 TO RLA-LINE-COUNT
007700     IF LKW-CAT-COUNT > 0
007800         PERFORM 1000-ESCRIBIR-UNA-CATEGORIA
007900             VARYING WS-SCAN-IDX FROM 1 BY 1
008000             UNTIL WS-SCAN-IDX > LKW-CAT-COUNT
008100     END-IF
008200     GOBACK.
008300
008400 1000-ESCRIBIR-UNA-CATEGORIA.
008500*         ONE REPORT LINE PER CATEGORY, NAME THEN LIMIT THEN
008600*         SPENT THEN REMAINING -- FLAT LIST, TABLE ORDER, NO
008700*         BREAKS AND NO PAGE TOTAL, SAME AS BANK9'S OWN
008800*         MOSTRAR-MOVIMIENTO BUT WITHOUT THE SCREEN-PAGING
008900*         MACHINERY AROUND IT.
009000     SET LKW-CAT-IDX TO WS-SCAN-IDX
009100     ADD 1 TO RLA-LINE-COUNT
009200     MOVE LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX) TO WS-EDIT-LIMIT
009300     MOVE LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)  TO WS-EDIT-SPENT
009400     COMPUTE WS-REMAINING =
009500             LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
009600           - LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
009700     MOVE WS-REMAINING TO WS-EDIT-REMAINING
009800     MOVE SPACES TO RLA-TEXT(RLA-LINE-COUNT)
009900     STRING LKW-CAT-NAME(LKW-CAT-IDX) DELIMITED BY SIZE
010000            " " DELIMITED BY SIZE
010100            WS-EDIT-LIMIT-RAW DELIMITED BY SIZE
010200            " " DELIMITED BY SIZE
010300            WS-EDIT-SPENT-RAW DELIMITED BY SIZE
010400            " " DELIMITED BY SIZE
010500            WS-EDIT-REMAINING-RAW DELIMITED BY SIZE
010600            INTO RLA-TEXT(RLA-LINE-COUNT)
010700     END-STRING.
