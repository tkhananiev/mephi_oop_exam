      *****************************************************************
      *   FINAUTH
      *   PERSONAL FINANCE LEDGER - LOGIN / REGISTRATION SUBPROGRAM
      *
      *   DESCENDED FROM THE OLD "CAMBIO DE CLAVE PERSONAL" PROGRAM
      *   (BANK8) -- WHERE BANK8 READ THE CARD'S STORED PIN OUT OF
      *   TARJETAS AND COMPARED IT TO WHAT THE OPERATOR TYPED, THIS
      *   SUBPROGRAM READS THE STORED PASSWORD HASH OUT OF THE USERS
      *   FILE AND COMPARES IT TO WHAT FINMAIN WAS HANDED ON ENTRY.
      *   UNLIKE BANK8 THERE IS NO INTENTOS (ATTEMPT-COUNTER) FILE --
      *   THIS IS A BATCH RUN, NOT A CARD AT A SLOT, SO THERE IS NO
      *   ACCOUNT-LOCKING RULE IN THE SPEC FOR THIS SUBPROGRAM TO
      *   ENFORCE.  THIS PROGRAM IS ALSO THE ONLY ONE THAT OPENS THE
      *   USERS FILE -- IT OWNS THAT FD SO FINMAIN NEVER HAS TO.
      *
      *   AUTHOR. R. S. MARTINEZ.
      *   INSTALLATION. UNIZAR DATA CENTER.
      *   DATE-WRITTEN. 11/18/2003.
      *   DATE-COMPILED.
      *   SECURITY. CONFIDENTIAL.
      *
      *   CHANGE LOG
      *     2003-11-18 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK8
      *                     PIN-CHANGE DRIVER INTO A LOGIN/REGISTER
      *                     LOOKUP. REQ# FL-0008.
      *     1998-12-02 RSM  Y2K REMEDIATION -- NO DATE FIELDS ON THIS
      *                     PROGRAM, VERIFIED, NO ACTION NEEDED.
      *                     REQ# FL-0023.
      *     2009-02-18 JCQ  WIDENED THE HASH COMPARE TO 64 BYTES TO
      *                     MATCH THE NEW DIGEST ROUTINE. REQ# FL-0041.
      *     2016-03-02 MTV  DROPPED THE OLD INTENTOS ATTEMPT-COUNTER
      *                     FILE -- NOT MEANINGFUL IN A BATCH RUN WITH
      *                     NO OPERATOR AT A KEYPAD. REQ# FL-0081.
      *     2016-03-05 MTV  ADDED THE REGISTER-ON-FIRST-USE PATH SO A
      *                     NEW LOGIN CAN OPEN A WALLET WITHOUT A
      *                     SEPARATE SIGN-UP RUN. REQ# FL-0082.
      *     2023-05-30 IGP  ADDED THE BLANK-PASSWORD EXISTENCE-ONLY
      *                     PATH SO A TRANSFER CAN CONFIRM A RECIPIENT
      *                     LOGIN WITHOUT CARRYING ITS PASSWORD.
      *                     REQ# FL-0108.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. FINAUTH.
       AUTHOR. R. S. MARTINEZ.
       INSTALLATION. UNIZAR DATA CENTER.
       DATE-WRITTEN. 11/18/2003.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. UNIZAR-HOST.
       OBJECT-COMPUTER. UNIZAR-HOST.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VALID-REG-SWITCH IS "Y" "N".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *         INDEXED ON LOGIN, DYNAMIC ACCESS, SAME SHAPE AS THE
      *         OLD F-TARJETAS KEYED-BY-CARD-NUMBER SELECT IN BANK8.
           SELECT USERS-FILE ASSIGN TO "USERS.DAT"
           ORGANIZATION IS INDEXED
           ACCESS MODE IS DYNAMIC
           RECORD KEY IS USR-LOGIN
           FILE STATUS IS FSU.

       DATA DIVISION.
       FILE SECTION.
       FD  USERS-FILE
           LABEL RECORD STANDARD.
           COPY FINUSR.

       WORKING-STORAGE SECTION.
      *       FILE-STATUS WORK.
       77  FSU                          PIC X(2).

      *       THREE REDEFINES ON THE ONE LOOKUP RESULT -- "FOUND AND
      *       PASSWORD OK", "FOUND, PASSWORD WRONG", "NOT ON FILE" --
      *       SAME IDEA AS BANK8'S OLD CLAVE-ANTIGUA/CLAVE-INTRODUCIR
      *       THREE-WAY COMPARE, JUST COLLAPSED TO ONE SWITCH.
       77  WS-LOOKUP-STATE              PIC X(1) VALUE "N".
           88  LOOKUP-FOUND-OK          VALUE "K".
           88  LOOKUP-FOUND-BAD-PWD     VALUE "B".
           88  LOOKUP-NOT-ON-FILE       VALUE "N".
       01  WS-LOOKUP-STATE-ALT REDEFINES WS-LOOKUP-STATE.
           05  WS-LOOKUP-STATE-DISPLAY  PIC X(1).
       77  WS-EXISTENCE-QUERY-FLAG      PIC 9(1) COMP VALUE 0.
           88  EXISTENCE-QUERY-ONLY     VALUE 1.

       LINKAGE SECTION.
      *       THE USER RECORD BUFFER FINMAIN CARRIES -- FILLED IN ON
      *       THE WAY OUT SO THE CALLER CAN SEE WHAT WAS READ (OR
      *       WRITTEN) WITHOUT OWNING THE FILE ITSELF.
       01  LK-USER-RECORD.
           05  LK-USR-LOGIN             PIC X(20).
           05  LK-USR-PASSWORD-HASH     PIC X(64).
           05  FILLER                   PIC X(01).
       01  LK-USR-RECORD-ALT REDEFINES LK-USER-RECORD.
           05  LK-USR-RAW               PIC X(85).

      *       SAME SHAPE FOR EVERY CALL SITE -- LOGIN, PASSWORD HASH
      *       (OR SPACES FOR AN EXISTENCE-ONLY QUERY), REGISTER SWITCH.
       01  LK-PARMS.
           05  LK-LOGIN                 PIC X(20).
           05  LK-PASSWORD              PIC X(20).
           05  LK-REGISTER-SWITCH       PIC X(1).
               88  LK-REGISTER-ALLOWED  VALUE "Y".
       01  LK-PARMS-ALT REDEFINES LK-PARMS.
           05  LK-PARMS-RAW             PIC X(41).

       77  LK-RESULT                    PIC 9(1) COMP.
           88  LK-RESULT-OK              VALUE 1.
       77  LK-RETURN-CODE                PIC S9(4) COMP.

       PROCEDURE DIVISION USING LK-USER-RECORD
                                 LK-PARMS
                                 LK-RESULT
                                 LK-RETURN-CODE.
       0000-MAIN-LINE.
           PERFORM 1000-INICIO THRU 1000-EXIT
           PERFORM 2000-BUSCAR-USUARIO THRU 2000-EXIT
           EVALUATE TRUE
               WHEN LOOKUP-FOUND-OK
                   MOVE 0 TO LK-RETURN-CODE
                   MOVE 1 TO LK-RESULT
               WHEN LOOKUP-NOT-ON-FILE
                   IF EXISTENCE-QUERY-ONLY
                       MOVE 8 TO LK-RETURN-CODE
                       MOVE 0 TO LK-RESULT
                   ELSE
                       IF LK-REGISTER-ALLOWED
                           PERFORM 3000-REGISTRAR THRU 3000-EXIT
                           MOVE 0 TO LK-RETURN-CODE
                           MOVE 1 TO LK-RESULT
                       ELSE
                           MOVE 8 TO LK-RETURN-CODE
                           MOVE 0 TO LK-RESULT
                       END-IF
                   END-IF
               WHEN LOOKUP-FOUND-BAD-PWD
                   MOVE 4 TO LK-RETURN-CODE
                   MOVE 0 TO LK-RESULT
           END-EVALUATE
           PERFORM 4000-TERMINAR THRU 4000-EXIT
           GOBACK.

       1000-INICIO.
      *         SET THE EXISTENCE-ONLY SWITCH THE MOMENT WE SEE A
      *         BLANK PASSWORD -- A TRANSFER'S RECIPIENT LOOKUP NEVER
      *         CARRIES ONE, A NORMAL LOGIN OR REGISTRATION ALWAYS
      *         DOES.
           MOVE 0 TO WS-EXISTENCE-QUERY-FLAG
           IF LK-PASSWORD = SPACES
               MOVE 1 TO WS-EXISTENCE-QUERY-FLAG
           END-IF
           OPEN I-O USERS-FILE
           IF FSU NOT = "00" AND FSU NOT = "35"
               PERFORM 9000-PSYS-ERR THRU 9000-EXIT
           END-IF.
       1000-EXIT.
           EXIT.

       2000-BUSCAR-USUARIO.
           MOVE "N" TO WS-LOOKUP-STATE
           MOVE LK-LOGIN TO USR-LOGIN
           READ USERS-FILE KEY IS USR-LOGIN
               INVALID KEY
                   MOVE "N" TO WS-LOOKUP-STATE
               NOT INVALID KEY
                   IF WS-EXISTENCE-QUERY-FLAG = 1
                       MOVE "K" TO WS-LOOKUP-STATE
                   ELSE
                       IF USR-PASSWORD-HASH = LK-PASSWORD
                           MOVE "K" TO WS-LOOKUP-STATE
                       ELSE
                           MOVE "B" TO WS-LOOKUP-STATE
                       END-IF
                   END-IF
                   MOVE USR-LOGIN         TO LK-USR-LOGIN
                   MOVE USR-PASSWORD-HASH TO LK-USR-PASSWORD-HASH
           END-READ.
       2000-EXIT.
           EXIT.

       3000-REGISTRAR.
      *         FIRST TIME WE HAVE SEEN THIS LOGIN -- APPEND A NEW
      *         USER-RECORD WITH THE PASSWORD HASH WE WERE HANDED.
      *         SAME "OPEN I-O ... WRITE ... CLOSE" SHAPE BANK8 USED
      *         WHEN IT REWROTE TARJETAREG, JUST A WRITE INSTEAD OF A
      *         REWRITE SINCE THE KEY IS NEW.
           MOVE LK-LOGIN    TO USR-LOGIN
           MOVE LK-PASSWORD TO USR-PASSWORD-HASH
           WRITE FIN-USER-RECORD
               INVALID KEY
                   PERFORM 9000-PSYS-ERR THRU 9000-EXIT
           END-WRITE
           MOVE USR-LOGIN         TO LK-USR-LOGIN
           MOVE USR-PASSWORD-HASH TO LK-USR-PASSWORD-HASH.
       3000-EXIT.
           EXIT.

       4000-TERMINAR.
           CLOSE USERS-FILE.
       4000-EXIT.
           EXIT.

       9000-PSYS-ERR.
      *         SAME SHAPE AS BANK8'S OLD PSYS-ERR -- CLOSE WHAT IS
      *         OPEN, DISPLAY THE STATUS CODE, AND RETURN AN ERROR
      *         RATHER THAN ABEND THE WHOLE RUN.
           DISPLAY "FINAUTH - INTERNAL ERROR, FSU=" FSU
           DISPLAY "LOOKUP STATE WAS " WS-LOOKUP-STATE-DISPLAY
           DISPLAY "PARMS WERE " LK-PARMS-RAW
           CLOSE USERS-FILE
           MOVE 16 TO LK-RETURN-CODE
           MOVE 0 TO LK-RESULT
           GOBACK.
       9000-EXIT.
           EXIT.
