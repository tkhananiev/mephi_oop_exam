      *****************************************************************
      *   FINOPR.CPY
      *   FINANCE LEDGER - OPERATION (JOURNAL ENTRY) RECORD LAYOUT
      *  
      *   ONE ENTRY PER POSTED INCOME OR EXPENSE, APPEND-ONLY.  OP-SEQ
      *   IS ASSIGNED BY FINMAIN WHEN THE ENTRY IS POSTED AND NEVER
      *   REUSED.  DATE AND TIME ARE CARRIED AS PLAIN NUMERICS -- THE
      *   OLD CAMPOS-FECHA GROUP BREAKDOWN (ANO/MES/DIA/HORAS/MINUTOS)
      *   IS KEPT BELOW AS A REDEFINES SO REPORT PROGRAMS CAN GET AT
      *   THE YEAR/MONTH/DAY AND HOUR/MINUTE/SECOND PIECES WITHOUT
      *   UNSTRINGING.
      *  
      *   MAINTENANCE HISTORY
      *     2004-01-09 RSM  ORIGINAL COPY MEMBER, ADAPTED FROM THE OLD
      *                     MOVIMIENTO-REG LAYOUT.  REQ# FL-0009.
      *     2009-02-18 JCQ  ADDED OP-CATEGORY FOR BUDGET TRACKING.
      *                     REQ# FL-0041.
      *     2015-09-30 MTV  ADDED DATE/TIME REDEFINES SO FINCATL AND
      *                     FINBAL DO NOT NEED THEIR OWN COPIES.
      *                     REQ# FL-0077.
      *****************************************************************
       01  FIN-OPERATION-RECORD.
      *         OWNING LOGIN.
           05  OP-LOGIN                PIC X(20).
      *         SEQUENCE NUMBER WITHIN THE WALLET, ASSIGNED ON POSTING.
           05  OP-SEQ                  PIC 9(6).
      *         'I' = INCOME   'E' = EXPENSE.
           05  OP-TYPE                 PIC X(1).
               88  OP-TYPE-INCOME      VALUE "I".
               88  OP-TYPE-EXPENSE     VALUE "E".
      *         FREE-TEXT DESCRIPTION OF THE POSTING.
           05  OP-DESCRIPTION          PIC X(40).
      *         POSTED AMOUNT, UNSIGNED MAGNITUDE, 2 DECIMALS.
           05  OP-AMOUNT               PIC 9(9)V99 COMP-3.
      *         CATEGORY NAME -- SPACES WHEN OP-TYPE-INCOME.
           05  OP-CATEGORY             PIC X(20).
      *         POSTING DATE, CCYYMMDD.
           05  OP-DATE                 PIC 9(8).
      *         BREAKDOWN OF OP-DATE FOR DISPLAY/REPORT USE.
           05  OP-DATE-PARTES REDEFINES OP-DATE.
               10  OP-DATE-CCYY        PIC 9(4).
               10  OP-DATE-MM          PIC 9(2).
               10  OP-DATE-DD          PIC 9(2).
      *         POSTING TIME, HHMMSS.
           05  OP-TIME                 PIC 9(6).
      *         BREAKDOWN OF OP-TIME FOR DISPLAY/REPORT USE.
           05  OP-TIME-PARTES REDEFINES OP-TIME.
               10  OP-TIME-HH          PIC 9(2).
               10  OP-TIME-MM          PIC 9(2).
               10  OP-TIME-SS          PIC 9(2).
      *         BOUNDARY PAD.
           05  FILLER                  PIC X(01).
