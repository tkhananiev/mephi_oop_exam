      *****************************************************************
      *   FINCAT.CPY
      *   FINANCE LEDGER - CATEGORY RECORD LAYOUT
      *  
      *   ONE ENTRY PER SPENDING CATEGORY WITHIN A WALLET.  DESCENDS
      *   FROM THE OLD ESPECTACULO-REG LAYOUT (ESP-DISP, THE NUMBER OF
      *   SEATS STILL AVAILABLE, BECOMES THE BUDGET-REMAINING CHECK
      *   CARRIED OUT IN FINEXP) -- HERE THE "LIMIT" IS A MONEY CEILING
      *   RATHER THAN A SEAT COUNT.
      *  
      *   MAINTENANCE HISTORY
      *     2004-01-09 RSM  ORIGINAL COPY MEMBER.  REQ# FL-0009.
      *     2009-02-18 JCQ  RENAMED FROM "TOPE" TO "BUDGET-LIMIT" TO
      *                     MATCH THE NEW SCREENS.  REQ# FL-0041.
      *****************************************************************
       01  FIN-CATEGORY-RECORD.
      *         OWNING LOGIN.
           05  CAT-LOGIN               PIC X(20).
      *         CATEGORY NAME -- KEY WITHIN THE WALLET.
           05  CAT-NAME                PIC X(20).
      *         BUDGET CEILING, 0 = NO LIMIT, 2 DECIMALS.
           05  CAT-BUDGET-LIMIT        PIC 9(9)V99 COMP-3.
      *         CUMULATIVE AMOUNT POSTED TO THIS CATEGORY, 2 DECIMALS.
           05  CAT-TOTAL-SPENT         PIC 9(9)V99 COMP-3.
      *         BOUNDARY PAD.
           05  FILLER                  PIC X(01).
