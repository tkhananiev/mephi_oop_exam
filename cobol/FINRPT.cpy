000100*****************************************************************
000200*   FINRPT.CPY
000300*   FINANCE LEDGER - REPORT LINE STAGING AREA
000400*
000500*   EACH REPORT SUBPROGRAM (FINTOT, FINCATL) BUILDS ITS OUTPUT
000600*   HERE, ONE 80-BYTE LINE AT A TIME, RATHER THAN WRITING
000700*   REPORT-FILE DIRECTLY -- THE FD BELONGS TO FINMAIN, NOT TO A
000800*   CALLED SUBPROGRAM, SO THE ACTUAL WRITE HAS TO HAPPEN BACK IN
000900*   FINMAIN AFTER EACH CALL RETURNS.  SIZED FOR FINCATL, THE
001000*   BIGGER OF THE TWO -- ONE LINE PER CATEGORY, AND THE CATEGORY
001100*   TABLE ITSELF TOPS OUT AT 200 (SEE FINTBL).
001200*
001300*   MAINTENANCE HISTORY
001400*     2016-03-09 MTV  ORIGINAL COPY MEMBER.  REQ# FL-0083.
001500*****************************************************************
001600 01  FIN-REPORT-LINES-AREA.
001700*         HOW MANY OF THE LINES BELOW ARE ACTUALLY IN USE.
001800     05  RLA-LINE-COUNT               PIC 9(3) COMP.
001900     05  RLA-LINES OCCURS 205 TIMES INDEXED BY RLA-IDX.
002000         10  RLA-TEXT                 PIC X(80).
002100     05  FILLER                       PIC X(01).
