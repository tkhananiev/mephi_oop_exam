000100*****************************************************************
000200*   FINAUTH
000300*   PERSONAL FINANCE LEDGER - LOGIN / REGISTRATION SUBPROGRAM
000400*
000500*   DESCENDED FROM THE OLD "CAMBIO DE CLAVE PERSONAL" PROGRAM
000600*   (BANK8) -- WHERE BANK8 READ THE CARD'S STORED PIN OUT OF
000700*   TARJETAS AND COMPARED IT TO WHAT THE OPERATOR TYPED, THIS
000800*   SUBPROGRAM READS THE STORED PASSWORD HASH OUT OF THE USERS
000900*   FILE AND COMPARES IT TO WHAT FINMAIN WAS HANDED ON ENTRY.
001000*   UNLIKE BANK8 THERE IS NO INTENTOS (ATTEMPT-COUNTER) FILE --
001100*   THIS IS A BATCH RUN, NOT A CARD AT A SLOT, SO THERE IS NO
001200*   ACCOUNT-LOCKING RULE FOR THIS SUBPROGRAM TO ENFORCE (SEE
001300*   REQ# FL-0081 WHEN THE OPERATOR MENU WAS DROPPED).  THIS
001400*   PROGRAM IS ALSO THE ONLY ONE THAT OPENS THE USERS FILE --
001450*   IT OWNS THAT FD SO FINMAIN NEVER HAS TO.
001500*
001600*   AUTHOR. R. S. MARTINEZ.
001700*   INSTALLATION. UNIZAR DATA CENTER.
001800*   DATE-WRITTEN. 11/18/2003.
001900*   DATE-COMPILED.
002000*   SECURITY. CONFIDENTIAL.
002100*
002200*   CHANGE LOG
002300*     2003-11-18 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK8
002400*                     PIN-CHANGE DRIVER INTO A LOGIN/REGISTER
002500*                     LOOKUP. REQ# FL-0008.
002600*     1998-12-02 RSM  Y2K REMEDIATION -- NO DATE FIELDS ON THIS
002700*                     PROGRAM, VERIFIED, NO ACTION NEEDED.
002800*                     REQ# FL-0023.
002900*     2009-02-18 JCQ  WIDENED THE HASH COMPARE TO 64 BYTES TO
003000*                     MATCH THE NEW DIGEST ROUTINE. REQ# FL-0041.
003100*     2016-03-02 MTV  DROPPED THE OLD INTENTOS ATTEMPT-COUNTER
003200*                     FILE -- NOT MEANINGFUL IN A BATCH RUN WITH
003300*                     NO OPERATOR AT A KEYPAD. REQ# FL-0081.
003400*     2016-03-05 MTV  ADDED THE REGISTER-ON-FIRST-USE PATH SO A
003500*                     NEW LOGIN CAN OPEN A WALLET WITHOUT A
003600*                     SEPARATE SIGN-UP RUN. REQ# FL-0082.
003700*     2023-05-30 IGP  ADDED THE BLANK-PASSWORD EXISTENCE-ONLY
003800*                     PATH SO A TRANSFER CAN CONFIRM A RECIPIENT
003900*                     LOGIN WITHOUT CARRYING ITS PASSWORD.
004000*                     REQ# FL-0108.
004050*     2024-02-14 IGP  SELECT OPTIONAL PLUS THE FORCE-CREATE OPEN/
004060*                     CLOSE ON USERS-FILE -- A BRAND-NEW SYSTEM
004070*                     WITH NO USERS.DAT YET WAS LEFT WITH THE FILE
004080*                     UNOPENED AND THE FIRST SELF-REGISTRATION
004090*                     FAILED. REQ# FL-0112.
004092*     2024-03-01 IGP  SUPERSEDES FL-0112 -- SWAPPED THE INDEXED
004093*                     SELECT AND THE FORCE-CREATE TRICK FOR A
004094*                     PLAIN LINE SEQUENTIAL USERS-FILE, LOADED
004095*                     WHOLE INTO WS-USERS-TABLE ON ENTRY AND
004096*                     REWRITTEN WHOLE ON THE WAY OUT ONLY WHEN
004097*                     CHANGED -- SAME TREATMENT THIS SHOP ALREADY
004098*                     GIVES WALLET-FILE AND COMMANDS-FILE.
004099*                     REQ# FL-0113.
004100*****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. FINAUTH.
004400 AUTHOR. R. S. MARTINEZ.
004500 INSTALLATION. UNIZAR DATA CENTER.
004600 DATE-WRITTEN. 11/18/2003.
004700 DATE-COMPILED.
004800 SECURITY. CONFIDENTIAL.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. UNIZAR-HOST.
005300 OBJECT-COMPUTER. UNIZAR-HOST.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-REG-SWITCH IS "Y" "N".
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*         LINE SEQUENTIAL, SAME TREATMENT FINMAIN GIVES
006100*         WALLET-FILE IN ITS OWN 3000-CARGAR-MONEDERO/
006150*         6100-ESCRIBIR-MONEDERO -- READ IN FULL AT THE TOP OF
006175*         THIS CALL, REWRITTEN IN FULL AT THE BOTTOM ONLY IF
006185*         SOMETHING CHANGED.  OPTIONAL SO A FRESH SYSTEM WITH
006190*         NO USERS.DAT YET DOESN'T ABEND ON THE FIRST RUN.
006195*         REQ# FL-0113.
006200     SELECT OPTIONAL USERS-FILE ASSIGN TO "USERS.DAT"
006300     ORGANIZATION IS LINE SEQUENTIAL
006600     FILE STATUS IS FSU.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  USERS-FILE
007100     LABEL RECORD STANDARD.
007200     COPY FINUSR.
007300
007400 WORKING-STORAGE SECTION.
007500*       FILE-STATUS WORK.
007600 77  FSU                          PIC X(2).
007700
007800*       THREE REDEFINES ON THE ONE LOOKUP RESULT -- "FOUND AND
007900*       PASSWORD OK", "FOUND, PASSWORD WRONG", "NOT ON FILE" --
008000*       SAME IDEA AS BANK8'S OLD CLAVE-ANTIGUA/CLAVE-INTRODUCIR
008100*       THREE-WAY COMPARE, JUST COLLAPSED TO ONE SWITCH.
008200 77  WS-LOOKUP-STATE              PIC X(1) VALUE "N".
008300     88  LOOKUP-FOUND-OK          VALUE "K".
008400     88  LOOKUP-FOUND-BAD-PWD     VALUE "B".
008500     88  LOOKUP-NOT-ON-FILE       VALUE "N".
008600 01  WS-LOOKUP-STATE-ALT REDEFINES WS-LOOKUP-STATE.
008700     05  WS-LOOKUP-STATE-DISPLAY  PIC X(1).
008800 77  WS-EXISTENCE-QUERY-FLAG      PIC 9(1) COMP VALUE 0.
008900     88  EXISTENCE-QUERY-ONLY     VALUE 1.
008950*
008960*       WHOLE-FILE IN-MEMORY COPY OF USERS-FILE, LOADED BY
008970*       1000-INICIO AND SEARCHED BY 2000-BUSCAR-USUARIO -- SAME
008980*       ROLE THE WALLET WORK AREA IN FINTBL.CPY PLAYS FOR
008990*       WALLET-FILE, JUST SIZED FOR THE WHOLE LOGIN ROSTER
008991*       INSTEAD OF ONE USER'S JOURNAL.  5000 ENTRIES COVERS THE
008992*       DATA CENTER'S FULL STUDENT/STAFF LOGIN COUNT WITH ROOM
008993*       TO GROW. REQ# FL-0113.
008994 77  WS-USR-COUNT                 PIC 9(4) COMP VALUE 0.
008995 77  WS-FOUND-IDX                 PIC 9(4) COMP VALUE 0.
008996*       SET WHEN 3000-REGISTRAR APPENDS A NEW LOGIN -- TELLS
008997*       4000-TERMINAR WHETHER THE FILE NEEDS REWRITING AT ALL.
008998 77  WS-USERS-DIRTY               PIC 9(1) COMP VALUE 0.
008999     88  USERS-FILE-CHANGED       VALUE 1.
009000 01  WS-USERS-TABLE.
009001     05  WS-USR-ENTRY OCCURS 5000 TIMES INDEXED BY USR-IDX.
009002         10  WS-TAB-LOGIN             PIC X(20).
009003         10  WS-TAB-PASSWORD-HASH     PIC X(64).
009004     05  FILLER                       PIC X(01).
009050
009100 LINKAGE SECTION.
009200*       THE USER RECORD BUFFER FINMAIN CARRIES -- FILLED IN ON
009300*       THE WAY OUT SO THE CALLER CAN SEE WHAT WAS READ (OR
009400*       WRITTEN) WITHOUT OWNING THE FILE ITSELF.
009500 01  LK-USER-RECORD.
009600     05  LK-USR-LOGIN             PIC X(20).
009700     05  LK-USR-PASSWORD-HASH     PIC X(64).
009800     05  FILLER                   PIC X(01).
009900 01  LK-USR-RECORD-ALT REDEFINES LK-USER-RECORD.
010000     05  LK-USR-RAW               PIC X(85).
010100
010200*       SAME SHAPE FOR EVERY CALL SITE -- LOGIN, PASSWORD HASH
010300*       (OR SPACES FOR AN EXISTENCE-ONLY QUERY), REGISTER SWITCH.
010400 01  LK-PARMS.
010500     05  LK-LOGIN                 PIC X(20).
010600     05  LK-PASSWORD              PIC X(20).
010700     05  LK-REGISTER-SWITCH       PIC X(1).
010800         88  LK-REGISTER-ALLOWED  VALUE "Y".
010900 01  LK-PARMS-ALT REDEFINES LK-PARMS.
011000     05  LK-PARMS-RAW             PIC X(41).
011100
011200 77  LK-RESULT                    PIC 9(1) COMP.
011300     88  LK-RESULT-OK              VALUE 1.
011400 77  LK-RETURN-CODE                PIC S9(4) COMP.
011500
011600 PROCEDURE DIVISION USING LK-USER-RECORD
011700                           LK-PARMS
011800                           LK-RESULT
011900                           LK-RETURN-CODE.
012000 0000-MAIN-LINE.
012100     PERFORM 1000-INICIO THRU 1000-EXIT
012200     PERFORM 2000-BUSCAR-USUARIO THRU 2000-EXIT
012300     EVALUATE TRUE
012400         WHEN LOOKUP-FOUND-OK
012500             MOVE 0 TO LK-RETURN-CODE
012600             MOVE 1 TO LK-RESULT
012700         WHEN LOOKUP-NOT-ON-FILE
012800             IF EXISTENCE-QUERY-ONLY
012900                 MOVE 8 TO LK-RETURN-CODE
013000                 MOVE 0 TO LK-RESULT
013100             ELSE
013200                 IF LK-REGISTER-ALLOWED
013300                     PERFORM 3000-REGISTRAR THRU 3000-EXIT
013400                     MOVE 0 TO LK-RETURN-CODE
013500                     MOVE 1 TO LK-RESULT
013600                 ELSE
013700                     MOVE 8 TO LK-RETURN-CODE
013800                     MOVE 0 TO LK-RESULT
013900                 END-IF
014000             END-IF
014100         WHEN LOOKUP-FOUND-BAD-PWD
014200             MOVE 4 TO LK-RETURN-CODE
014300             MOVE 0 TO LK-RESULT
014400     END-EVALUATE
014500     PERFORM 4000-TERMINAR THRU 4000-EXIT
014600     GOBACK.
014700
014800 1000-INICIO.
014900*         SET THE EXISTENCE-ONLY SWITCH THE MOMENT WE SEE A
015000*         BLANK PASSWORD -- A TRANSFER'S RECIPIENT LOOKUP NEVER
015100*         CARRIES ONE, A NORMAL LOGIN OR REGISTRATION ALWAYS
015200*         DOES.
015300     MOVE 0 TO WS-EXISTENCE-QUERY-FLAG
015400     IF LK-PASSWORD = SPACES
015500         MOVE 1 TO WS-EXISTENCE-QUERY-FLAG
015600     END-IF
015620*         LOAD THE WHOLE ROSTER INTO WS-USERS-TABLE, SAME AS
015640*         FINMAIN'S OWN 3000-CARGAR-MONEDERO DOES FOR ONE
015660*         USER'S WALLET -- IF NO USERS.DAT EXISTS YET THIS IS A
015680*         BRAND-NEW SYSTEM AND THE ROSTER STARTS EMPTY, NO ERROR.
015690     MOVE 0 TO WS-USR-COUNT
015695     MOVE 0 TO WS-USERS-DIRTY
015700     OPEN INPUT USERS-FILE
015710     IF FSU = "35"
015715         GO TO 1000-EXIT
015720     END-IF
015800     IF FSU NOT = "00"
015900         PERFORM 9000-PSYS-ERR THRU 9000-EXIT
016000     END-IF.
016020 1010-LEER-USUARIO.
016040     READ USERS-FILE AT END GO TO 1090-CERRAR.
016060     ADD 1 TO WS-USR-COUNT
016070     SET USR-IDX TO WS-USR-COUNT
016080     MOVE USR-LOGIN         TO WS-TAB-LOGIN(USR-IDX)
016090     MOVE USR-PASSWORD-HASH TO WS-TAB-PASSWORD-HASH(USR-IDX)
016095     GO TO 1010-LEER-USUARIO.
016097 1090-CERRAR.
016098     CLOSE USERS-FILE.
016100 1000-EXIT.
016200     EXIT.
016300
016400 2000-BUSCAR-USUARIO.
016500     MOVE "N" TO WS-LOOKUP-STATE
016520     MOVE 0 TO WS-FOUND-IDX
016540     PERFORM 2010-COMPARAR-ENTRADA
016560         VARYING USR-IDX FROM 1 BY 1
016580         UNTIL USR-IDX > WS-USR-COUNT OR WS-FOUND-IDX > 0
016600     IF WS-FOUND-IDX = 0
016620         MOVE "N" TO WS-LOOKUP-STATE
016640     ELSE
017100         IF WS-EXISTENCE-QUERY-FLAG = 1
017200             MOVE "K" TO WS-LOOKUP-STATE
017300         ELSE
017400             IF WS-TAB-PASSWORD-HASH(WS-FOUND-IDX) = LK-PASSWORD
017500                 MOVE "K" TO WS-LOOKUP-STATE
017600             ELSE
017700                 MOVE "B" TO WS-LOOKUP-STATE
017800             END-IF
017900         END-IF
018000         MOVE WS-TAB-LOGIN(WS-FOUND-IDX)         TO LK-USR-LOGIN
018100         MOVE WS-TAB-PASSWORD-HASH(WS-FOUND-IDX) TO LK-USR-PASSWORD-HASH
018150     END-IF.
018300 2000-EXIT.
018400     EXIT.
018420
018440 2010-COMPARAR-ENTRADA.
018460     IF WS-TAB-LOGIN(USR-IDX) = LK-LOGIN
018480         MOVE USR-IDX TO WS-FOUND-IDX
018490     END-IF.
018495 2010-EXIT.
018498     EXIT.
018500
018600 3000-REGISTRAR.
018700*         FIRST TIME WE HAVE SEEN THIS LOGIN -- APPEND THE NEW
018800*         ENTRY TO WS-USERS-TABLE AND MARK THE ROSTER DIRTY SO
018900*         4000-TERMINAR KNOWS TO REWRITE USERS-FILE ON THE WAY
019000*         OUT.  NO FILE I-O HAPPENS HERE -- THE TABLE IS THE
019100*         SYSTEM OF RECORD UNTIL WE LEAVE.
019200     ADD 1 TO WS-USR-COUNT
019250     SET USR-IDX TO WS-USR-COUNT
019300     MOVE LK-LOGIN    TO WS-TAB-LOGIN(USR-IDX)
019350     MOVE LK-PASSWORD TO WS-TAB-PASSWORD-HASH(USR-IDX)
019390     MOVE 1 TO WS-USERS-DIRTY
019400     MOVE LK-LOGIN    TO LK-USR-LOGIN
019900     MOVE LK-PASSWORD TO LK-USR-PASSWORD-HASH.
020000 3000-EXIT.
020100     EXIT.
020200
020300 4000-TERMINAR.
020320*         ONLY REWRITE THE FILE WHEN 3000-REGISTRAR ACTUALLY
020340*         CHANGED THE ROSTER -- NO SENSE SPINNING USERS.DAT ON
020360*         EVERY PLAIN LOGIN OR EXISTENCE QUERY.
020380     IF USERS-FILE-CHANGED
020400         PERFORM 4010-REESCRIBIR THRU 4010-EXIT
020420     END-IF.
020500 4000-EXIT.
020600     EXIT.
020620
020640 4010-REESCRIBIR.
020660     OPEN OUTPUT USERS-FILE
020680     IF FSU NOT = "00"
020700         PERFORM 9000-PSYS-ERR THRU 9000-EXIT
020720     END-IF
020740     PERFORM 4020-ESCRIBIR-UNA
020760         VARYING USR-IDX FROM 1 BY 1
020780         UNTIL USR-IDX > WS-USR-COUNT
020800     CLOSE USERS-FILE.
020820 4010-EXIT.
020840     EXIT.
020860
020880 4020-ESCRIBIR-UNA.
020900     MOVE WS-TAB-LOGIN(USR-IDX)         TO USR-LOGIN
020920     MOVE WS-TAB-PASSWORD-HASH(USR-IDX) TO USR-PASSWORD-HASH
020940     WRITE FIN-USER-RECORD
020960     IF FSU NOT = "00"
020980         PERFORM 9000-PSYS-ERR THRU 9000-EXIT
020990     END-IF.
020995 4020-EXIT.
020998     EXIT.
020999
021000 9000-PSYS-ERR.
021050*         SAME SHAPE AS BANK8'S OLD PSYS-ERR -- CLOSE WHAT IS
021060*         OPEN, DISPLAY THE STATUS CODE, AND RETURN AN ERROR
021100*         RATHER THAN ABEND THE WHOLE RUN.
021200     DISPLAY "FINAUTH - INTERNAL ERROR, FSU=" FSU
021300     DISPLAY "LOOKUP STATE WAS " WS-LOOKUP-STATE-DISPLAY
021400     DISPLAY "PARMS WERE " LK-PARMS-RAW
021500     CLOSE USERS-FILE
021600     MOVE 16 TO LK-RETURN-CODE
021700     MOVE 0 TO LK-RESULT
021800     GOBACK.
021900 9000-EXIT.
022000     EXIT.
