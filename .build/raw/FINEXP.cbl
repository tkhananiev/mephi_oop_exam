      *****************************************************************
      *   FINEXP
      *   PERSONAL FINANCE LEDGER - POST AN EXPENSE ENTRY
      *
      *   DESCENDED FROM THE OLD "RETIRADA DE EFECTIVO" PROGRAM
      *   (BANK4) -- WHERE BANK4 TOOK A BILL COUNT OFF THE SCREEN,
      *   CHECKED IT AGAINST THE CARD'S BALANCE AND POSTED A DEBIT
      *   MOVEMENT, THIS SUBPROGRAM TAKES AN ALREADY-TOTALLED AMOUNT
      *   AND A CATEGORY NAME OFF A COMMAND RECORD, DEBITS THE
      *   BALANCE, APPENDS THE JOURNAL ENTRY AND ROLLS THE AMOUNT
      *   INTO THAT CATEGORY'S SPENT TOTAL -- THE CATEGORY-LIMIT CHECK
      *   IS THE DIRECT DESCENDANT OF BANK7'S SEAT-AVAILABILITY CHECK.
      *
      *   AUTHOR. R. S. MARTINEZ.
      *   INSTALLATION. UNIZAR DATA CENTER.
      *   DATE-WRITTEN. 11/21/2003.
      *   DATE-COMPILED.
      *   SECURITY. CONFIDENTIAL.
      *
      *   CHANGE LOG
      *     2003-11-21 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK4
      *                     CASH-WITHDRAWAL SCREEN INTO A BATCH
      *                     EXPENSE POSTING. REQ# FL-0010.
      *     1998-12-04 RSM  Y2K REMEDIATION -- DATE STAMP ON EVERY
      *                     POSTING NOW ARRIVES AS A FULL CCYYMMDD
      *                     FIELD FROM THE CALLER. REQ# FL-0023.
      *     2011-06-22 DLP  CONVERTED THE AMOUNT, BALANCE AND CATEGORY
      *                     TOTALS TO COMP-3. REQ# FL-0058.
      *     2016-03-02 MTV  DROPPED THE BILL-COUNT SCREEN -- AMOUNT
      *                     NOW ARRIVES ALREADY TOTALLED ON THE
      *                     COMMAND RECORD. REQ# FL-0081.
      *     2018-07-11 MTV  ADDED THE CATEGORY-AUTO-CREATE PATH SO AN
      *                     EXPENSE AGAINST AN UNKNOWN CATEGORY OPENS
      *                     IT WITH A ZERO BUDGET LIMIT INSTEAD OF
      *                     REJECTING THE POSTING. REQ# FL-0093.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. FINEXP.
       AUTHOR. R. S. MARTINEZ.
       INSTALLATION. UNIZAR DATA CENTER.
       DATE-WRITTEN. 11/21/2003.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. UNIZAR-HOST.
       OBJECT-COMPUTER. UNIZAR-HOST.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VALID-OP-TYPE IS "I" "E".

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       77  WS-RC-OK                     PIC S9(4) COMP VALUE 0.
       77  WS-RC-BAD-AMOUNT             PIC S9(4) COMP VALUE 4.
       77  WS-RC-BAD-CATEGORY           PIC S9(4) COMP VALUE 8.

      *       SIGNED VIEW OF THE LINKAGE AMOUNT FOR THE POSITIVE-VALUE
      *       TEST, SAME IDEA AS FININC'S OWN CHECK.
       77  WS-AMOUNT-CHECK              PIC S9(9)V99 COMP-3 VALUE 0.
       01  WS-AMOUNT-CHECK-ALT REDEFINES WS-AMOUNT-CHECK.
           05  WS-AMOUNT-CHECK-DISPLAY  PIC S9(11).

      *       SUBSCRIPT INTO THE CATEGORY TABLE, COMP PER SHOP
      *       STANDARD, AND THE "DID WE FIND IT" SWITCH.
       77  WS-CAT-FOUND-IDX             PIC 9(4) COMP VALUE 0.
       77  WS-CAT-SCAN-IDX              PIC 9(4) COMP VALUE 0.
       77  WS-CAT-FOUND-SWITCH          PIC 9(1) COMP VALUE 0.
           88  CATEGORY-WAS-FOUND       VALUE 1.

      *       BALANCE AND THE CATEGORY TOTALS BROKEN OUT TO PLAIN
      *       SIGNED DISPLAY PICTURES FOR THE WARNING MESSAGES --
      *       COMP-3 DOES NOT DISPLAY CLEANLY ON ITS OWN.
       77  WS-WARN-BALANCE              PIC S9(9)V99 COMP-3 VALUE 0.
       01  WS-WARN-BALANCE-ALT REDEFINES WS-WARN-BALANCE.
           05  WS-WARN-BALANCE-DISPLAY  PIC S9(11).
       77  WS-WARN-SPENT                PIC 9(9)V99 COMP-3 VALUE 0.
       01  WS-WARN-SPENT-ALT REDEFINES WS-WARN-SPENT.
           05  WS-WARN-SPENT-DISPLAY    PIC 9(11).

       LINKAGE SECTION.
       COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
                             WRK- BY LKW-.

       01  LK-DESCRIPTION               PIC X(40).
       01  LK-AMOUNT                    PIC 9(9)V99 COMP-3.
       01  LK-CATEGORY                  PIC X(20).
       01  LK-POSTING-DATE              PIC 9(8) COMP-3.
       01  LK-POSTING-TIME              PIC 9(6) COMP-3.
       77  LK-RETURN-CODE               PIC S9(4) COMP.

       PROCEDURE DIVISION USING LK-WALLET
                                 LK-DESCRIPTION
                                 LK-AMOUNT
                                 LK-CATEGORY
                                 LK-POSTING-DATE
                                 LK-POSTING-TIME
                                 LK-RETURN-CODE.
       0000-MAIN-LINE.
           PERFORM 1000-VALIDAR THRU 1000-EXIT
           IF LK-RETURN-CODE = WS-RC-OK
               PERFORM 2000-ALTA-GASTO THRU 2000-EXIT
               PERFORM 3000-ACTUALIZAR-CATEGORIA THRU 3000-EXIT
               PERFORM 4000-COMPROBAR-LIMITE THRU 4000-EXIT
               PERFORM 5000-COMPROBAR-SALDO THRU 5000-EXIT
           END-IF
           GOBACK.

       1000-VALIDAR.
      *         AMOUNT MUST BE STRICTLY POSITIVE AND THE CATEGORY
      *         NAME MUST NOT BE BLANK -- SAME TWO GUARDS BANK4 AND
      *         BANK7 EACH USED, COLLAPSED TO ONE PARAGRAPH.
           MOVE WS-RC-OK TO LK-RETURN-CODE
           MOVE LK-AMOUNT TO WS-AMOUNT-CHECK
           IF WS-AMOUNT-CHECK NOT > 0
               MOVE WS-RC-BAD-AMOUNT TO LK-RETURN-CODE
           END-IF
           IF LK-CATEGORY = SPACES
               MOVE WS-RC-BAD-CATEGORY TO LK-RETURN-CODE
           END-IF.
       1000-EXIT.
           EXIT.

       2000-ALTA-GASTO.
      *         DEBIT THE BALANCE AND APPEND ONE JOURNAL ENTRY, TYPE
      *         E, CARRYING THE CATEGORY NAME.
           SUBTRACT LK-AMOUNT FROM LKW-BALANCE
           ADD 1 TO LKW-OP-COUNT
           SET LKW-OP-IDX TO LKW-OP-COUNT
           MOVE "E"            TO LKW-OP-TYPE(LKW-OP-IDX)
           MOVE LK-DESCRIPTION TO LKW-OP-DESCRIPTION(LKW-OP-IDX)
           MOVE LK-AMOUNT      TO LKW-OP-AMOUNT(LKW-OP-IDX)
           MOVE LK-CATEGORY    TO LKW-OP-CATEGORY(LKW-OP-IDX)
           MOVE LK-POSTING-DATE TO LKW-OP-DATE(LKW-OP-IDX)
           MOVE LK-POSTING-TIME TO LKW-OP-TIME(LKW-OP-IDX).
       2000-EXIT.
           EXIT.

       3000-ACTUALIZAR-CATEGORIA.
      *         LOOK UP THE NAMED CATEGORY -- SAME "SCAN THE TABLE,
      *         VALIDATE, REWRITE" SHAPE BANK7 USED ON ESPECTACULOS --
      *         AND ROLL THE AMOUNT INTO ITS SPENT TOTAL, OPENING THE
      *         CATEGORY AT A ZERO LIMIT IF IT IS NOT YET ON FILE.
           MOVE 0 TO WS-CAT-FOUND-SWITCH
           MOVE 0 TO WS-CAT-FOUND-IDX
           IF LKW-CAT-COUNT > 0
               PERFORM 3010-BUSCAR-CATEGORIA
                   VARYING WS-CAT-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-CAT-SCAN-IDX > LKW-CAT-COUNT
                      OR CATEGORY-WAS-FOUND
           END-IF
           IF CATEGORY-WAS-FOUND
               SET LKW-CAT-IDX TO WS-CAT-FOUND-IDX
               ADD LK-AMOUNT TO LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
           ELSE
               ADD 1 TO LKW-CAT-COUNT
               SET LKW-CAT-IDX TO LKW-CAT-COUNT
               MOVE LK-CATEGORY TO LKW-CAT-NAME(LKW-CAT-IDX)
               MOVE 0           TO LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
               MOVE LK-AMOUNT   TO LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
           END-IF.
       3000-EXIT.
           EXIT.

       3010-BUSCAR-CATEGORIA.
           SET LKW-CAT-IDX TO WS-CAT-SCAN-IDX
           IF LKW-CAT-NAME(LKW-CAT-IDX) = LK-CATEGORY
               MOVE 1 TO WS-CAT-FOUND-SWITCH
               MOVE WS-CAT-SCAN-IDX TO WS-CAT-FOUND-IDX
           END-IF.

       4000-COMPROBAR-LIMITE.
      *         NON-FATAL WARNING -- A BUDGET BREACH DOES NOT UNDO THE
      *         POSTING, IT JUST GETS LOGGED.  A ZERO LIMIT MEANS NO
      *         LIMIT WAS EVER SET FOR THIS CATEGORY.
           SET LKW-CAT-IDX TO WS-CAT-FOUND-IDX
           IF NOT CATEGORY-WAS-FOUND
               SET LKW-CAT-IDX TO LKW-CAT-COUNT
           END-IF
           IF LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX) > 0
              AND LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
                  > LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
               MOVE LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX) TO WS-WARN-SPENT
               DISPLAY "FINEXP - WARNING, BUDGET LIMIT EXCEEDED FOR "
                       LKW-CAT-NAME(LKW-CAT-IDX)
               DISPLAY "  SPENT=" WS-WARN-SPENT-DISPLAY
           END-IF.
       4000-EXIT.
           EXIT.

       5000-COMPROBAR-SALDO.
      *         SAME BALANCE-SIGN WARNING FININC RAISES, COPIED HERE
      *         RATHER THAN SHARED THROUGH A THIRD SUBPROGRAM -- TOO
      *         SMALL A CHECK TO BE WORTH ITS OWN CALL.
           IF LKW-BALANCE < 0
               MOVE LKW-BALANCE TO WS-WARN-BALANCE
               DISPLAY "FINEXP - WARNING, BALANCE NEGATIVE FOR "
                       LKW-LOGIN
               DISPLAY "  BALANCE=" WS-WARN-BALANCE-DISPLAY
           END-IF.
       5000-EXIT.
           EXIT.
