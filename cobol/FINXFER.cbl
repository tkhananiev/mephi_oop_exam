000100*****************************************************************
000200*   FINXFER
000300*   PERSONAL FINANCE LEDGER - TRANSFER FUNDS BETWEEN TWO WALLETS
000400*
000500*   DESCENDED FROM THE OLD "ORDENAR TRANSFERENCIA" PROGRAM
000600*   (BANK6) -- WHERE BANK6 VALIDATED A DESTINATION CARD NUMBER
000700*   AND POSTED A DEBIT MOVEMENT TO THE SENDER'S CARD AND A
000800*   CREDIT MOVEMENT TO THE RECIPIENT'S, BOTH IN THE SAME
000900*   MOVIMIENTOS FILE, THIS SUBPROGRAM DOES THE SAME TWO-SIDED
001000*   POSTING ACROSS TWO SEPARATE IN-MEMORY WALLETS -- THE SENDER
001100*   LEG IS LITERALLY AN EXPENSE POSTING (CALLED STRAIGHT
001200*   THROUGH TO FINEXP) AND THE RECIPIENT LEG IS A DIRECT CREDIT.
001300*   THE RECIPIENT'S EXISTENCE IS CHECKED BY FINMAIN BEFORE THIS
001400*   PROGRAM IS EVER CALLED -- THIS PROGRAM ONLY RE-CHECKS THE
001500*   AMOUNT.
001600*
001700*   AUTHOR. R. S. MARTINEZ.
001800*   INSTALLATION. UNIZAR DATA CENTER.
001900*   DATE-WRITTEN. 11/26/2003.
002000*   DATE-COMPILED.
002100*   SECURITY. CONFIDENTIAL.
002200*
002300*   CHANGE LOG
002400*     2003-11-26 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK6
002500*                     TRANSFER-ORDER SCREEN INTO A BATCH
002600*                     TWO-WALLET TRANSFER. REQ# FL-0012.
002700*     2011-06-22 DLP  CONVERTED THE AMOUNT AND BALANCE FIELDS TO
002800*                     COMP-3. REQ# FL-0058.
002900*     2016-03-02 MTV  DROPPED THE DESTINATION-CARD SCREEN --
003000*                     THE RECIPIENT LOGIN NOW ARRIVES ON THE
003100*                     COMMAND RECORD AND IS CONFIRMED BY FINAUTH
003200*                     BEFORE FINMAIN EVER CALLS THIS PROGRAM.
003300*                     REQ# FL-0081.
003400*     2019-04-09 MTV  SENDER LEG NOW POSTED THROUGH FINEXP
003500*                     RATHER THAN DUPLICATING THE DEBIT LOGIC
003600*                     HERE, SO THE TRANSFER PICKS UP THE SAME
003700*                     CATEGORY-LIMIT CHECK AN ORDINARY EXPENSE
003800*                     GETS. REQ# FL-0097.
003850*     2024-03-01 IGP  ADDED THE BALANCE-SIGN WARNING TO THE
003860*                     RECIPIENT CREDIT IN 3000-ABONO-DESTINO --
003870*                     ONLY THE SENDER LEG (THROUGH FINEXP) WAS
003880*                     RAISING IT, SO A RECIPIENT LEFT NEGATIVE
003890*                     AFTER A SMALL CREDIT NEVER WARNED.
003895*                     REQ# FL-0114.
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. FINXFER.
004200 AUTHOR. R. S. MARTINEZ.
004300 INSTALLATION. UNIZAR DATA CENTER.
004400 DATE-WRITTEN. 11/26/2003.
004500 DATE-COMPILED.
004600 SECURITY. CONFIDENTIAL.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. UNIZAR-HOST.
005100 OBJECT-COMPUTER. UNIZAR-HOST.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 77  WS-RC-OK                     PIC S9(4) COMP VALUE 0.
005800 77  WS-RC-BAD-AMOUNT             PIC S9(4) COMP VALUE 4.
005900
006000 77  WS-AMOUNT-CHECK              PIC S9(9)V99 COMP-3 VALUE 0.
006100 01  WS-AMOUNT-CHECK-ALT REDEFINES WS-AMOUNT-CHECK.
006200     05  WS-AMOUNT-CHECK-DISPLAY  PIC S9(11).
006300
006400*       WORK BUFFER FOR THE SENDER-SIDE CATEGORY STRING --
006500*       BUILT WIDE THEN MOVED INTO THE 20-BYTE CATEGORY FIELD,
006600*       WHICH TRUNCATES IT THE SAME WAY ANY OVERLONG MOVE DOES.
006700 01  WS-XFER-CATEGORY-WORK.
006800     05  WS-XFER-CATEGORY-TEXT    PIC X(60).
006900 01  WS-XFER-CATEGORY-ALT REDEFINES WS-XFER-CATEGORY-WORK.
007000     05  WS-XFER-CATEGORY-RAW    PIC X(60).
007100
007200*       WORK BUFFER FOR THE RECIPIENT-SIDE JOURNAL DESCRIPTION.
007300 01  WS-XFER-DESCRIPTION-WORK.
007400     05  WS-XFER-DESCRIPTION-TEXT PIC X(60).
007500 01  WS-XFER-DESCRIPTION-ALT REDEFINES WS-XFER-DESCRIPTION-WORK.
007600     05  WS-XFER-DESCRIPTION-RAW PIC X(60).
007700
007800 77  WS-XFER-RETURN-CODE          PIC S9(4) COMP VALUE 0.
007850
007860*       SIGNED DISPLAY PICTURE FOR THE RECIPIENT BALANCE-SIGN
007870*       WARNING BELOW -- COMP-3 DOES NOT DISPLAY CLEANLY ON ITS
007880*       OWN, SAME REDEFINES FINEXP AND FININC EACH CARRY FOR
007890*       THEIR OWN COPY OF THIS WARNING.
007900 77  WS-WARN-BALANCE              PIC S9(9)V99 COMP-3 VALUE 0.
007910 01  WS-WARN-BALANCE-ALT REDEFINES WS-WARN-BALANCE.
007920     05  WS-WARN-BALANCE-DISPLAY  PIC S9(11).
007930
008000 LINKAGE SECTION.
008100*       THE SENDER'S IN-MEMORY WALLET.
008200 COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-SENDER-WALLET
008300                       WRK- BY LKS-
008400                       ==OP-IDX== BY ==LKS-OP-IDX==
008500                       ==CAT-IDX== BY ==LKS-CAT-IDX==.
008600
008700*       THE RECIPIENT'S IN-MEMORY WALLET, LOADED AND SAVED
008800*       INDEPENDENTLY BY FINMAIN.
008900 COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-RECIP-WALLET
009000                       WRK- BY LKR-
009100                       ==OP-IDX== BY ==LKR-OP-IDX==
009200                       ==CAT-IDX== BY ==LKR-CAT-IDX==.
009300
009400 01  LK-DESCRIPTION               PIC X(40).
009500 01  LK-AMOUNT                    PIC 9(9)V99 COMP-3.
009600 01  LK-RECIPIENT                 PIC X(20).
009700 01  LK-POSTING-DATE              PIC 9(8) COMP-3.
009800 01  LK-POSTING-TIME              PIC 9(6) COMP-3.
009900 77  LK-RETURN-CODE               PIC S9(4) COMP.
010000
010100 PROCEDURE DIVISION USING LK-SENDER-WALLET
010200                           LK-RECIP-WALLET
010300                           LK-DESCRIPTION
010400                           LK-AMOUNT
010500                           LK-RECIPIENT
010600                           LK-POSTING-DATE
010700                           LK-POSTING-TIME
010800                           LK-RETURN-CODE.
010900 0000-MAIN-LINE.
011000     PERFORM 1000-VALIDAR THRU 1000-EXIT
011100     IF LK-RETURN-CODE = WS-RC-OK
011200         PERFORM 2000-CARGO-REMITENTE THRU 2000-EXIT
011300         IF LK-RETURN-CODE = WS-RC-OK
011400             PERFORM 3000-ABONO-DESTINO THRU 3000-EXIT
011500         END-IF
011600     END-IF
011700     GOBACK.
011800
011900 1000-VALIDAR.
012000*         AMOUNT MUST BE STRICTLY POSITIVE -- THE RECIPIENT'S
012100*         EXISTENCE WAS ALREADY CONFIRMED BY FINMAIN'S CALL TO
012200*         FINAUTH BEFORE THIS PROGRAM WAS EVER REACHED.
012300     MOVE WS-RC-OK TO LK-RETURN-CODE
012400     MOVE LK-AMOUNT TO WS-AMOUNT-CHECK
012500     IF WS-AMOUNT-CHECK NOT > 0
012600         MOVE WS-RC-BAD-AMOUNT TO LK-RETURN-CODE
012700     END-IF.
012800 1000-EXIT.
012900     EXIT.
013000
013100 2000-CARGO-REMITENTE.
013200*         SAME RULE AS AN ORDINARY EXPENSE POSTING, CATEGORY
013300*         NAMED FOR THE RECIPIENT -- PICKS UP FINEXP'S OWN
013400*         LIMIT AND BALANCE-SIGN CHECKS FOR FREE.
013500     MOVE SPACES TO WS-XFER-CATEGORY-WORK
013600     STRING "Перевод пользователю " DELIMITED BY SIZE
013700            LK-RECIPIENT DELIMITED BY SPACE
013800            INTO WS-XFER-CATEGORY-TEXT
013900     END-STRING
014000     CALL "FINEXP" USING LK-SENDER-WALLET
014100                          LK-DESCRIPTION
014200                          LK-AMOUNT
014300                          WS-XFER-CATEGORY-TEXT(1:20)
014400                          LK-POSTING-DATE
014500                          LK-POSTING-TIME
014600                          WS-XFER-RETURN-CODE
014700     END-CALL
014800     MOVE WS-XFER-RETURN-CODE TO LK-RETURN-CODE.
014900 2000-EXIT.
015000     EXIT.
015100
015200 3000-ABONO-DESTINO.
015300*         UNCONDITIONAL CREDIT TO THE RECIPIENT -- THE AMOUNT
015400*         WAS ALREADY VALIDATED POSITIVE ABOVE, SO THIS SIDE
015500*         SKIPS THE ADD-INCOME POSITIVE-AMOUNT GUARD AND POSTS
015600*         DIRECTLY, SAME AS BANK6'S OWN "CREDIT THE OTHER CARD
015700*         NO MATTER WHAT" HALF OF A TRANSFER.
015800     ADD LK-AMOUNT TO LKR-BALANCE
015900     ADD 1 TO LKR-OP-COUNT
016000     SET LKR-OP-IDX TO LKR-OP-COUNT
016100     MOVE SPACES TO WS-XFER-DESCRIPTION-WORK
016200     STRING "Перевод от " DELIMITED BY SIZE
016300            LKS-LOGIN DELIMITED BY SPACE
016400            INTO WS-XFER-DESCRIPTION-TEXT
016500     END-STRING
016600     MOVE "I"                        TO LKR-OP-TYPE(LKR-OP-IDX)
016700     MOVE WS-XFER-DESCRIPTION-RAW(1:40)
016800                                      TO LKR-OP-DESCRIPTION(LKR-OP-IDX)
016900     MOVE LK-AMOUNT                  TO LKR-OP-AMOUNT(LKR-OP-IDX)
017000     MOVE SPACES                     TO LKR-OP-CATEGORY(LKR-OP-IDX)
017100     MOVE LK-POSTING-DATE            TO LKR-OP-DATE(LKR-OP-IDX)
017200     MOVE LK-POSTING-TIME            TO LKR-OP-TIME(LKR-OP-IDX)
017220     PERFORM 3010-COMPROBAR-SALDO-DESTINO THRU 3010-EXIT.
017300 3000-EXIT.
017400     EXIT.
017420
017440 3010-COMPROBAR-SALDO-DESTINO.
017460*         THE RECIPIENT SIDE SKIPS THE ADD-INCOME POSITIVE-AMOUNT
017470*         GUARD, BUT IT IS STILL A POSTING THAT CHANGES THE
017480*         BALANCE, SO IT STILL GETS THE SAME BALANCE-SIGN WARNING
017490*         FININC AND FINEXP EACH RAISE ON THEIR OWN SIDE -- A
017500*         RECIPIENT WHOSE BALANCE WAS ALREADY DEEPLY NEGATIVE
017510*         CAN STILL COME OUT NEGATIVE AFTER A SMALL CREDIT.
017520*         REQ# FL-0114.
017540     IF LKR-BALANCE < 0
017560         MOVE LKR-BALANCE TO WS-WARN-BALANCE
017580         DISPLAY "FINXFER - WARNING, BALANCE NEGATIVE FOR "
017600                 LKR-LOGIN
017620         DISPLAY "  BALANCE=" WS-WARN-BALANCE-DISPLAY
017640     END-IF.
017660 3010-EXIT.
017680     EXIT.
