      *****************************************************************
      *   FINUSR.CPY
      *   FINANCE LEDGER - USER CREDENTIAL RECORD LAYOUT
      *  
      *   ONE ENTRY PER REGISTERED WALLET OWNER.  THE LOGIN IS THE
      *   LOOKUP KEY INTO THE USERS FILE (SEE FINMAIN PARAGRAPH
      *   PAUTENTICAR).  THE PASSWORD IS NEVER STORED IN THE CLEAR --
      *   ONLY THE HEX DIGEST ARRIVES HERE, ALREADY COMPUTED BY THE
      *   CALLING JOB STEP.
      *  
      *   MAINTENANCE HISTORY
      *     2003-11-04 RSM  ORIGINAL COPY MEMBER, LIFTED OUT OF THE OLD
      *                     CARD-FILE LAYOUT (TARJETAS) WHEN THE CASH
      *                     CARD SYSTEM WAS RETIRED.  REQ# FL-0007.
      *     2009-02-18 JCQ  WIDENED HASH FIELD TO 64 BYTES FOR THE NEW
      *                     DIGEST ROUTINE.  REQ# FL-0041.
      *****************************************************************
       01  FIN-USER-RECORD.
      *         LOGIN ID -- UNIQUE KEY, NO DUPLICATES ALLOWED IN FILE.
           05  USR-LOGIN               PIC X(20).
      *         64 HEX CHARACTERS -- HEX-ENCODED DIGEST OF THE PASSWORD.
           05  USR-PASSWORD-HASH       PIC X(64).
      *         BOUNDARY PAD.
           05  FILLER                  PIC X(01).
