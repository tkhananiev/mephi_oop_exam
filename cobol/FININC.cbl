000100*****************************************************************
000200*   FININC
000300*   PERSONAL FINANCE LEDGER - POST AN INCOME ENTRY
000400*
000500*   DESCENDED FROM THE OLD "INGRESAR EFECTIVO" PROGRAM (BANK5) --
000600*   WHERE BANK5 TOOK A COUNT OF 10/20/50 EURO BILLS OFF THE
000700*   SCREEN, ADDED THEM UP AND POSTED A CREDIT MOVEMENT, THIS
000800*   SUBPROGRAM TAKES AN ALREADY-TOTALLED AMOUNT OFF A COMMAND
000900*   RECORD AND POSTS IT THE SAME WAY -- CREDIT THE BALANCE,
001000*   APPEND A JOURNAL ENTRY.  THE WALLET NEVER TOUCHES A FILE
001100*   HERE -- FINMAIN PASSES IN THE SAME IN-MEMORY WALLET AREA IT
001200*   LOADED AND WILL LATER REWRITE.
001300*
001400*   AUTHOR. R. S. MARTINEZ.
001500*   INSTALLATION. UNIZAR DATA CENTER.
001600*   DATE-WRITTEN. 11/20/2003.
001700*   DATE-COMPILED.
001800*   SECURITY. CONFIDENTIAL.
001900*
002000*   CHANGE LOG
002100*     2003-11-20 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK5
002200*                     CASH-DEPOSIT SCREEN INTO A BATCH INCOME
002300*                     POSTING. REQ# FL-0009.
002400*     1998-12-04 RSM  Y2K REMEDIATION -- DATE STAMP ON EVERY
002500*                     POSTING NOW ARRIVES AS A FULL CCYYMMDD
002600*                     FIELD FROM THE CALLER, NOT A 2-DIGIT YEAR.
002700*                     REQ# FL-0023.
002800*     2011-06-22 DLP  CONVERTED THE AMOUNT AND BALANCE FIELDS TO
002900*                     COMP-3. REQ# FL-0058.
003000*     2016-03-02 MTV  DROPPED THE BILL-COUNT SCREEN ENTIRELY --
003100*                     THE AMOUNT NOW ARRIVES ALREADY TOTALLED ON
003200*                     THE COMMAND RECORD. REQ# FL-0081.
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. FININC.
003600 AUTHOR. R. S. MARTINEZ.
003700 INSTALLATION. UNIZAR DATA CENTER.
003800 DATE-WRITTEN. 11/20/2003.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENTIAL.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. UNIZAR-HOST.
004500 OBJECT-COMPUTER. UNIZAR-HOST.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS VALID-OP-TYPE IS "I" "E".
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*       RETURN-CODE VALUES THIS PROGRAM HANDS BACK -- SAME SCALE
005300*       FINAUTH USES (0=OK, ELSE REJECTED/ERROR).
005400 77  WS-RC-OK                     PIC S9(4) COMP VALUE 0.
005500 77  WS-RC-BAD-AMOUNT             PIC S9(4) COMP VALUE 4.
005600
005700*       ONE REDEFINE ON THE AMOUNT SO A NEGATIVE-OR-ZERO TEST
005800*       CAN BE DONE AGAINST THE SIGNED VIEW WITHOUT DISTURBING
005900*       THE UNSIGNED LINKAGE PICTURE.
006000 77  WS-AMOUNT-CHECK              PIC S9(9)V99 COMP-3 VALUE 0.
006100 01  WS-AMOUNT-CHECK-ALT REDEFINES WS-AMOUNT-CHECK.
006200     05  WS-AMOUNT-CHECK-DISPLAY  PIC S9(11).
006300
006400*       BALANCE BROKEN OUT TO A PLAIN SIGNED DISPLAY PICTURE
006500*       FOR THE WARNING MESSAGE -- COMP-3 DOES NOT DISPLAY
006600*       CLEANLY ON ITS OWN.
006700 77  WS-WARN-BALANCE              PIC S9(9)V99 COMP-3 VALUE 0.
006800 01  WS-WARN-BALANCE-ALT REDEFINES WS-WARN-BALANCE.
006900     05  WS-WARN-BALANCE-DISPLAY  PIC S9(11).
007000
007100*       POSTING DATE BROKEN OUT TO YEAR/MONTH/DAY FOR THE SAME
007200*       WARNING MESSAGE.
007300 77  WS-WARN-DATE                 PIC 9(8) COMP-3 VALUE 0.
007400 01  WS-WARN-DATE-ALT REDEFINES WS-WARN-DATE.
007500     05  WS-WARN-DATE-DISPLAY     PIC 9(8).
007600
007700 LINKAGE SECTION.
007800*       THE CALLING PROGRAM'S IN-MEMORY WALLET -- BALANCE,
007900*       JOURNAL AND CATEGORY TABLE ALL TRAVEL TOGETHER.
008000 COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
008100                       WRK- BY LKW-.
008200
008300 01  LK-DESCRIPTION               PIC X(40).
008400 01  LK-AMOUNT                    PIC 9(9)V99 COMP-3.
008500 01  LK-POSTING-DATE              PIC 9(8) COMP-3.
008600 01  LK-POSTING-TIME              PIC 9(6) COMP-3.
008700 77  LK-RETURN-CODE               PIC S9(4) COMP.
008800
008900 PROCEDURE DIVISION USING LK-WALLET
009000                           LK-DESCRIPTION
009100                           LK-AMOUNT
009200                           LK-POSTING-DATE
009300                           LK-POSTING-TIME
009400                           LK-RETURN-CODE.
009500 0000-MAIN-LINE.
009600     PERFORM 1000-VALIDAR THRU 1000-EXIT
009700     IF LK-RETURN-CODE = WS-RC-OK
009800         PERFORM 2000-ALTA-INGRESO THRU 2000-EXIT
009900         PERFORM 3000-COMPROBAR-SALDO THRU 3000-EXIT
010000     END-IF
010100     GOBACK.
010200
010300 1000-VALIDAR.
010400*         AMOUNT MUST BE STRICTLY POSITIVE -- SAME GUARD BANK5
010500*         USED TO KEEP AN OPERATOR FROM CONFIRMING A ZERO-BILL
010600*         DEPOSIT, JUST CHECKED AGAINST THE TOTAL INSTEAD OF
010700*         EACH DENOMINATION.
010800     MOVE WS-RC-OK TO LK-RETURN-CODE
010900     MOVE LK-AMOUNT TO WS-AMOUNT-CHECK
011000     IF WS-AMOUNT-CHECK NOT > 0
011100         MOVE WS-RC-BAD-AMOUNT TO LK-RETURN-CODE
011200     END-IF.
011300 1000-EXIT.
011400     EXIT.
011500
011600 2000-ALTA-INGRESO.
011700*         CREDIT THE BALANCE AND APPEND ONE JOURNAL ENTRY, TYPE
011800*         I, CATEGORY LEFT BLANK PER THE RECORD LAYOUT RULE.
011900     ADD LK-AMOUNT TO LKW-BALANCE
012000     ADD 1 TO LKW-OP-COUNT
012100     SET LKW-OP-IDX TO LKW-OP-COUNT
012200     MOVE "I"            TO LKW-OP-TYPE(LKW-OP-IDX)
012300     MOVE LK-DESCRIPTION TO LKW-OP-DESCRIPTION(LKW-OP-IDX)
012400     MOVE LK-AMOUNT      TO LKW-OP-AMOUNT(LKW-OP-IDX)
012500     MOVE SPACES         TO LKW-OP-CATEGORY(LKW-OP-IDX)
012600     MOVE LK-POSTING-DATE TO LKW-OP-DATE(LKW-OP-IDX)
012700     MOVE LK-POSTING-TIME TO LKW-OP-TIME(LKW-OP-IDX).
012800 2000-EXIT.
012900     EXIT.
013000
013100 3000-COMPROBAR-SALDO.
013200*         NON-FATAL WARNING ONLY -- A NEGATIVE BALANCE DOES NOT
013300*         UNDO THE POSTING, IT JUST GETS LOGGED THE WAY BANK5
013400*         USED TO FLASH THE SCREEN BALANCE IN REVERSE VIDEO.
013500     IF LKW-BALANCE < 0
013600         MOVE LKW-BALANCE     TO WS-WARN-BALANCE
013700         MOVE LK-POSTING-DATE TO WS-WARN-DATE
013800         DISPLAY "FININC - WARNING, BALANCE NEGATIVE FOR "
013900                 LKW-LOGIN
014000         DISPLAY "  BALANCE=" WS-WARN-BALANCE-DISPLAY
014100                 " AS OF " WS-WARN-DATE-DISPLAY
014200     END-IF.
014300 3000-EXIT.
014400     EXIT.
