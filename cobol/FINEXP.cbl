000100*****************************************************************
000200*   FINEXP
000300*   PERSONAL FINANCE LEDGER - POST AN EXPENSE ENTRY
000400*
000500*   DESCENDED FROM THE OLD "RETIRADA DE EFECTIVO" PROGRAM
000600*   (BANK4) -- WHERE BANK4 TOOK A BILL COUNT OFF THE SCREEN,
000700*   CHECKED IT AGAINST THE CARD'S BALANCE AND POSTED A DEBIT
000800*   MOVEMENT, THIS SUBPROGRAM TAKES AN ALREADY-TOTALLED AMOUNT
000900*   AND A CATEGORY NAME OFF A COMMAND RECORD, DEBITS THE
001000*   BALANCE, APPENDS THE JOURNAL ENTRY AND ROLLS THE AMOUNT
001100*   INTO THAT CATEGORY'S SPENT TOTAL -- THE CATEGORY-LIMIT CHECK
001200*   IS THE DIRECT DESCENDANT OF BANK7'S SEAT-AVAILABILITY CHECK.
001300*
001400*   AUTHOR. R. S. MARTINEZ.
001500*   INSTALLATION. UNIZAR DATA CENTER.
001600*   DATE-WRITTEN. 11/21/2003.
001700*   DATE-COMPILED.
001800*   SECURITY. CONFIDENTIAL.
001900*
002000*   CHANGE LOG
002100*     2003-11-21 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK4
002200*                     CASH-WITHDRAWAL SCREEN INTO A BATCH
002300*                     EXPENSE POSTING. REQ# FL-0010.
002400*     1998-12-04 RSM  Y2K REMEDIATION -- DATE STAMP ON EVERY
002500*                     POSTING NOW ARRIVES AS A FULL CCYYMMDD
002600*                     FIELD FROM THE CALLER. REQ# FL-0023.
002700*     2011-06-22 DLP  CONVERTED THE AMOUNT, BALANCE AND CATEGORY
002800*                     TOTALS TO COMP-3. REQ# FL-0058.
002900*     2016-03-02 MTV  DROPPED THE BILL-COUNT SCREEN -- AMOUNT
003000*                     NOW ARRIVES ALREADY TOTALLED ON THE
003100*                     COMMAND RECORD. REQ# FL-0081.
003200*     2018-07-11 MTV  ADDED THE CATEGORY-AUTO-CREATE PATH SO AN
003300*                     EXPENSE AGAINST AN UNKNOWN CATEGORY OPENS
003400*                     IT WITH A ZERO BUDGET LIMIT INSTEAD OF
003500*                     REJECTING THE POSTING. REQ# FL-0093.
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. FINEXP.
003900 AUTHOR. R. S. MARTINEZ.
004000 INSTALLATION. UNIZAR DATA CENTER.
004100 DATE-WRITTEN. 11/21/2003.
004200 DATE-COMPILED.
004300 SECURITY. CONFIDENTIAL.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. UNIZAR-HOST.
004800 OBJECT-COMPUTER. UNIZAR-HOST.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS VALID-OP-TYPE IS "I" "E".
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 77  WS-RC-OK                     PIC S9(4) COMP VALUE 0.
005600 77  WS-RC-BAD-AMOUNT             PIC S9(4) COMP VALUE 4.
005700 77  WS-RC-BAD-CATEGORY           PIC S9(4) COMP VALUE 8.
005800
005900*       SIGNED VIEW OF THE LINKAGE AMOUNT FOR THE POSITIVE-VALUE
006000*       TEST, SAME IDEA AS FININC'S OWN CHECK.
006100 77  WS-AMOUNT-CHECK              PIC S9(9)V99 COMP-3 VALUE 0.
006200 01  WS-AMOUNT-CHECK-ALT REDEFINES WS-AMOUNT-CHECK.
006300     05  WS-AMOUNT-CHECK-DISPLAY  PIC S9(11).
006400
006500*       SUBSCRIPT INTO THE CATEGORY TABLE, COMP PER SHOP
006600*       STANDARD, AND THE "DID WE FIND IT" SWITCH.
006700 77  WS-CAT-FOUND-IDX             PIC 9(4) COMP VALUE 0.
006800 77  WS-CAT-SCAN-IDX              PIC 9(4) COMP VALUE 0.
006900 77  WS-CAT-FOUND-SWITCH          PIC 9(1) COMP VALUE 0.
007000     88  CATEGORY-WAS-FOUND       VALUE 1.
007100
007200*       BALANCE AND THE CATEGORY TOTALS BROKEN OUT TO PLAIN
007300*       SIGNED DISPLAY PICTURES FOR THE WARNING MESSAGES --
007400*       COMP-3 DOES NOT DISPLAY CLEANLY ON ITS OWN.
007500 77  WS-WARN-BALANCE              PIC S9(9)V99 COMP-3 VALUE 0.
007600 01  WS-WARN-BALANCE-ALT REDEFINES WS-WARN-BALANCE.
007700     05  WS-WARN-BALANCE-DISPLAY  PIC S9(11).
007800 77  WS-WARN-SPENT                PIC 9(9)V99 COMP-3 VALUE 0.
007900 01  WS-WARN-SPENT-ALT REDEFINES WS-WARN-SPENT.
008000     05  WS-WARN-SPENT-DISPLAY    PIC 9(11).
008100
008200 LINKAGE SECTION.
008300 COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
008400                       WRK- BY LKW-.
008500
008600 01  LK-DESCRIPTION               PIC X(40).
008700 01  LK-AMOUNT                    PIC 9(9)V99 COMP-3.
008800 01  LK-CATEGORY                  PIC X(20).
008900 01  LK-POSTING-DATE              PIC 9(8) COMP-3.
009000 01  LK-POSTING-TIME              PIC 9(6) COMP-3.
009100 77  LK-RETURN-CODE               PIC S9(4) COMP.
009200
009300 PROCEDURE DIVISION USING LK-WALLET
009400                           LK-DESCRIPTION
009500                           LK-AMOUNT
009600                           LK-CATEGORY
009700                           LK-POSTING-DATE
009800                           LK-POSTING-TIME
009900                           LK-RETURN-CODE.
010000 0000-MAIN-LINE.
010100     PERFORM 1000-VALIDAR THRU 1000-EXIT
010200     IF LK-RETURN-CODE = WS-RC-OK
010300         PERFORM 2000-ALTA-GASTO THRU 2000-EXIT
010400         PERFORM 3000-ACTUALIZAR-CATEGORIA THRU 3000-EXIT
010500         PERFORM 4000-COMPROBAR-LIMITE THRU 4000-EXIT
010600         PERFORM 5000-COMPROBAR-SALDO THRU 5000-EXIT
010700     END-IF
010800     GOBACK.
010900
011000 1000-VALIDAR.
011100*         AMOUNT MUST BE STRICTLY POSITIVE AND THE CATEGORY
011200*         NAME MUST NOT BE BLANK -- SAME TWO GUARDS BANK4 AND
011300*         BANK7 EACH USED, COLLAPSED TO ONE PARAGRAPH.
011400     MOVE WS-RC-OK TO LK-RETURN-CODE
011500     MOVE LK-AMOUNT TO WS-AMOUNT-CHECK
011600     IF WS-AMOUNT-CHECK NOT > 0
011700         MOVE WS-RC-BAD-AMOUNT TO LK-RETURN-CODE
011800     END-IF
011900     IF LK-CATEGORY = SPACES
012000         MOVE WS-RC-BAD-CATEGORY TO LK-RETURN-CODE
012100     END-IF.
012200 1000-EXIT.
012300     EXIT.
012400
012500 2000-ALTA-GASTO.
012600*         DEBIT THE BALANCE AND APPEND ONE JOURNAL ENTRY, TYPE
012700*         E, CARRYING THE CATEGORY NAME.
012800     SUBTRACT LK-AMOUNT FROM LKW-BALANCE
012900     ADD 1 TO LKW-OP-COUNT
013000     SET LKW-OP-IDX TO LKW-OP-COUNT
013100     MOVE "E"            TO LKW-OP-TYPE(LKW-OP-IDX)
013200     MOVE LK-DESCRIPTION TO LKW-OP-DESCRIPTION(LKW-OP-IDX)
013300     MOVE LK-AMOUNT      TO LKW-OP-AMOUNT(LKW-OP-IDX)
013400     MOVE LK-CATEGORY    TO LKW-OP-CATEGORY(LKW-OP-IDX)
013500     MOVE LK-POSTING-DATE TO LKW-OP-DATE(LKW-OP-IDX)
013600     MOVE LK-POSTING-TIME TO LKW-OP-TIME(LKW-OP-IDX).
013700 2000-EXIT.
013800     EXIT.
013900
014000 3000-ACTUALIZAR-CATEGORIA.
014100*         LOOK UP THE NAMED CATEGORY -- SAME "SCAN THE TABLE,
014200*         VALIDATE, REWRITE" SHAPE BANK7 USED ON ESPECTACULOS --
014300*         AND ROLL THE AMOUNT INTO ITS SPENT TOTAL, OPENING THE
014400*         CATEGORY AT A ZERO LIMIT IF IT IS NOT YET ON FILE.
014500     MOVE 0 TO WS-CAT-FOUND-SWITCH
014600     MOVE 0 TO WS-CAT-FOUND-IDX
014700     IF LKW-CAT-COUNT > 0
014800         PERFORM 3010-BUSCAR-CATEGORIA
014900             VARYING WS-CAT-SCAN-IDX FROM 1 BY 1
015000             UNTIL WS-CAT-SCAN-IDX > LKW-CAT-COUNT
015100                OR CATEGORY-WAS-FOUND
015200     END-IF
015300     IF CATEGORY-WAS-FOUND
015400         SET LKW-CAT-IDX TO WS-CAT-FOUND-IDX
015500         ADD LK-AMOUNT TO LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
015600     ELSE
015700         ADD 1 TO LKW-CAT-COUNT
015800         SET LKW-CAT-IDX TO LKW-CAT-COUNT
015900         MOVE LK-CATEGORY TO LKW-CAT-NAME(LKW-CAT-IDX)
016000         MOVE 0           TO LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
016100         MOVE LK-AMOUNT   TO LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
016200     END-IF.
016300 3000-EXIT.
016400     EXIT.
016500
016600 3010-BUSCAR-CATEGORIA.
016700     SET LKW-CAT-IDX TO WS-CAT-SCAN-IDX
016800     IF LKW-CAT-NAME(LKW-CAT-IDX) = LK-CATEGORY
016900         MOVE 1 TO WS-CAT-FOUND-SWITCH
017000         MOVE WS-CAT-SCAN-IDX TO WS-CAT-FOUND-IDX
017100     END-IF.
017200
017300 4000-COMPROBAR-LIMITE.
017400*         NON-FATAL WARNING -- A BUDGET BREACH DOES NOT UNDO THE
017500*         POSTING, IT JUST GETS LOGGED.  A ZERO LIMIT MEANS NO
017600*         LIMIT WAS EVER SET FOR THIS CATEGORY.
017700     SET LKW-CAT-IDX TO WS-CAT-FOUND-IDX
017800     IF NOT CATEGORY-WAS-FOUND
017900         SET LKW-CAT-IDX TO LKW-CAT-COUNT
018000     END-IF
018100     IF LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX) > 0
018200        AND LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
018300            > LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
018400         MOVE LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX) TO WS-WARN-SPENT
018500         DISPLAY "FINEXP - WARNING, BUDGET LIMIT EXCEEDED FOR "
018600                 LKW-CAT-NAME(LKW-CAT-IDX)
018700         DISPLAY "  SPENT=" WS-WARN-SPENT-DISPLAY
018800     END-IF.
018900 4000-EXIT.
019000     EXIT.
019100
019200 5000-COMPROBAR-SALDO.
019300*         SAME BALANCE-SIGN WARNING FININC RAISES, COPIED HERE
019400*         RATHER THAN SHARED THROUGH A THIRD SUBPROGRAM -- TOO
019500*         SMALL A CHECK TO BE WORTH ITS OWN CALL.
019600     IF LKW-BALANCE < 0
019700         MOVE LKW-BALANCE TO WS-WARN-BALANCE
019800         DISPLAY "FINEXP - WARNING, BALANCE NEGATIVE FOR "
019900                 LKW-LOGIN
020000         DISPLAY "  BALANCE=" WS-WARN-BALANCE-DISPLAY
020100     END-IF.
020200 5000-EXIT.
020300     EXIT.
