      *****************************************************************
      *   FINRPT.CPY
      *   FINANCE LEDGER - REPORT LINE STAGING AREA
      *
      *   EACH REPORT SUBPROGRAM (FINTOT, FINBAL, FINCATL) BUILDS ITS
      *   OUTPUT HERE, ONE 80-BYTE LINE AT A TIME, RATHER THAN WRITING
      *   REPORT-FILE DIRECTLY -- THE FD BELONGS TO FINMAIN, NOT TO A
      *   CALLED SUBPROGRAM, SO THE ACTUAL WRITE HAS TO HAPPEN BACK IN
      *   FINMAIN AFTER EACH CALL RETURNS.  SIZED FOR FINCATL, THE
      *   BIGGEST OF THE THREE -- ONE LINE PER CATEGORY PLUS A HEADER,
      *   AND THE CATEGORY TABLE ITSELF TOPS OUT AT 200 (SEE FINTBL).
      *
      *   MAINTENANCE HISTORY
      *     2016-03-09 MTV  ORIGINAL COPY MEMBER.  REQ# FL-0083.
      *****************************************************************
       01  FIN-REPORT-LINES-AREA.
      *         HOW MANY OF THE LINES BELOW ARE ACTUALLY IN USE.
           05  RLA-LINE-COUNT               PIC 9(3) COMP.
           05  RLA-LINES OCCURS 205 TIMES INDEXED BY RLA-IDX.
               10  RLA-TEXT                 PIC X(80).
           05  FILLER                       PIC X(01).
