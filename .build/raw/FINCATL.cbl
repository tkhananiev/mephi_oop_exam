      *****************************************************************
      *   FINCATL
      *   PERSONAL FINANCE LEDGER - CATEGORY LISTING / STATISTICS
      *
      *   DESCENDED FROM THE OLD "CONSULTA DE MOVIMIENTOS" PROGRAM
      *   (BANK9) -- WHERE BANK9 WALKED F-MOVIMIENTOS AND PUT UP ONE
      *   SCREEN LINE PER MOVEMENT, THIS SUBPROGRAM WALKS THE IN-MEMORY
      *   CATEGORY TABLE AND STAGES ONE REPORT LINE PER CATEGORY, IN
      *   TABLE ORDER.  NO PAGING, NO CONTROL BREAKS, NO PAGE TOTALS --
      *   JUST A FLAT LIST, THE WAY BANK9'S OWN MOSTRAR-MOVIMIENTO
      *   PARAGRAPH BUILT ONE LINE AT A TIME BEFORE IT EVER WORRIED
      *   ABOUT SCROLLING A SCREENFUL.
      *
      *   AUTHOR. R. S. MARTINEZ.
      *   INSTALLATION. UNIZAR DATA CENTER.
      *   DATE-WRITTEN. 11/29/2003.
      *   DATE-COMPILED.
      *   SECURITY. CONFIDENTIAL.
      *
      *   CHANGE LOG
      *     2003-11-29 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK9
      *                     MOVEMENT-ENQUIRY SCREEN INTO A BATCH
      *                     CATEGORY LISTING REPORT. REQ# FL-0014.
      *     2011-06-22 DLP  CONVERTED THE LIMIT AND SPENT FIELDS TO
      *                     COMP-3. REQ# FL-0058.
      *     2016-03-09 MTV  DROPPED THE SCREEN PAGING ENTIRELY -- THIS
      *                     PROGRAM NOW STAGES ONE REPORT LINE PER
      *                     CATEGORY FOR FINMAIN TO WRITE. REQ# FL-0083.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. FINCATL.
       AUTHOR. R. S. MARTINEZ.
       INSTALLATION. UNIZAR DATA CENTER.
       DATE-WRITTEN. 11/29/2003.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. UNIZAR-HOST.
       OBJECT-COMPUTER. UNIZAR-HOST.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       77  WS-SCAN-IDX                  PIC 9(4) COMP VALUE 0.

      *       REMAINING = LIMIT - SPENT, MAY GO NEGATIVE, SO IT NEEDS
      *       A SIGNED WORK FIELD EVEN THOUGH THE TABLE ITSELF ONLY
      *       KEEPS UNSIGNED LIMIT AND SPENT.
       77  WS-REMAINING                 PIC S9(9)V99 COMP-3 VALUE 0.
       01  WS-REMAINING-ALT REDEFINES WS-REMAINING.
           05  WS-REMAINING-DISPLAY     PIC S9(11).

      *       EDITED PICTURES FOR THE THREE MONEY COLUMNS.
       01  WS-EDIT-LIMIT                 PIC ZZZZZZZZ9.99.
       01  WS-EDIT-LIMIT-ALT REDEFINES WS-EDIT-LIMIT.
           05  WS-EDIT-LIMIT-RAW        PIC X(12).
       01  WS-EDIT-SPENT                 PIC ZZZZZZZZ9.99.
       01  WS-EDIT-SPENT-ALT REDEFINES WS-EDIT-SPENT.
           05  WS-EDIT-SPENT-RAW        PIC X(12).
       01  WS-EDIT-REMAINING             PIC -ZZZZZZZZ9.99.
       01  WS-EDIT-REMAINING-ALT REDEFINES WS-EDIT-REMAINING.
           05  WS-EDIT-REMAINING-RAW    PIC X(13).

       LINKAGE SECTION.
       COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
                             WRK- BY LKW-.

       COPY FINRPT REPLACING FIN-REPORT-LINES-AREA BY LK-REPORT-LINES-AREA.

       PROCEDURE DIVISION USING LK-WALLET
                                 LK-REPORT-LINES-AREA.
       0000-MAIN-LINE.
           MOVE 0 TO RLA-LINE-COUNT
           IF LKW-CAT-COUNT > 0
               PERFORM 1000-ESCRIBIR-UNA-CATEGORIA
                   VARYING WS-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-SCAN-IDX > LKW-CAT-COUNT
           END-IF
           GOBACK.

       1000-ESCRIBIR-UNA-CATEGORIA.
      *         ONE REPORT LINE PER CATEGORY, NAME THEN LIMIT THEN
      *         SPENT THEN REMAINING -- FLAT LIST, TABLE ORDER, NO
      *         BREAKS AND NO PAGE TOTAL, SAME AS BANK9'S OWN
      *         MOSTRAR-MOVIMIENTO BUT WITHOUT THE SCREEN-PAGING
      *         MACHINERY AROUND IT.
           SET LKW-CAT-IDX TO WS-SCAN-IDX
           ADD 1 TO RLA-LINE-COUNT
           MOVE LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX) TO WS-EDIT-LIMIT
           MOVE LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)  TO WS-EDIT-SPENT
           COMPUTE WS-REMAINING =
                   LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
                 - LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
           MOVE WS-REMAINING TO WS-EDIT-REMAINING
           MOVE SPACES TO RLA-TEXT(RLA-LINE-COUNT)
           STRING LKW-CAT-NAME(LKW-CAT-IDX) DELIMITED BY SIZE
                  " " DELIMITED BY SIZE
                  WS-EDIT-LIMIT-RAW DELIMITED BY SIZE
                  " " DELIMITED BY SIZE
                  WS-EDIT-SPENT-RAW DELIMITED BY SIZE
                  " " DELIMITED BY SIZE
                  WS-EDIT-REMAINING-RAW DELIMITED BY SIZE
                  INTO RLA-TEXT(RLA-LINE-COUNT)
           END-STRING.
