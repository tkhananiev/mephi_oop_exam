000100*****************************************************************
000200*   FINTBL.CPY
000300*   FINANCE LEDGER - IN-MEMORY WALLET WORK AREA
000400*  
000500*   HOLDS ONE USER'S WALLET WHILE THE RUN IS POSTING AGAINST IT --
000600*   THE BALANCE, THE OPERATION JOURNAL AND THE CATEGORY TABLE.
000700*   SHARED VIA LINKAGE SECTION BY FINMAIN AND EVERY SUBPROGRAM IT
000800*   CALLS (FININC, FINEXP, FINBUDG, FINXFER, FINTOT, FINCATL) SO
000900*   THE JOURNAL AND CATEGORY TABLE ONLY LIVE ONCE IN STORAGE PER
001000*   RUN.  PLAYS THE SAME ROLE THE OLD TABLA/
001100*   REGISTROS-EN-PANTALLA OCCURS TABLE PLAYED FOR THE CARD
001200*   SCREEN-PAGING PROGRAMS, JUST SIZED FOR A FULL WALLET INSTEAD
001300*   OF ONE SCREEN OF FIFTEEN.
001400*  
001500*   MAINTENANCE HISTORY
001600*     2016-03-02 MTV  ORIGINAL COPY MEMBER.  REQ# FL-0081.
001700*     2018-07-11 MTV  RAISED OPERATION TABLE FROM 500 TO 2000
001800*                     ENTRIES -- HEAVY USERS WERE OVERFLOWING
001900*                     THE TABLE ON THE YEAR-END RUN. REQ# FL-0093.
001950*     2024-02-14 IGP  DROPPED WRK-NEW-USER-FLAG -- FINMAIN NEVER
001960*                     SET IT, AND FINAUTH'S OWN REGISTRATION STEP
001970*                     ALREADY WRITES THE NEW USER-RECORD EAGERLY
001980*                     AT AUTHENTICATION TIME, SO THE FLAG HAD NO
001990*                     JOB LEFT TO DO. REQ# FL-0112.
002000*****************************************************************
002100 01  FIN-WALLET-WORK-AREA.
002200*         OWNING LOGIN FOR THIS IN-MEMORY WALLET.
002300     05  WRK-LOGIN                   PIC X(20).
002400*         RUNNING BALANCE AS POSTINGS ARE APPLIED.
002500     05  WRK-BALANCE                 PIC S9(9)V99 COMP-3.
002600*         NUMBER OF OPERATION ENTRIES CURRENTLY IN WRK-OPERATIONS.
002700     05  WRK-OP-COUNT                PIC 9(6) COMP.
002800*         NUMBER OF CATEGORY ENTRIES CURRENTLY IN WRK-CATEGORIES.
002900     05  WRK-CAT-COUNT                PIC 9(4) COMP.
003000*         NEXT OP-SEQ TO ASSIGN ON THE NEXT POSTING.
003100     05  WRK-NEXT-SEQ                 PIC 9(6) COMP.
003600*         THE JOURNAL.
003700     05  WRK-OPERATIONS OCCURS 2000 TIMES INDEXED BY OP-IDX.
003800         10  WRK-OP-TYPE              PIC X(1).
003900         10  WRK-OP-DESCRIPTION       PIC X(40).
004000         10  WRK-OP-AMOUNT            PIC 9(9)V99 COMP-3.
004100         10  WRK-OP-CATEGORY          PIC X(20).
004200         10  WRK-OP-DATE              PIC 9(8).
004300         10  WRK-OP-TIME              PIC 9(6).
004400*         THE CATEGORY TABLE.
004500     05  WRK-CATEGORIES OCCURS 200 TIMES INDEXED BY CAT-IDX.
004600         10  WRK-CAT-NAME             PIC X(20).
004700         10  WRK-CAT-BUDGET-LIMIT     PIC 9(9)V99 COMP-3.
004800         10  WRK-CAT-TOTAL-SPENT      PIC 9(9)V99 COMP-3.
004900*         BOUNDARY PAD.
005000     05  FILLER                       PIC X(01).
