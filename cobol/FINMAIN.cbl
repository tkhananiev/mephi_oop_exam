000100*****************************************************************
000200*   FINMAIN
000300*   PERSONAL FINANCE LEDGER - BATCH RUN DRIVER
000400*
000500*   DESCENDED FROM THE OLD UNIZARBANK CASH-MACHINE MENU PROGRAM
000600*   (BANK1) -- WHERE BANK1 READ A CARD NUMBER AND PIN FROM THE
000700*   KEYBOARD AND THEN CALLED ONE SUBPROGRAM PER MENU CHOICE,
000800*   THIS RUN READS ONE LOGIN FROM THE RUN PARAMETERS, LOGS IN
000900*   ONCE, AND THEN WORKS THROUGH A QUEUE OF COMMAND-RECORDS ON
001000*   THE COMMANDS FILE, CALLING THE SAME FAMILY OF SUBPROGRAMS
001100*   FOR EACH ONE IN TURN.
001200*
001300*   AUTHOR. R. S. MARTINEZ.
001400*   INSTALLATION. UNIZAR DATA CENTER.
001500*   DATE-WRITTEN. 11/04/2003.
001600*   DATE-COMPILED.
001700*   SECURITY. CONFIDENTIAL.
001800*
001900*   CHANGE LOG
002000*     2003-11-04 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK1
002100*                     CARD-MENU DRIVER INTO A BATCH QUEUE READER.
002200*                     REQ# FL-0007.
002300*     2004-01-09 RSM  ADDED THE OPERATION/CATEGORY LOAD AND SAVE
002400*                     STEPS NOW THAT THE WALLET CARRIES A
002500*                     JOURNAL AND A CATEGORY TABLE. REQ# FL-0009.
002600*     2009-02-18 JCQ  ADDED CMD-SET-BUDGET AND CMD-TRANSFER
002700*                     DISPATCH. REQ# FL-0041.
002800*     2011-06-22 DLP  CONVERTED WALLET AMOUNTS TO COMP-3.
002900*                     REQ# FL-0058.
003000*     1998-11-30 RSM  Y2K REMEDIATION -- ALL DATE FIELDS ON THIS
003100*                     RUN ALREADY CARRIED FULL 4-DIGIT YEARS;
003200*                     NO DATA CONVERSION REQUIRED. REQ# FL-0023.
003300*     2016-03-02 MTV  REPLACED THE OPERATOR MENU (ACCEPT/CHOICE)
003400*                     WITH THE COMMAND-RECORD BATCH QUEUE.
003500*                     REQ# FL-0081.
003600*     2016-03-02 MTV  PULLED THE RECORD LAYOUTS OUT INTO COPY
003700*                     MEMBERS SHARED WITH THE NEW SUBPROGRAMS.
003800*                     REQ# FL-0081.
003900*     2018-07-11 MTV  RAISED JOURNAL/CATEGORY TABLE SIZES.
004000*                     REQ# FL-0093.
004100*     2021-09-14 IGP  ADDED FSW/FSC/FSR FILE-STATUS DISPLAYS TO
004200*                     PSYS-ERR AFTER THE Y/E RUN ABENDED WITH NO
004300*                     DIAGNOSTIC. REQ# FL-0101.
004400*     2023-05-30 IGP  MOVED USERS-FILE OWNERSHIP INTO FINAUTH --
004500*                     A CALLED SUBPROGRAM CANNOT SHARE ITS
004600*                     CALLER'S FD. REQ# FL-0108.
004650*     2024-02-14 IGP  DROPPED THE DEAD "CALL FINAUTH IF NEW USER"
004660*                     STEP OUT OF 6000-GUARDAR-MONEDERO -- THE
004670*                     FLAG IT TESTED WAS NEVER SET, AND FINAUTH'S
004680*                     OWN 3000-REGISTRAR ALREADY WRITES THE NEW
004690*                     USER-RECORD EAGERLY AT LOGON TIME, SO THE
004695*                     SAVE-TIME CALL HAD NOTHING LEFT TO DO.
004698*                     REQ# FL-0112.
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. FINMAIN.
005000 AUTHOR. R. S. MARTINEZ.
005100 INSTALLATION. UNIZAR DATA CENTER.
005200 DATE-WRITTEN. 11/04/2003.
005300 DATE-COMPILED.
005400 SECURITY. CONFIDENTIAL.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. UNIZAR-HOST.
005900 OBJECT-COMPUTER. UNIZAR-HOST.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS VALID-OP-CODE IS "1" "2" "3" "7".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*         THE USERS FILE IS OWNED AND OPENED BY FINAUTH, NOT BY
006700*         THIS PROGRAM -- A CALLED SUBPROGRAM CANNOT BE HANDED
006800*         ITS CALLER'S FD, SO FINAUTH CARRIES ITS OWN SELECT FOR
006900*         IT AND FINMAIN ONLY EVER SEES FIN-USER-RECORD AS A
007000*         LINKAGE BUFFER.
007100     SELECT WALLET-FILE ASSIGN TO WS-WALLET-DSN
007200     ORGANIZATION IS LINE SEQUENTIAL
007300     FILE STATUS IS FSW.
007400
007500     SELECT COMMANDS-FILE ASSIGN TO WS-COMMANDS-DSN
007600     ORGANIZATION IS LINE SEQUENTIAL
007700     FILE STATUS IS FSC.
007800
007900     SELECT REPORT-FILE ASSIGN TO WS-REPORT-DSN
008000     ORGANIZATION IS LINE SEQUENTIAL
008100     FILE STATUS IS FSR.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  WALLET-FILE
008600     LABEL RECORD STANDARD.
008700 01  WALLET-FILE-REC.
008800*         RECORD-TYPE DISCRIMINATOR -- "H"=HEADER "O"=OPERATION
008900*         "C"=CATEGORY, SAME IDEA AS THE OLD TIPO-ANTIGUA/
009000*         TIPO-PROGRAMADA SWITCH THAT TOLD BANK9 WHICH OF TWO
009100*         RECORD SHAPES IT WAS LOOKING AT.
009200     05  WFR-REC-TYPE             PIC X(1).
009300         88  WFR-IS-HEADER        VALUE "H".
009400         88  WFR-IS-OPERATION     VALUE "O".
009500         88  WFR-IS-CATEGORY      VALUE "C".
009600     05  WFR-HEADER-BODY.
009700         10  WFR-H-LOGIN          PIC X(20).
009800         10  WFR-H-BALANCE        PIC S9(9)V99 COMP-3.
009900     05  WFR-OPERATION-BODY REDEFINES WFR-HEADER-BODY.
010000         10  WFR-O-LOGIN          PIC X(20).
010100         10  WFR-O-SEQ            PIC 9(6).
010200         10  WFR-O-TYPE           PIC X(1).
010300         10  WFR-O-DESCRIPTION    PIC X(40).
010400         10  WFR-O-AMOUNT         PIC 9(9)V99 COMP-3.
010500         10  WFR-O-CATEGORY       PIC X(20).
010600         10  WFR-O-DATE           PIC 9(8).
010700         10  WFR-O-TIME           PIC 9(6).
010800     05  WFR-CATEGORY-BODY REDEFINES WFR-HEADER-BODY.
010900         10  WFR-C-LOGIN          PIC X(20).
011000         10  WFR-C-NAME           PIC X(20).
011100         10  WFR-C-BUDGET-LIMIT   PIC 9(9)V99 COMP-3.
011200         10  WFR-C-TOTAL-SPENT    PIC 9(9)V99 COMP-3.
011300     05  FILLER                   PIC X(30).
011400
011500 FD  COMMANDS-FILE
011600     LABEL RECORD STANDARD.
011700     COPY FINCMD.
011800
011900 FD  REPORT-FILE
012000     LABEL RECORD STANDARD.
012100 01  REPORT-LINE.
012200     05  RPT-TEXT                 PIC X(79).
012250     05  FILLER                   PIC X(01).
012300
012400 WORKING-STORAGE SECTION.
012500*       FILE-STATUS WORK.
012600 77  FSW                          PIC X(2).
012700 77  FSC                          PIC X(2).
012800 77  FSR                          PIC X(2).
012900
013000*       DYNAMIC DATASET NAMES -- SUPPLIED BY THE RUN PARAMETERS.
013100 01  WS-WALLET-DSN                PIC X(40).
013200 01  WS-COMMANDS-DSN              PIC X(40) VALUE "COMMANDS.DAT".
013300 01  WS-REPORT-DSN                PIC X(40) VALUE "REPORT.DAT".
013400
013500*       LINKAGE BUFFER SHARED WITH FINAUTH -- FINAUTH OWNS THE
013600*       USERS FILE'S OPEN/READ/WRITE, THIS PROGRAM ONLY EVER
013700*       SEES THE ONE RECORD FINAUTH HANDS BACK.
013800 COPY FINUSR.
013900
014000*       SAME SHAPE AS WS-RUN-PARMS -- FINAUTH TAKES ONE PARM
014100*       GROUP EITHER WAY, SO A RECIPIENT LOOKUP (NO PASSWORD,
014200*       REGISTRATION NEVER ALLOWED) BORROWS THE SAME LINKAGE.
014300 01  WS-RECIP-PARMS.
014400     05  WS-RECIPIENT-LOGIN       PIC X(20).
014500     05  FILLER                   PIC X(20).
014600     05  FILLER                   PIC X(1) VALUE "N".
014700
014800*       COUNTERS AND SWITCHES, ALL COMP PER SHOP STANDARD.
014900 77  WS-EOF-COMMANDS              PIC 9(1) COMP VALUE 0.
015000     88  COMMANDS-EXHAUSTED       VALUE 1.
015100 77  WS-AUTH-RESULT               PIC 9(1) COMP VALUE 0.
015200     88  AUTH-OK                  VALUE 1.
015300 77  WS-RETURN-CODE               PIC S9(4) COMP VALUE 0.
015400
015500*       TODAY'S DATE/TIME, SAME BREAKDOWN GROUP THE OLD CARD
015600*       PROGRAMS USED FOR THE SCREEN HEADER, KEPT HERE TO STAMP
015700*       OP-DATE/OP-TIME ON EVERY POSTING.
015800 01  CAMPOS-FECHA.
015900     05  FECHA.
016000         10  ANO                  PIC 9(4).
016100         10  MES                  PIC 9(2).
016200         10  DIA                  PIC 9(2).
016300     05  HORA.
016400         10  HORAS                PIC 9(2).
016500         10  MINUTOS              PIC 9(2).
016600         10  SEGUNDOS             PIC 9(2).
016700         10  MILISEGUNDOS         PIC 9(2).
016800     05  DIF-GMT                  PIC S9(4).
016900 01  WS-FECHA-HORA-ALT REDEFINES CAMPOS-FECHA.
017000     05  WS-FECHA-HORA-DISPLAY    PIC X(20).
017100 77  WS-POSTING-DATE               PIC 9(8) COMP-3.
017200 77  WS-POSTING-TIME               PIC 9(6) COMP-3.
017300
017400*       RECIPIENT WALLET WORK AREA -- USED ONLY BY A TRANSFER.
017500 77  WS-RECIPIENT-FOUND-SWITCH     PIC 9(1) COMP VALUE 0.
017600     88  RECIPIENT-KNOWN           VALUE 1.
017700
017800*       TELLS 6100-ESCRIBIR-MONEDERO WHOSE WALLET IT IS REWRITING
017900*       -- "A" THE ACTING USER'S, "R" A TRANSFER RECIPIENT'S.
018000*       CAN'T TELL THE TWO APART FROM WS-WALLET-DSN ALONE SINCE
018100*       THE ".WAL" SUFFIX SITS RIGHT AGAINST THE LOGIN WITH NO
018200*       PADDING.
018300 77  WS-SAVE-TARGET                PIC X(1) VALUE "A".
018400     88  SAVE-TARGET-IS-RECIPIENT  VALUE "R".
018500
018600*       THE ACTING USER'S IN-MEMORY WALLET AND THE RECIPIENT'S,
018700*       SHARED WITH EVERY CALLED SUBPROGRAM BY REFERENCE.
018800 COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY WS-WALLET
018900                       WRK- BY WAL1-
019000                       ==OP-IDX== BY ==WAL1-OP-IDX==
019100                       ==CAT-IDX== BY ==WAL1-CAT-IDX==.
019200 COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY WS-RECIP-WALLET
019300                       WRK- BY WAL2-
019400                       ==OP-IDX== BY ==WAL2-OP-IDX==
019500                       ==CAT-IDX== BY ==WAL2-CAT-IDX==.
019550
019560*       STAGING AREA FOR THE TWO END-OF-RUN REPORTS -- FINTOT AND
019570*       FINCATL BUILD THEIR OUTPUT HERE SINCE THE REPORT-FILE FD
019580*       BELONGS TO THIS PROGRAM, NOT TO A CALLED SUBPROGRAM.
019595 COPY FINRPT REPLACING FIN-REPORT-LINES-AREA BY WS-REPORT-LINES-AREA.
019600
019700 LINKAGE SECTION.
019800*       RUN PARAMETERS FOR THE ACTING USER, HANDED IN BY THE
019900*       JCL STEP THAT INVOKES THIS RUN -- SAME IDEA AS THE OLD
020000*       PROCEDURE DIVISION USING TNUM THAT BANK1 USED TO HAND
020100*       THE CARD NUMBER DOWN TO BANK2 THROUGH BANK9, JUST ONE
020200*       LEVEL HIGHER UP NOW THAT THIS PROGRAM IS THE ONE JCL
020300*       CALLS DIRECTLY.
020400 01  WS-RUN-PARMS.
020500     05  WS-ACTING-LOGIN          PIC X(20).
020600     05  WS-ACTING-PASSWORD       PIC X(20).
020700     05  WS-REGISTER-SWITCH       PIC X(1).
020800         88  WS-REGISTER-ALLOWED  VALUE "Y".
020900
021000 PROCEDURE DIVISION USING WS-RUN-PARMS.
021100 0000-MAIN-LINE.
021200     PERFORM 1000-INICIO THRU 1000-EXIT
021300     PERFORM 2000-AUTENTICAR THRU 2000-EXIT
021400     IF NOT AUTH-OK
021500         PERFORM 9000-PSYS-ERR THRU 9000-EXIT
021600         GO TO 0000-FIN
021700     END-IF
021800     PERFORM 3000-CARGAR-MONEDERO THRU 3000-EXIT
021900     PERFORM 4000-PROCESAR-COMANDOS THRU 4000-EXIT
022000     PERFORM 5000-CALCULAR-TOTALES THRU 5000-EXIT
022100     PERFORM 6000-GUARDAR-MONEDERO THRU 6000-EXIT
022200 0000-FIN.
022300     STOP RUN.
022400
022500 1000-INICIO.
022600*         PULL THE RUN PARAMETERS AND TODAY'S DATE, BUILD THE
022700*         PER-USER WALLET DATASET NAME THE SAME WAY THE CARD
022800*         PROGRAMS USED TO BUILD "TARJETAS.UBD" -- ONE FILE PER
022900*         ACCOUNT, NAMED FROM THE ACCOUNT KEY.
023000     ACCEPT FECHA FROM DATE YYYYMMDD
023100     ACCEPT HORA FROM TIME
023200     MOVE FECHA TO WS-POSTING-DATE
023300     COMPUTE WS-POSTING-TIME = HORAS * 10000 + MINUTOS * 100
023400             + SEGUNDOS
023500     STRING WS-ACTING-LOGIN DELIMITED BY SPACE
023600            ".WAL" DELIMITED BY SIZE
023700            INTO WS-WALLET-DSN
023800     END-STRING.
023900 1000-EXIT.
024000     EXIT.
024100
024200 2000-AUTENTICAR.
024300*         REPLACES THE OLD BANK1 "READ TARJETAS / COMPARE PIN"
024400*         STEP.  CALLS FINAUTH, WHICH EITHER VALIDATES THE
024500*         SUPPLIED PASSWORD AGAINST THE STORED HASH OR, IF THE
024600*         LOGIN IS UNKNOWN AND REGISTRATION IS ALLOWED, APPENDS
024700*         A NEW USER-RECORD.
024800     MOVE 0 TO WS-AUTH-RESULT
024900     CALL "FINAUTH" USING FIN-USER-RECORD
025000                           WS-RUN-PARMS
025100                           WS-AUTH-RESULT
025200                           WS-RETURN-CODE
025300     END-CALL.
025400 2000-EXIT.
025500     EXIT.
025600
025700 3000-CARGAR-MONEDERO.
025800*         LOAD THE ACTING USER'S WALLET HEADER, JOURNAL AND
025900*         CATEGORY TABLE.  IF NO WALLET FILE EXISTS YET, START
026000*         ONE AT ZERO -- SAME IDEA AS THE OLD "OPEN I-O
026100*         F-MOVIMIENTOS CLOSE F-MOVIMIENTOS" TRICK THAT FORCED
026200*         THE MOVEMENTS FILE TO EXIST BEFORE READING IT.
026300     MOVE WS-ACTING-LOGIN TO WAL1-LOGIN
026400     MOVE 0 TO WAL1-BALANCE WAL1-OP-COUNT WAL1-CAT-COUNT
026500     MOVE 1 TO WAL1-NEXT-SEQ
026600     OPEN INPUT WALLET-FILE
026700     IF FSW = "35"
026800         GO TO 3000-EXIT
026900     END-IF
027000     IF FSW NOT = "00"
027100         PERFORM 9000-PSYS-ERR THRU 9000-EXIT
027200     END-IF.
027300 3010-LEER-REGISTRO.
027400     READ WALLET-FILE AT END GO TO 3090-CERRAR.
027500     IF WFR-IS-HEADER AND WFR-H-LOGIN = WS-ACTING-LOGIN
027600         MOVE WFR-H-BALANCE TO WAL1-BALANCE
027700     END-IF
027800     IF WFR-IS-OPERATION AND WFR-O-LOGIN = WS-ACTING-LOGIN
027900         ADD 1 TO WAL1-OP-COUNT
028000         SET WAL1-OP-IDX TO WAL1-OP-COUNT
028100         MOVE WFR-O-TYPE        TO WAL1-OP-TYPE(WAL1-OP-IDX)
028200         MOVE WFR-O-DESCRIPTION TO WAL1-OP-DESCRIPTION(WAL1-OP-IDX)
028300         MOVE WFR-O-AMOUNT      TO WAL1-OP-AMOUNT(WAL1-OP-IDX)
028400         MOVE WFR-O-CATEGORY    TO WAL1-OP-CATEGORY(WAL1-OP-IDX)
028500         MOVE WFR-O-DATE        TO WAL1-OP-DATE(WAL1-OP-IDX)
028600         MOVE WFR-O-TIME        TO WAL1-OP-TIME(WAL1-OP-IDX)
028700         IF WFR-O-SEQ >= WAL1-NEXT-SEQ
028800             COMPUTE WAL1-NEXT-SEQ = WFR-O-SEQ + 1
028900         END-IF
029000     END-IF
029100     IF WFR-IS-CATEGORY AND WFR-C-LOGIN = WS-ACTING-LOGIN
029200         ADD 1 TO WAL1-CAT-COUNT
029300         SET WAL1-CAT-IDX TO WAL1-CAT-COUNT
029400         MOVE WFR-C-NAME         TO WAL1-CAT-NAME(WAL1-CAT-IDX)
029500         MOVE WFR-C-BUDGET-LIMIT TO WAL1-CAT-BUDGET-LIMIT(WAL1-CAT-IDX)
029600         MOVE WFR-C-TOTAL-SPENT  TO WAL1-CAT-TOTAL-SPENT(WAL1-CAT-IDX)
029700     END-IF
029800     GO TO 3010-LEER-REGISTRO.
029900 3090-CERRAR.
030000     CLOSE WALLET-FILE.
030100 3000-EXIT.
030200     EXIT.
030300
030400 4000-PROCESAR-COMANDOS.
030500*         WALK THE COMMANDS FILE IN FILE ORDER, ONE POSTING PER
030600*         RECORD, DISPATCHING BY CMD-CODE.  THIS IS THE BATCH
030700*         EQUIVALENT OF THE OLD PMENU/PMENUA1 ACCEPT-CHOICE LOOP
030800*         IN BANK1 THAT USED TO CALL "BANK2" THROUGH "BANK9" BY
030900*         HAND EACH TIME THE OPERATOR PRESSED A KEY.
031000     MOVE 0 TO WS-EOF-COMMANDS
031100     OPEN INPUT COMMANDS-FILE
031200     IF FSC = "35"
031300         GO TO 4000-EXIT
031400     END-IF
031500     IF FSC NOT = "00"
031600         PERFORM 9000-PSYS-ERR THRU 9000-EXIT
031700     END-IF.
031800 4010-LEER-COMANDO.
031900     READ COMMANDS-FILE AT END
032000         MOVE 1 TO WS-EOF-COMMANDS
032100         GO TO 4090-CERRAR
032200     END-READ
032300     IF CMD-LOGIN NOT = WS-ACTING-LOGIN
032400         GO TO 4010-LEER-COMANDO
032500     END-IF
032600     EVALUATE TRUE
032700         WHEN CMD-ADD-INCOME
032800             CALL "FININC" USING WS-WALLET
032900                                  CMD-DESCRIPTION
033000                                  CMD-AMOUNT
033100                                  WS-POSTING-DATE
033200                                  WS-POSTING-TIME
033300                                  WS-RETURN-CODE
033400             END-CALL
033500         WHEN CMD-ADD-EXPENSE
033600             CALL "FINEXP" USING WS-WALLET
033700                                  CMD-DESCRIPTION
033800                                  CMD-AMOUNT
033900                                  CMD-CATEGORY
034000                                  WS-POSTING-DATE
034100                                  WS-POSTING-TIME
034200                                  WS-RETURN-CODE
034300             END-CALL
034400         WHEN CMD-SET-BUDGET
034500             CALL "FINBUDG" USING WS-WALLET
034600                                  CMD-CATEGORY
034700                                  CMD-AMOUNT
034800                                  WS-RETURN-CODE
034900             END-CALL
035000         WHEN CMD-TRANSFER
035100             PERFORM 4100-TRANSFERIR THRU 4100-EXIT
035200         WHEN OTHER
035300             IF CMD-CODE IS NOT VALID-OP-CODE
035400                 DISPLAY "FINMAIN - UNKNOWN CMD-CODE, SKIPPED: "
035500                         CMD-CODE
035600             END-IF
035700     END-EVALUATE
035800     GO TO 4010-LEER-COMANDO.
035900 4090-CERRAR.
036000     CLOSE COMMANDS-FILE.
036100 4000-EXIT.
036200     EXIT.
036300
036400 4100-TRANSFERIR.
036500*         REPLACES BANK6'S VERIFICACION-CTA-CORRECTA /
036600*         GUARDAR-TRF PARAGRAPHS -- LOOK UP THE RECIPIENT,
036700*         LOAD THE RECIPIENT'S OWN WALLET FILE INDEPENDENTLY OF
036800*         THE SENDER'S IN-MEMORY WALLET, CALL FINXFER TO DO THE
036900*         SENDER DEBIT AND THE RECIPIENT CREDIT, THEN SAVE THE
037000*         RECIPIENT'S WALLET RIGHT AWAY.
037100     MOVE CMD-RECIPIENT TO WS-RECIPIENT-LOGIN
037200     MOVE 0 TO WS-RECIPIENT-FOUND-SWITCH
037300     CALL "FINAUTH" USING FIN-USER-RECORD
037400                           WS-RECIP-PARMS
037500                           WS-RECIPIENT-FOUND-SWITCH
037600                           WS-RETURN-CODE
037700     END-CALL
037800     IF NOT RECIPIENT-KNOWN
037900         GO TO 4100-EXIT
038000     END-IF
038100     PERFORM 4200-CARGAR-DESTINO THRU 4200-EXIT
038200     CALL "FINXFER" USING WS-WALLET
038300                           WS-RECIP-WALLET
038400                           CMD-DESCRIPTION
038500                           CMD-AMOUNT
038600                           CMD-RECIPIENT
038700                           WS-POSTING-DATE
038800                           WS-POSTING-TIME
038900                           WS-RETURN-CODE
039000     END-CALL
039100     IF WS-RETURN-CODE = 0
039200         PERFORM 4300-GUARDAR-DESTINO THRU 4300-EXIT
039300     END-IF.
039400 4100-EXIT.
039500     EXIT.
039600
039700 4200-CARGAR-DESTINO.
039800     MOVE WS-RECIPIENT-LOGIN TO WAL2-LOGIN
039900     MOVE 0 TO WAL2-BALANCE WAL2-OP-COUNT WAL2-CAT-COUNT
040000     MOVE 1 TO WAL2-NEXT-SEQ
040100     STRING WS-RECIPIENT-LOGIN DELIMITED BY SPACE
040200            ".WAL" DELIMITED BY SIZE
040300            INTO WS-WALLET-DSN
040400     END-STRING
040500     OPEN INPUT WALLET-FILE
040600     IF FSW = "35"
040700         GO TO 4200-RESTORE-DSN
040800     END-IF
040900     IF FSW NOT = "00"
041000         PERFORM 9000-PSYS-ERR THRU 9000-EXIT
041100     END-IF.
041200 4210-LEER-DESTINO.
041300     READ WALLET-FILE AT END GO TO 4290-CERRAR.
041400     IF WFR-IS-HEADER AND WFR-H-LOGIN = WS-RECIPIENT-LOGIN
041500         MOVE WFR-H-BALANCE TO WAL2-BALANCE
041600     END-IF
041700     IF WFR-IS-OPERATION AND WFR-O-LOGIN = WS-RECIPIENT-LOGIN
041800         ADD 1 TO WAL2-OP-COUNT
041900         SET WAL2-OP-IDX TO WAL2-OP-COUNT
042000         MOVE WFR-O-TYPE        TO WAL2-OP-TYPE(WAL2-OP-IDX)
042100         MOVE WFR-O-DESCRIPTION TO WAL2-OP-DESCRIPTION(WAL2-OP-IDX)
042200         MOVE WFR-O-AMOUNT      TO WAL2-OP-AMOUNT(WAL2-OP-IDX)
042300         MOVE WFR-O-CATEGORY    TO WAL2-OP-CATEGORY(WAL2-OP-IDX)
042400         MOVE WFR-O-DATE        TO WAL2-OP-DATE(WAL2-OP-IDX)
042500         MOVE WFR-O-TIME        TO WAL2-OP-TIME(WAL2-OP-IDX)
042600         IF WFR-O-SEQ >= WAL2-NEXT-SEQ
042700             COMPUTE WAL2-NEXT-SEQ = WFR-O-SEQ + 1
042800         END-IF
042900     END-IF
043000     IF WFR-IS-CATEGORY AND WFR-C-LOGIN = WS-RECIPIENT-LOGIN
043100         ADD 1 TO WAL2-CAT-COUNT
043200         SET WAL2-CAT-IDX TO WAL2-CAT-COUNT
043300         MOVE WFR-C-NAME         TO WAL2-CAT-NAME(WAL2-CAT-IDX)
043400         MOVE WFR-C-BUDGET-LIMIT TO WAL2-CAT-BUDGET-LIMIT(WAL2-CAT-IDX)
043500         MOVE WFR-C-TOTAL-SPENT  TO WAL2-CAT-TOTAL-SPENT(WAL2-CAT-IDX)
043600     END-IF
043700     GO TO 4210-LEER-DESTINO.
043800 4290-CERRAR.
043900     CLOSE WALLET-FILE.
044000 4200-RESTORE-DSN.
044100     STRING WS-ACTING-LOGIN DELIMITED BY SPACE
044200            ".WAL" DELIMITED BY SIZE
044300            INTO WS-WALLET-DSN
044400     END-STRING.
044500 4200-EXIT.
044600     EXIT.
044700
044800 4300-GUARDAR-DESTINO.
044900     MOVE "R" TO WS-SAVE-TARGET
045000     STRING WS-RECIPIENT-LOGIN DELIMITED BY SPACE
045100            ".WAL" DELIMITED BY SIZE
045200            INTO WS-WALLET-DSN
045300     END-STRING
045400     PERFORM 6100-ESCRIBIR-MONEDERO THRU 6100-EXIT
045500     MOVE "A" TO WS-SAVE-TARGET
045600     STRING WS-ACTING-LOGIN DELIMITED BY SPACE
045700            ".WAL" DELIMITED BY SIZE
045800            INTO WS-WALLET-DSN
045900     END-STRING.
046000 4300-EXIT.
046100     EXIT.
046200
046300 5000-CALCULAR-TOTALES.
046400*         THE TWO END-OF-RUN REPORTS, BOTH CALLED OUT OF LINE THE
046500*         WAY BANK1 USED TO CALL OUT TO BANK2 AND BANK9 FOR
046600*         BALANCE AND MOVEMENT ENQUIRIES -- EACH ONE STAGES ITS
046620*         LINES INTO WS-REPORT-LINES-AREA AND HANDS BACK CONTROL,
046640*         THEN THIS PARAGRAPH DOES THE ACTUAL WRITE.
046700     OPEN OUTPUT REPORT-FILE
046800     CALL "FINTOT" USING WS-WALLET WS-REPORT-LINES-AREA
046900     END-CALL
046950     PERFORM 5100-ESCRIBIR-LINEAS THRU 5100-EXIT
047200     CALL "FINCATL" USING WS-WALLET WS-REPORT-LINES-AREA
047300     END-CALL
047350     PERFORM 5100-ESCRIBIR-LINEAS THRU 5100-EXIT
047400     CLOSE REPORT-FILE.
047500 5000-EXIT.
047600     EXIT.
047650
047700 5100-ESCRIBIR-LINEAS.
047720*         WRITE OUT WHATEVER LINES THE LAST-CALLED REPORT
047740*         SUBPROGRAM STAGED, THEN CLEAR THE COUNT SO THE NEXT
047760*         ONE STARTS FROM AN EMPTY AREA.
047780     IF RLA-LINE-COUNT > 0
047800         PERFORM 5110-ESCRIBIR-UNA-LINEA
047820             VARYING RLA-IDX FROM 1 BY 1
047840             UNTIL RLA-IDX > RLA-LINE-COUNT
047860     END-IF
047880     MOVE 0 TO RLA-LINE-COUNT.
047900 5100-EXIT.
047920     EXIT.
047940
047960 5110-ESCRIBIR-UNA-LINEA.
047980     MOVE RLA-TEXT(RLA-IDX) TO RPT-TEXT
048000     WRITE REPORT-LINE
048020     IF FSR NOT = "00"
048040         PERFORM 9000-PSYS-ERR THRU 9000-EXIT
048060     END-IF.
048080
048100 6000-GUARDAR-MONEDERO.
048110*         NO SEPARATE "WRITE THE NEW USER" STEP NEEDED HERE --
048115*         FINAUTH'S OWN 3000-REGISTRAR PARAGRAPH ALREADY APPENDED
048117*         THE USER-RECORD EAGERLY, BACK WHEN 2000-AUTENTICAR
048119*         FIRST CALLED IT, SO ALL THAT IS LEFT AT SAVE TIME IS
048120*         THE WALLET ITSELF.
048130     PERFORM 6100-ESCRIBIR-MONEDERO THRU 6100-EXIT.
048280 6000-EXIT.
048300     EXIT.
048900
049000 6100-ESCRIBIR-MONEDERO.
049100*         REWRITES THE HEADER, EVERY OPERATION AND EVERY
049200*         CATEGORY FOR WHICHEVER LOGIN WS-WALLET-DSN NAMES AT
049300*         THE MOMENT -- CALLED ONCE FOR THE SENDER AND AGAIN,
049400*         WITH A DIFFERENT DSN, FOR A TRANSFER RECIPIENT.
049500     OPEN OUTPUT WALLET-FILE
049600     IF FSW NOT = "00"
049700         PERFORM 9000-PSYS-ERR THRU 9000-EXIT
049800     END-IF
049900     SET WFR-IS-HEADER TO TRUE
050000     IF SAVE-TARGET-IS-RECIPIENT
050100         MOVE WS-RECIPIENT-LOGIN TO WFR-H-LOGIN
050200         MOVE WAL2-BALANCE       TO WFR-H-BALANCE
050300     ELSE
050400         MOVE WS-ACTING-LOGIN TO WFR-H-LOGIN
050500         MOVE WAL1-BALANCE    TO WFR-H-BALANCE
050600     END-IF
050700     WRITE WALLET-FILE-REC
050800     IF SAVE-TARGET-IS-RECIPIENT
050900         PERFORM 6130-ESCRIBIR-OP-DESTINO
051000             VARYING WAL2-OP-IDX FROM 1 BY 1
051100             UNTIL WAL2-OP-IDX > WAL2-OP-COUNT
051200         PERFORM 6140-ESCRIBIR-CAT-DESTINO
051300             VARYING WAL2-CAT-IDX FROM 1 BY 1
051400             UNTIL WAL2-CAT-IDX > WAL2-CAT-COUNT
051500     ELSE
051600         PERFORM 6110-ESCRIBIR-OP-PROPIA
051700             VARYING WAL1-OP-IDX FROM 1 BY 1
051800             UNTIL WAL1-OP-IDX > WAL1-OP-COUNT
051900         PERFORM 6120-ESCRIBIR-CAT-PROPIA
052000             VARYING WAL1-CAT-IDX FROM 1 BY 1
052100             UNTIL WAL1-CAT-IDX > WAL1-CAT-COUNT
052200     END-IF
052300     CLOSE WALLET-FILE.
052400 6100-EXIT.
052500     EXIT.
052600
052700 6110-ESCRIBIR-OP-PROPIA.
052800     SET WFR-IS-OPERATION TO TRUE
052900     MOVE WS-ACTING-LOGIN                  TO WFR-O-LOGIN
053000     MOVE WAL1-OP-IDX                      TO WFR-O-SEQ
053100     MOVE WAL1-OP-TYPE(WAL1-OP-IDX)         TO WFR-O-TYPE
053200     MOVE WAL1-OP-DESCRIPTION(WAL1-OP-IDX)  TO WFR-O-DESCRIPTION
053300     MOVE WAL1-OP-AMOUNT(WAL1-OP-IDX)       TO WFR-O-AMOUNT
053400     MOVE WAL1-OP-CATEGORY(WAL1-OP-IDX)     TO WFR-O-CATEGORY
053500     MOVE WAL1-OP-DATE(WAL1-OP-IDX)         TO WFR-O-DATE
053600     MOVE WAL1-OP-TIME(WAL1-OP-IDX)         TO WFR-O-TIME
053700     WRITE WALLET-FILE-REC.
053800 6110-EXIT.
053900     EXIT.
054000
054100 6120-ESCRIBIR-CAT-PROPIA.
054200     SET WFR-IS-CATEGORY TO TRUE
054300     MOVE WS-ACTING-LOGIN                     TO WFR-C-LOGIN
054400     MOVE WAL1-CAT-NAME(WAL1-CAT-IDX)          TO WFR-C-NAME
054500     MOVE WAL1-CAT-BUDGET-LIMIT(WAL1-CAT-IDX)  TO WFR-C-BUDGET-LIMIT
054600     MOVE WAL1-CAT-TOTAL-SPENT(WAL1-CAT-IDX)   TO WFR-C-TOTAL-SPENT
054700     WRITE WALLET-FILE-REC.
054800 6120-EXIT.
054900     EXIT.
055000
055100 6130-ESCRIBIR-OP-DESTINO.
055200     SET WFR-IS-OPERATION TO TRUE
055300     MOVE WS-RECIPIENT-LOGIN               TO WFR-O-LOGIN
055400     MOVE WAL2-OP-IDX                      TO WFR-O-SEQ
055500     MOVE WAL2-OP-TYPE(WAL2-OP-IDX)         TO WFR-O-TYPE
055600     MOVE WAL2-OP-DESCRIPTION(WAL2-OP-IDX)  TO WFR-O-DESCRIPTION
055700     MOVE WAL2-OP-AMOUNT(WAL2-OP-IDX)       TO WFR-O-AMOUNT
055800     MOVE WAL2-OP-CATEGORY(WAL2-OP-IDX)     TO WFR-O-CATEGORY
055900     MOVE WAL2-OP-DATE(WAL2-OP-IDX)         TO WFR-O-DATE
056000     MOVE WAL2-OP-TIME(WAL2-OP-IDX)         TO WFR-O-TIME
056100     WRITE WALLET-FILE-REC.
056200 6130-EXIT.
056300     EXIT.
056400
056500 6140-ESCRIBIR-CAT-DESTINO.
056600     SET WFR-IS-CATEGORY TO TRUE
056700     MOVE WS-RECIPIENT-LOGIN                  TO WFR-C-LOGIN
056800     MOVE WAL2-CAT-NAME(WAL2-CAT-IDX)          TO WFR-C-NAME
056900     MOVE WAL2-CAT-BUDGET-LIMIT(WAL2-CAT-IDX)  TO WFR-C-BUDGET-LIMIT
057000     MOVE WAL2-CAT-TOTAL-SPENT(WAL2-CAT-IDX)   TO WFR-C-TOTAL-SPENT
057100     WRITE WALLET-FILE-REC.
057200 6140-EXIT.
057300     EXIT.
057400
057500 9000-PSYS-ERR.
057600*         SAME SHAPE AS THE OLD CARD PROGRAMS' PSYS-ERR --
057700*         DISPLAY THE FILE STATUS CODES AND STOP, NO RETRY.
057800     DISPLAY "FINMAIN - INTERNAL ERROR, RUN ABORTED"
057900     DISPLAY "FSW=" FSW " FSC=" FSC " FSR=" FSR
058000     DISPLAY "AT " WS-FECHA-HORA-DISPLAY
058100     MOVE 16 TO RETURN-CODE
058200     STOP RUN.
058300 9000-EXIT.
058400     EXIT.
