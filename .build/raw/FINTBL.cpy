      *****************************************************************
      *   FINTBL.CPY
      *   FINANCE LEDGER - IN-MEMORY WALLET WORK AREA
      *  
      *   HOLDS ONE USER'S WALLET WHILE THE RUN IS POSTING AGAINST IT --
      *   THE BALANCE, THE OPERATION JOURNAL AND THE CATEGORY TABLE.
      *   SHARED VIA LINKAGE SECTION BY FINMAIN AND EVERY SUBPROGRAM IT
      *   CALLS (FININC, FINEXP, FINBUDG, FINXFER, FINTOT, FINCATL,
      *   FINBAL) SO THE JOURNAL AND CATEGORY TABLE ONLY LIVE ONCE IN
      *   STORAGE PER RUN.  PLAYS THE SAME ROLE THE OLD TABLA/
      *   REGISTROS-EN-PANTALLA OCCURS TABLE PLAYED FOR THE CARD
      *   SCREEN-PAGING PROGRAMS, JUST SIZED FOR A FULL WALLET INSTEAD
      *   OF ONE SCREEN OF FIFTEEN.
      *  
      *   MAINTENANCE HISTORY
      *     2016-03-02 MTV  ORIGINAL COPY MEMBER.  REQ# FL-0081.
      *     2018-07-11 MTV  RAISED OPERATION TABLE FROM 500 TO 2000
      *                     ENTRIES -- HEAVY USERS WERE OVERFLOWING
      *                     THE TABLE ON THE YEAR-END RUN. REQ# FL-0093.
      *****************************************************************
       01  FIN-WALLET-WORK-AREA.
      *         OWNING LOGIN FOR THIS IN-MEMORY WALLET.
           05  WRK-LOGIN                   PIC X(20).
      *         RUNNING BALANCE AS POSTINGS ARE APPLIED.
           05  WRK-BALANCE                 PIC S9(9)V99 COMP-3.
      *         NUMBER OF OPERATION ENTRIES CURRENTLY IN WRK-OPERATIONS.
           05  WRK-OP-COUNT                PIC 9(6) COMP.
      *         NUMBER OF CATEGORY ENTRIES CURRENTLY IN WRK-CATEGORIES.
           05  WRK-CAT-COUNT                PIC 9(4) COMP.
      *         NEXT OP-SEQ TO ASSIGN ON THE NEXT POSTING.
           05  WRK-NEXT-SEQ                 PIC 9(6) COMP.
      *         'Y' WHEN THIS LOGIN WAS JUST REGISTERED THIS RUN.
           05  WRK-NEW-USER-FLAG            PIC X(1).
               88  WRK-IS-NEW-USER          VALUE "Y".
               88  WRK-IS-EXISTING-USER     VALUE "N".
      *         THE JOURNAL.
           05  WRK-OPERATIONS OCCURS 2000 TIMES INDEXED BY OP-IDX.
               10  WRK-OP-TYPE              PIC X(1).
               10  WRK-OP-DESCRIPTION       PIC X(40).
               10  WRK-OP-AMOUNT            PIC 9(9)V99 COMP-3.
               10  WRK-OP-CATEGORY          PIC X(20).
               10  WRK-OP-DATE              PIC 9(8).
               10  WRK-OP-TIME              PIC 9(6).
      *         THE CATEGORY TABLE.
           05  WRK-CATEGORIES OCCURS 200 TIMES INDEXED BY CAT-IDX.
               10  WRK-CAT-NAME             PIC X(20).
               10  WRK-CAT-BUDGET-LIMIT     PIC 9(9)V99 COMP-3.
               10  WRK-CAT-TOTAL-SPENT      PIC 9(9)V99 COMP-3.
      *         BOUNDARY PAD.
           05  FILLER                       PIC X(01).
