000100*****************************************************************
000200*   FINTOT
000300*   PERSONAL FINANCE LEDGER - OVERALL STATISTICS REPORT
000400*
000500*   DESCENDED FROM THE OLD "CONSULTA DE SALDO" PROGRAM (BANK2) --
000600*   WHERE BANK2 READ EVERY MOVIMIENTO FOR A CARD TO FIND THE MOST
000700*   RECENT POSTED BALANCE, THIS SUBPROGRAM WALKS THE SAME KIND OF
000800*   JOURNAL IN MEMORY TO ADD UP INCOME AND EXPENSE SEPARATELY.
000900*   STAGES ITS THREE OUTPUT LINES INTO THE CALLER'S REPORT-LINES
001000*   AREA -- IT HAS NO FD OF ITS OWN, THE SAME WAY BANK2 NEVER
001100*   OWNED THE SCREEN, IT JUST FILLED IN WHAT BANK1 DISPLAYED.
001200*
001300*   AUTHOR. R. S. MARTINEZ.
001400*   INSTALLATION. UNIZAR DATA CENTER.
001500*   DATE-WRITTEN. 11/28/2003.
001600*   DATE-COMPILED.
001700*   SECURITY. CONFIDENTIAL.
001800*
001900*   CHANGE LOG
002000*     2003-11-28 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK2
002100*                     BALANCE-ENQUIRY SCREEN INTO A BATCH
002200*                     INCOME/EXPENSE TOTALS REPORT. REQ# FL-0013.
002300*     2011-06-22 DLP  CONVERTED THE ACCUMULATOR FIELDS TO COMP-3.
002400*                     REQ# FL-0058.
002500*     2016-03-09 MTV  DROPPED THE SCREEN DISPLAY -- THIS PROGRAM
002600*                     NOW STAGES REPORT LINES FOR FINMAIN TO
002700*                     WRITE INSTEAD OF DISPLAYING THEM ITSELF.
002800*                     REQ# FL-0083.
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. FINTOT.
003200 AUTHOR. R. S. MARTINEZ.
003300 INSTALLATION. UNIZAR DATA CENTER.
003400 DATE-WRITTEN. 11/28/2003.
003500 DATE-COMPILED.
003600 SECURITY. CONFIDENTIAL.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. UNIZAR-HOST.
004100 OBJECT-COMPUTER. UNIZAR-HOST.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 77  WS-SCAN-IDX                  PIC 9(6) COMP VALUE 0.
004800
004900*       RUNNING ACCUMULATORS, SAME PRECISION AS THE JOURNAL
005000*       AMOUNT ITSELF.
005100 77  WS-TOTAL-INCOME              PIC S9(9)V99 COMP-3 VALUE 0.
005200 01  WS-TOTAL-INCOME-ALT REDEFINES WS-TOTAL-INCOME.
005300     05  WS-TOTAL-INCOME-DISPLAY  PIC S9(11).
005400
005500 77  WS-TOTAL-EXPENSE             PIC S9(9)V99 COMP-3 VALUE 0.
005600 01  WS-TOTAL-EXPENSE-ALT REDEFINES WS-TOTAL-EXPENSE.
005700     05  WS-TOTAL-EXPENSE-DISPLAY PIC S9(11).
005800
005900*       EDITED PICTURE FOR THE MONEY COLUMN ON EACH REPORT LINE.
006000 01  WS-EDIT-AMOUNT                PIC -ZZZZZZZZ9.99.
006100*       RAW-BYTES VIEW OF THE SAME 13 PRINT POSITIONS -- USED
006200*       WHEN STRINGING THE COLUMN INTO A REPORT LINE SO WE ARE
006300*       NOT RELYING ON STRING TO RE-EDIT AN ALREADY-EDITED FIELD.
006400 01  WS-EDIT-AMOUNT-ALT REDEFINES WS-EDIT-AMOUNT.
006500     05  WS-EDIT-AMOUNT-RAW       PIC X(13).
006600
006700 LINKAGE SECTION.
006800 COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
006900                       WRK- BY LKW-.
007000
007100 COPY FINRPT REPLACING FIN-REPORT-LINES-AREA BY LK-REPORT-LINES-AREA.
007200
007300 PROCEDURE DIVISION USING LK-WALLET
007400                           LK-REPORT-LINES-AREA.
007500 0000-MAIN-LINE.
007600     PERFORM 1000-SUMAR-JOURNAL THRU 1000-EXIT
007700     PERFORM 2000-ESCRIBIR-TOTALES THRU 2000-EXIT
007800     GOBACK.
007900
008000 1000-SUMAR-JOURNAL.
008100*         ONE PASS OVER THE JOURNAL, SPLITTING INCOME FROM
008200*         EXPENSE BY OP-TYPE -- SAME LINEAR WALK BANK2 USED TO
008300*         DO OVER MOVIMIENTOS, JUST KEEPING TWO RUNNING TOTALS
008400*         INSTEAD OF ONE.
008500     MOVE 0 TO WS-TOTAL-INCOME
008600     MOVE 0 TO WS-TOTAL-EXPENSE
008700     IF LKW-OP-COUNT > 0
008800         PERFORM 1010-SUMAR-UNA-OPERACION
008900             VARYING WS-SCAN-IDX FROM 1 BY 1
009000             UNTIL WS-SCAN-IDX > LKW-OP-COUNT
009100     END-IF.
009200 1000-EXIT.
009300     EXIT.
009400
009500 1010-SUMAR-UNA-OPERACION.
009600     SET LKW-OP-IDX TO WS-SCAN-IDX
009700     IF LKW-OP-TYPE(LKW-OP-IDX) = "I"
009800         ADD LKW-OP-AMOUNT(LKW-OP-IDX) TO WS-TOTAL-INCOME
009900     ELSE
010000         ADD LKW-OP-AMOUNT(LKW-OP-IDX) TO WS-TOTAL-EXPENSE
010100     END-IF.
010200
010300 2000-ESCRIBIR-TOTALES.
010400*         THREE LINES -- TOTAL INCOME, TOTAL EXPENSE AND THE
010500*         CURRENT BALANCE, EACH MONEY WITH TWO DECIMALS.
010600     MOVE 3 TO RLA-LINE-COUNT
010700     MOVE SPACES TO RLA-TEXT(1)
010800     MOVE WS-TOTAL-INCOME TO WS-EDIT-AMOUNT
010900     STRING "TOTAL INCOME              " DELIMITED BY SIZE
011000            WS-EDIT-AMOUNT-RAW DELIMITED BY SIZE
011100            INTO RLA-TEXT(1)
011200     END-STRING
011300     MOVE SPACES TO RLA-TEXT(2)
011400     MOVE WS-TOTAL-EXPENSE TO WS-EDIT-AMOUNT
011500     STRING "TOTAL EXPENSE             " DELIMITED BY SIZE
011600            WS-EDIT-AMOUNT-RAW DELIMITED BY SIZE
011700            INTO RLA-TEXT(2)
011800     END-STRING
011900     MOVE SPACES TO RLA-TEXT(3)
012000     MOVE LKW-BALANCE TO WS-EDIT-AMOUNT
012100     STRING "CURRENT BALANCE           " DELIMITED BY SIZE
012200            WS-EDIT-AMOUNT-RAW DELIMITED BY SIZE
012300            INTO RLA-TEXT(3)
012400     END-STRING.
012500 2000-EXIT.
012600     EXIT.
