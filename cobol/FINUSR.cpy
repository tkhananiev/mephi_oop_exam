000100*****************************************************************
000200*   FINUSR.CPY
000300*   FINANCE LEDGER - USER CREDENTIAL RECORD LAYOUT
000400*  
000500*   ONE ENTRY PER REGISTERED WALLET OWNER.  THE LOGIN IS THE
000600*   LOOKUP KEY INTO THE USERS FILE (SEE FINMAIN PARAGRAPH
000700*   2000-AUTENTICAR).  THE PASSWORD IS NEVER STORED IN THE CLEAR --
000800*   ONLY THE HEX DIGEST ARRIVES HERE, ALREADY COMPUTED BY THE
000900*   CALLING JOB STEP.
001000*  
001100*   MAINTENANCE HISTORY
001200*     2003-11-04 RSM  ORIGINAL COPY MEMBER, LIFTED OUT OF THE OLD
001300*                     CARD-FILE LAYOUT (TARJETAS) WHEN THE CASH
001400*                     CARD SYSTEM WAS RETIRED.  REQ# FL-0007.
001500*     2009-02-18 JCQ  WIDENED HASH FIELD TO 64 BYTES FOR THE NEW
001600*                     DIGEST ROUTINE.  REQ# FL-0041.
001700*****************************************************************
001800 01  FIN-USER-RECORD.
001900*         LOGIN ID -- UNIQUE KEY, NO DUPLICATES ALLOWED IN FILE.
002000     05  USR-LOGIN               PIC X(20).
002100*         64 HEX CHARACTERS -- HEX-ENCODED DIGEST OF THE PASSWORD.
002200     05  USR-PASSWORD-HASH       PIC X(64).
002300*         BOUNDARY PAD.
002400     05  FILLER                  PIC X(01).
