      *****************************************************************
      *   FINCMD.CPY
      *   FINANCE LEDGER - COMMAND (BATCH REQUEST) RECORD LAYOUT
      *  
      *   ONE ENTRY PER REQUESTED OPERATION IN THE RUN'S INPUT QUEUE.
      *   COMMANDS ARE PROCESSED IN THE ORDER THEY APPEAR ON THE FILE --
      *   THIS REPLACES THE OLD MENU ACCEPT/CHOICE LOOP THAT USED TO
      *   DRIVE BANK1 FROM THE KEYBOARD.
      *  
      *   MAINTENANCE HISTORY
      *     2016-03-02 MTV  ORIGINAL COPY MEMBER WHEN THE OPERATOR
      *                     MENU WAS REPLACED BY THE BATCH QUEUE.
      *                     REQ# FL-0081.
      *****************************************************************
       01  FIN-COMMAND-RECORD.
      *         ACTING USER'S LOGIN.
           05  CMD-LOGIN               PIC X(20).
      *         1=INCOME  2=EXPENSE  3=SET-BUDGET  7=TRANSFER.
           05  CMD-CODE                PIC X(1).
               88  CMD-ADD-INCOME      VALUE "1".
               88  CMD-ADD-EXPENSE     VALUE "2".
               88  CMD-SET-BUDGET      VALUE "3".
               88  CMD-TRANSFER        VALUE "7".
      *         DESCRIPTION TEXT (INCOME/EXPENSE/TRANSFER).
           05  CMD-DESCRIPTION         PIC X(40).
      *         AMOUNT OR NEW LIMIT, 2 DECIMALS.
           05  CMD-AMOUNT              PIC 9(9)V99 COMP-3.
      *         CATEGORY NAME (EXPENSE/SET-BUDGET).
           05  CMD-CATEGORY            PIC X(20).
      *         RECIPIENT LOGIN (TRANSFER ONLY).
           05  CMD-RECIPIENT           PIC X(20).
      *         BOUNDARY PAD.
           05  FILLER                  PIC X(01).
