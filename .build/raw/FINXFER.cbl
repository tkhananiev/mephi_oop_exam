      *****************************************************************
      *   FINXFER
      *   PERSONAL FINANCE LEDGER - TRANSFER FUNDS BETWEEN TWO WALLETS
      *
      *   DESCENDED FROM THE OLD "ORDENAR TRANSFERENCIA" PROGRAM
      *   (BANK6) -- WHERE BANK6 VALIDATED A DESTINATION CARD NUMBER
      *   AND POSTED A DEBIT MOVEMENT TO THE SENDER'S CARD AND A
      *   CREDIT MOVEMENT TO THE RECIPIENT'S, BOTH IN THE SAME
      *   MOVIMIENTOS FILE, THIS SUBPROGRAM DOES THE SAME TWO-SIDED
      *   POSTING ACROSS TWO SEPARATE IN-MEMORY WALLETS -- THE SENDER
      *   LEG IS LITERALLY AN EXPENSE POSTING (CALLED STRAIGHT
      *   THROUGH TO FINEXP) AND THE RECIPIENT LEG IS A DIRECT CREDIT.
      *   THE RECIPIENT'S EXISTENCE IS CHECKED BY FINMAIN BEFORE THIS
      *   PROGRAM IS EVER CALLED -- THIS PROGRAM ONLY RE-CHECKS THE
      *   AMOUNT.
      *
      *   AUTHOR. R. S. MARTINEZ.
      *   INSTALLATION. UNIZAR DATA CENTER.
      *   DATE-WRITTEN. 11/26/2003.
      *   DATE-COMPILED.
      *   SECURITY. CONFIDENTIAL.
      *
      *   CHANGE LOG
      *     2003-11-26 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK6
      *                     TRANSFER-ORDER SCREEN INTO A BATCH
      *                     TWO-WALLET TRANSFER. REQ# FL-0012.
      *     2011-06-22 DLP  CONVERTED THE AMOUNT AND BALANCE FIELDS TO
      *                     COMP-3. REQ# FL-0058.
      *     2016-03-02 MTV  DROPPED THE DESTINATION-CARD SCREEN --
      *                     THE RECIPIENT LOGIN NOW ARRIVES ON THE
      *                     COMMAND RECORD AND IS CONFIRMED BY FINAUTH
      *                     BEFORE FINMAIN EVER CALLS THIS PROGRAM.
      *                     REQ# FL-0081.
      *     2019-04-09 MTV  SENDER LEG NOW POSTED THROUGH FINEXP
      *                     RATHER THAN DUPLICATING THE DEBIT LOGIC
      *                     HERE, SO THE TRANSFER PICKS UP THE SAME
      *                     CATEGORY-LIMIT CHECK AN ORDINARY EXPENSE
      *                     GETS. REQ# FL-0097.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. FINXFER.
       AUTHOR. R. S. MARTINEZ.
       INSTALLATION. UNIZAR DATA CENTER.
       DATE-WRITTEN. 11/26/2003.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. UNIZAR-HOST.
       OBJECT-COMPUTER. UNIZAR-HOST.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       77  WS-RC-OK                     PIC S9(4) COMP VALUE 0.
       77  WS-RC-BAD-AMOUNT             PIC S9(4) COMP VALUE 4.

       77  WS-AMOUNT-CHECK              PIC S9(9)V99 COMP-3 VALUE 0.
       01  WS-AMOUNT-CHECK-ALT REDEFINES WS-AMOUNT-CHECK.
           05  WS-AMOUNT-CHECK-DISPLAY  PIC S9(11).

      *       WORK BUFFER FOR THE SENDER-SIDE CATEGORY STRING --
      *       BUILT WIDE THEN MOVED INTO THE 20-BYTE CATEGORY FIELD,
      *       WHICH TRUNCATES IT THE SAME WAY ANY OVERLONG MOVE DOES.
       01  WS-XFER-CATEGORY-WORK.
           05  WS-XFER-CATEGORY-TEXT    PIC X(60).
       01  WS-XFER-CATEGORY-ALT REDEFINES WS-XFER-CATEGORY-WORK.
           05  WS-XFER-CATEGORY-RAW    PIC X(60).

      *       WORK BUFFER FOR THE RECIPIENT-SIDE JOURNAL DESCRIPTION.
       01  WS-XFER-DESCRIPTION-WORK.
           05  WS-XFER-DESCRIPTION-TEXT PIC X(60).
       01  WS-XFER-DESCRIPTION-ALT REDEFINES WS-XFER-DESCRIPTION-WORK.
           05  WS-XFER-DESCRIPTION-RAW PIC X(60).

       77  WS-XFER-RETURN-CODE          PIC S9(4) COMP VALUE 0.

       LINKAGE SECTION.
      *       THE SENDER'S IN-MEMORY WALLET.
       COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-SENDER-WALLET
                             WRK- BY LKS-
                             ==OP-IDX== BY ==LKS-OP-IDX==
                             ==CAT-IDX== BY ==LKS-CAT-IDX==.

      *       THE RECIPIENT'S IN-MEMORY WALLET, LOADED AND SAVED
      *       INDEPENDENTLY BY FINMAIN.
       COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-RECIP-WALLET
                             WRK- BY LKR-
                             ==OP-IDX== BY ==LKR-OP-IDX==
                             ==CAT-IDX== BY ==LKR-CAT-IDX==.

       01  LK-DESCRIPTION               PIC X(40).
       01  LK-AMOUNT                    PIC 9(9)V99 COMP-3.
       01  LK-RECIPIENT                 PIC X(20).
       01  LK-POSTING-DATE              PIC 9(8) COMP-3.
       01  LK-POSTING-TIME              PIC 9(6) COMP-3.
       77  LK-RETURN-CODE               PIC S9(4) COMP.

       PROCEDURE DIVISION USING LK-SENDER-WALLET
                                 LK-RECIP-WALLET
                                 LK-DESCRIPTION
                                 LK-AMOUNT
                                 LK-RECIPIENT
                                 LK-POSTING-DATE
                                 LK-POSTING-TIME
                                 LK-RETURN-CODE.
       0000-MAIN-LINE.
           PERFORM 1000-VALIDAR THRU 1000-EXIT
           IF LK-RETURN-CODE = WS-RC-OK
               PERFORM 2000-CARGO-REMITENTE THRU 2000-EXIT
               IF LK-RETURN-CODE = WS-RC-OK
                   PERFORM 3000-ABONO-DESTINO THRU 3000-EXIT
               END-IF
           END-IF
           GOBACK.

       1000-VALIDAR.
      *         AMOUNT MUST BE STRICTLY POSITIVE -- THE RECIPIENT'S
      *         EXISTENCE WAS ALREADY CONFIRMED BY FINMAIN'S CALL TO
      *         FINAUTH BEFORE THIS PROGRAM WAS EVER REACHED.
           MOVE WS-RC-OK TO LK-RETURN-CODE
           MOVE LK-AMOUNT TO WS-AMOUNT-CHECK
           IF WS-AMOUNT-CHECK NOT > 0
               MOVE WS-RC-BAD-AMOUNT TO LK-RETURN-CODE
           END-IF.
       1000-EXIT.
           EXIT.

       2000-CARGO-REMITENTE.
      *         SAME RULE AS AN ORDINARY EXPENSE POSTING, CATEGORY
      *         NAMED FOR THE RECIPIENT -- PICKS UP FINEXP'S OWN
      *         LIMIT AND BALANCE-SIGN CHECKS FOR FREE.
           MOVE SPACES TO WS-XFER-CATEGORY-WORK
           STRING "Перевод пользователю " DELIMITED BY SIZE
                  LK-RECIPIENT DELIMITED BY SPACE
                  INTO WS-XFER-CATEGORY-TEXT
           END-STRING
           CALL "FINEXP" USING LK-SENDER-WALLET
                                LK-DESCRIPTION
                                LK-AMOUNT
                                WS-XFER-CATEGORY-TEXT(1:20)
                                LK-POSTING-DATE
                                LK-POSTING-TIME
                                WS-XFER-RETURN-CODE
           END-CALL
           MOVE WS-XFER-RETURN-CODE TO LK-RETURN-CODE.
       2000-EXIT.
           EXIT.

       3000-ABONO-DESTINO.
      *         UNCONDITIONAL CREDIT TO THE RECIPIENT -- THE AMOUNT
      *         WAS ALREADY VALIDATED POSITIVE ABOVE, SO THIS SIDE
      *         SKIPS THE ADD-INCOME POSITIVE-AMOUNT GUARD AND POSTS
      *         DIRECTLY, SAME AS BANK6'S OWN "CREDIT THE OTHER CARD
      *         NO MATTER WHAT" HALF OF A TRANSFER.
           ADD LK-AMOUNT TO LKR-BALANCE
           ADD 1 TO LKR-OP-COUNT
           SET LKR-OP-IDX TO LKR-OP-COUNT
           MOVE SPACES TO WS-XFER-DESCRIPTION-WORK
           STRING "Перевод от " DELIMITED BY SIZE
                  LKS-LOGIN DELIMITED BY SPACE
                  INTO WS-XFER-DESCRIPTION-TEXT
           END-STRING
           MOVE "I"                        TO LKR-OP-TYPE(LKR-OP-IDX)
           MOVE WS-XFER-DESCRIPTION-RAW(1:40)
                                            TO LKR-OP-DESCRIPTION(LKR-OP-IDX)
           MOVE LK-AMOUNT                  TO LKR-OP-AMOUNT(LKR-OP-IDX)
           MOVE SPACES                     TO LKR-OP-CATEGORY(LKR-OP-IDX)
           MOVE LK-POSTING-DATE            TO LKR-OP-DATE(LKR-OP-IDX)
           MOVE LK-POSTING-TIME            TO LKR-OP-TIME(LKR-OP-IDX).
       3000-EXIT.
           EXIT.
