000100*****************************************************************
000200*   FINCMD.CPY
000300*   FINANCE LEDGER - COMMAND (BATCH REQUEST) RECORD LAYOUT
000400*  
000500*   ONE ENTRY PER REQUESTED OPERATION IN THE RUN'S INPUT QUEUE.
000600*   COMMANDS ARE PROCESSED IN THE ORDER THEY APPEAR ON THE FILE --
000700*   THIS REPLACES THE OLD MENU ACCEPT/CHOICE LOOP THAT USED TO
000800*   DRIVE BANK1 FROM THE KEYBOARD.
000900*  
001000*   MAINTENANCE HISTORY
001100*     2016-03-02 MTV  ORIGINAL COPY MEMBER WHEN THE OPERATOR
001200*                     MENU WAS REPLACED BY THE BATCH QUEUE.
001300*                     REQ# FL-0081.
001400*****************************************************************
001500 01  FIN-COMMAND-RECORD.
001600*         ACTING USER'S LOGIN.
001700     05  CMD-LOGIN               PIC X(20).
001800*         1=INCOME  2=EXPENSE  3=SET-BUDGET  7=TRANSFER.
001900     05  CMD-CODE                PIC X(1).
002000         88  CMD-ADD-INCOME      VALUE "1".
002100         88  CMD-ADD-EXPENSE     VALUE "2".
002200         88  CMD-SET-BUDGET      VALUE "3".
002300         88  CMD-TRANSFER        VALUE "7".
002400*         DESCRIPTION TEXT (INCOME/EXPENSE/TRANSFER).
002500     05  CMD-DESCRIPTION         PIC X(40).
002600*         AMOUNT OR NEW LIMIT, 2 DECIMALS.
002700     05  CMD-AMOUNT              PIC 9(9)V99 COMP-3.
002800*         CATEGORY NAME (EXPENSE/SET-BUDGET).
002900     05  CMD-CATEGORY            PIC X(20).
003000*         RECIPIENT LOGIN (TRANSFER ONLY).
003100     05  CMD-RECIPIENT           PIC X(20).
003200*         BOUNDARY PAD.
003300     05  FILLER                  PIC X(01).
