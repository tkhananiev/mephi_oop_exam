      *****************************************************************
      *   FINWAL.CPY
      *   FINANCE LEDGER - WALLET HEADER RECORD LAYOUT
      *  
      *   ONE HEADER PER USER'S WALLET FILE.  CARRIES THE RUNNING CASH
      *   BALANCE AS OF THE END OF THE LAST RUN.  DESCENDS FROM THE OLD
      *   MOVIMIENTO-REG "SALDOPOS" (BALANCE-AFTER-POSTING) FIELD, BUT
      *   KEPT HERE AS ITS OWN HEADER RECORD SINCE THE WALLET NOW ALSO
      *   CARRIES A CATEGORY TABLE THAT HAS NO BALANCE OF ITS OWN.
      *  
      *   MAINTENANCE HISTORY
      *     2003-11-04 RSM  ORIGINAL COPY MEMBER.  REQ# FL-0007.
      *     2011-06-22 DLP  CHANGED BALANCE FROM DISPLAY TO COMP-3 PER
      *                     THE NEW WALLET FILE LAYOUT.  REQ# FL-0058.
      *****************************************************************
       01  FIN-WALLET-HEADER-RECORD.
      *         OWNING LOGIN -- KEY WITHIN THE WALLET FILE.
           05  WAL-LOGIN               PIC X(20).
      *         CURRENT CASH BALANCE, SIGNED, 2 DECIMALS.
           05  WAL-BALANCE             PIC S9(9)V99 COMP-3.
      *         BOUNDARY PAD.
           05  FILLER                  PIC X(01).
