      *****************************************************************
      *   FINTOT
      *   PERSONAL FINANCE LEDGER - OVERALL STATISTICS REPORT
      *
      *   DESCENDED FROM THE OLD "CONSULTA DE SALDO" PROGRAM (BANK2) --
      *   WHERE BANK2 READ EVERY MOVIMIENTO FOR A CARD TO FIND THE MOST
      *   RECENT POSTED BALANCE, THIS SUBPROGRAM WALKS THE SAME KIND OF
      *   JOURNAL IN MEMORY TO ADD UP INCOME AND EXPENSE SEPARATELY.
      *   STAGES ITS THREE OUTPUT LINES INTO THE CALLER'S REPORT-LINES
      *   AREA -- IT HAS NO FD OF ITS OWN, THE SAME WAY BANK2 NEVER
      *   OWNED THE SCREEN, IT JUST FILLED IN WHAT BANK1 DISPLAYED.
      *
      *   AUTHOR. R. S. MARTINEZ.
      *   INSTALLATION. UNIZAR DATA CENTER.
      *   DATE-WRITTEN. 11/28/2003.
      *   DATE-COMPILED.
      *   SECURITY. CONFIDENTIAL.
      *
      *   CHANGE LOG
      *     2003-11-28 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK2
      *                     BALANCE-ENQUIRY SCREEN INTO A BATCH
      *                     INCOME/EXPENSE TOTALS REPORT. REQ# FL-0013.
      *     2011-06-22 DLP  CONVERTED THE ACCUMULATOR FIELDS TO COMP-3.
      *                     REQ# FL-0058.
      *     2016-03-09 MTV  DROPPED THE SCREEN DISPLAY -- THIS PROGRAM
      *                     NOW STAGES REPORT LINES FOR FINMAIN TO
      *                     WRITE INSTEAD OF DISPLAYING THEM ITSELF.
      *                     REQ# FL-0083.
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. FINTOT.
       AUTHOR. R. S. MARTINEZ.
       INSTALLATION. UNIZAR DATA CENTER.
       DATE-WRITTEN. 11/28/2003.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. UNIZAR-HOST.
       OBJECT-COMPUTER. UNIZAR-HOST.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       77  WS-SCAN-IDX                  PIC 9(6) COMP VALUE 0.

      *       RUNNING ACCUMULATORS, SAME PRECISION AS THE JOURNAL
      *       AMOUNT ITSELF.
       77  WS-TOTAL-INCOME              PIC S9(9)V99 COMP-3 VALUE 0.
       01  WS-TOTAL-INCOME-ALT REDEFINES WS-TOTAL-INCOME.
           05  WS-TOTAL-INCOME-DISPLAY  PIC S9(11).

       77  WS-TOTAL-EXPENSE             PIC S9(9)V99 COMP-3 VALUE 0.
       01  WS-TOTAL-EXPENSE-ALT REDEFINES WS-TOTAL-EXPENSE.
           05  WS-TOTAL-EXPENSE-DISPLAY PIC S9(11).

      *       EDITED PICTURE FOR THE MONEY COLUMN ON EACH REPORT LINE.
       01  WS-EDIT-AMOUNT                PIC -ZZZZZZZZ9.99.
      *       RAW-BYTES VIEW OF THE SAME 13 PRINT POSITIONS -- USED
      *       WHEN STRINGING THE COLUMN INTO A REPORT LINE SO WE ARE
      *       NOT RELYING ON STRING TO RE-EDIT AN ALREADY-EDITED FIELD.
       01  WS-EDIT-AMOUNT-ALT REDEFINES WS-EDIT-AMOUNT.
           05  WS-EDIT-AMOUNT-RAW       PIC X(13).

       LINKAGE SECTION.
       COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
                             WRK- BY LKW-.

       COPY FINRPT REPLACING FIN-REPORT-LINES-AREA BY LK-REPORT-LINES-AREA.

       PROCEDURE DIVISION USING LK-WALLET
                                 LK-REPORT-LINES-AREA.
       0000-MAIN-LINE.
           PERFORM 1000-SUMAR-JOURNAL THRU 1000-EXIT
           PERFORM 2000-ESCRIBIR-TOTALES THRU 2000-EXIT
           GOBACK.

       1000-SUMAR-JOURNAL.
      *         ONE PASS OVER THE JOURNAL, SPLITTING INCOME FROM
      *         EXPENSE BY OP-TYPE -- SAME LINEAR WALK BANK2 USED TO
      *         DO OVER MOVIMIENTOS, JUST KEEPING TWO RUNNING TOTALS
      *         INSTEAD OF ONE.
           MOVE 0 TO WS-TOTAL-INCOME
           MOVE 0 TO WS-TOTAL-EXPENSE
           IF LKW-OP-COUNT > 0
               PERFORM 1010-SUMAR-UNA-OPERACION
                   VARYING WS-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-SCAN-IDX > LKW-OP-COUNT
           END-IF.
       1000-EXIT.
           EXIT.

       1010-SUMAR-UNA-OPERACION.
           SET LKW-OP-IDX TO WS-SCAN-IDX
           IF LKW-OP-TYPE(LKW-OP-IDX) = "I"
               ADD LKW-OP-AMOUNT(LKW-OP-IDX) TO WS-TOTAL-INCOME
           ELSE
               ADD LKW-OP-AMOUNT(LKW-OP-IDX) TO WS-TOTAL-EXPENSE
           END-IF.

       2000-ESCRIBIR-TOTALES.
      *         THREE LINES -- TOTAL INCOME, TOTAL EXPENSE AND THE
      *         CURRENT BALANCE, EACH MONEY WITH TWO DECIMALS.
           MOVE 3 TO RLA-LINE-COUNT
           MOVE SPACES TO RLA-TEXT(1)
           MOVE WS-TOTAL-INCOME TO WS-EDIT-AMOUNT
           STRING "TOTAL INCOME              " DELIMITED BY SIZE
                  WS-EDIT-AMOUNT-RAW DELIMITED BY SIZE
                  INTO RLA-TEXT(1)
           END-STRING
           MOVE SPACES TO RLA-TEXT(2)
           MOVE WS-TOTAL-EXPENSE TO WS-EDIT-AMOUNT
           STRING "TOTAL EXPENSE             " DELIMITED BY SIZE
                  WS-EDIT-AMOUNT-RAW DELIMITED BY SIZE
                  INTO RLA-TEXT(2)
           END-STRING
           MOVE SPACES TO RLA-TEXT(3)
           MOVE LKW-BALANCE TO WS-EDIT-AMOUNT
           STRING "CURRENT BALANCE           " DELIMITED BY SIZE
                  WS-EDIT-AMOUNT-RAW DELIMITED BY SIZE
                  INTO RLA-TEXT(3)
           END-STRING.
       2000-EXIT.
           EXIT.
