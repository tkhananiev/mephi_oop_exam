000100*****************************************************************
000200*   FINBUDG
000300*   PERSONAL FINANCE LEDGER - SET A CATEGORY BUDGET LIMIT
000400*
000500*   DESCENDED FROM THE OLD "COMPRA DE ENTRADAS DE ESPECTACULOS"
000600*   PROGRAM (BANK7) -- WHERE BANK7 LOOKED UP A SHOW BY NAME IN
000700*   ESPECTACULOS AND VALIDATED THE REQUESTED SEAT COUNT AGAINST
000800*   THE SHOW'S AVAILABLE-SEATS FIELD, THIS SUBPROGRAM LOOKS UP A
000900*   CATEGORY BY NAME IN THE IN-MEMORY CATEGORY TABLE AND SETS
001000*   ITS BUDGET-LIMIT FIELD, CREATING THE CATEGORY IF IT IS NOT
001100*   YET ON FILE.
001200*
001300*   AUTHOR. R. S. MARTINEZ.
001400*   INSTALLATION. UNIZAR DATA CENTER.
001500*   DATE-WRITTEN. 11/24/2003.
001600*   DATE-COMPILED.
001700*   SECURITY. CONFIDENTIAL.
001800*
001900*   CHANGE LOG
002000*     2003-11-24 RSM  ORIGINAL PROGRAM, REWORKED FROM THE BANK7
002100*                     SHOW-TICKET PURCHASE SCREEN INTO A BATCH
002200*                     CATEGORY-LIMIT SETTER. REQ# FL-0011.
002300*     2011-06-22 DLP  CONVERTED THE LIMIT FIELD TO COMP-3.
002400*                     REQ# FL-0058.
002500*     2016-03-02 MTV  DROPPED THE SEAT-COUNT SCREEN -- THE NEW
002600*                     LIMIT NOW ARRIVES ON THE COMMAND RECORD.
002700*                     REQ# FL-0081.
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. FINBUDG.
003100 AUTHOR. R. S. MARTINEZ.
003200 INSTALLATION. UNIZAR DATA CENTER.
003300 DATE-WRITTEN. 11/24/2003.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENTIAL.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. UNIZAR-HOST.
004000 OBJECT-COMPUTER. UNIZAR-HOST.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 77  WS-RC-OK                     PIC S9(4) COMP VALUE 0.
004700 77  WS-RC-BAD-LIMIT              PIC S9(4) COMP VALUE 4.
004800 77  WS-RC-BAD-CATEGORY           PIC S9(4) COMP VALUE 8.
004900
005000*       SIGNED VIEW OF THE LINKAGE LIMIT FOR THE NEGATIVE-VALUE
005100*       TEST -- THE LINKAGE PICTURE ITSELF IS UNSIGNED.
005200 77  WS-LIMIT-CHECK                PIC S9(9)V99 COMP-3 VALUE 0.
005300 01  WS-LIMIT-CHECK-ALT REDEFINES WS-LIMIT-CHECK.
005400     05  WS-LIMIT-CHECK-DISPLAY   PIC S9(11).
005500
005600 77  WS-CAT-FOUND-IDX              PIC 9(4) COMP VALUE 0.
005700 77  WS-CAT-SCAN-IDX                PIC 9(4) COMP VALUE 0.
005800 77  WS-CAT-FOUND-SWITCH            PIC 9(1) COMP VALUE 0.
005900     88  CATEGORY-WAS-FOUND         VALUE 1.
006000
006100*       THE NEW LIMIT BROKEN OUT TO A PLAIN DISPLAY PICTURE FOR
006200*       THE CONFIRMATION MESSAGE.
006300 77  WS-CONFIRM-LIMIT               PIC 9(9)V99 COMP-3 VALUE 0.
006400 01  WS-CONFIRM-LIMIT-ALT REDEFINES WS-CONFIRM-LIMIT.
006500     05  WS-CONFIRM-LIMIT-DISPLAY  PIC 9(11).
006600
006700*       PRIOR SPENT TOTAL, SAME DISPLAY TREATMENT, SHOWN
006800*       ALONGSIDE THE NEW LIMIT WHEN AN EXISTING CATEGORY IS
006900*       BEING CHANGED.
007000 77  WS-CONFIRM-SPENT               PIC 9(9)V99 COMP-3 VALUE 0.
007100 01  WS-CONFIRM-SPENT-ALT REDEFINES WS-CONFIRM-SPENT.
007200     05  WS-CONFIRM-SPENT-DISPLAY  PIC 9(11).
007300
007400 LINKAGE SECTION.
007500 COPY FINTBL REPLACING FIN-WALLET-WORK-AREA BY LK-WALLET
007600                       WRK- BY LKW-.
007700
007800 01  LK-CATEGORY                   PIC X(20).
007900 01  LK-NEW-LIMIT                   PIC 9(9)V99 COMP-3.
008000 77  LK-RETURN-CODE                 PIC S9(4) COMP.
008100
008200 PROCEDURE DIVISION USING LK-WALLET
008300                           LK-CATEGORY
008400                           LK-NEW-LIMIT
008500                           LK-RETURN-CODE.
008600 0000-MAIN-LINE.
008700     PERFORM 1000-VALIDAR THRU 1000-EXIT
008800     IF LK-RETURN-CODE = WS-RC-OK
008900         PERFORM 2000-FIJAR-LIMITE THRU 2000-EXIT
009000     END-IF
009100     GOBACK.
009200
009300 1000-VALIDAR.
009400*         LIMIT MUST NOT BE NEGATIVE AND THE CATEGORY NAME MUST
009500*         NOT BE BLANK -- THE SAME TWO GUARDS BANK7 USED TO KEEP
009600*         A SEAT REQUEST FROM GOING NEGATIVE OR UNNAMED.
009700     MOVE WS-RC-OK TO LK-RETURN-CODE
009800     MOVE LK-NEW-LIMIT TO WS-LIMIT-CHECK
009900     IF WS-LIMIT-CHECK < 0
010000         MOVE WS-RC-BAD-LIMIT TO LK-RETURN-CODE
010100     END-IF
010200     IF LK-CATEGORY = SPACES
010300         MOVE WS-RC-BAD-CATEGORY TO LK-RETURN-CODE
010400     END-IF.
010500 1000-EXIT.
010600     EXIT.
010700
010800 2000-FIJAR-LIMITE.
010900*         LOOK UP THE CATEGORY, SAME SCAN BANK7 DID AGAINST
011000*         ESPECTACULOS BY SHOW NAME, THEN EITHER REWRITE ITS
011100*         LIMIT OR OPEN A NEW CATEGORY AT THAT LIMIT WITH
011200*         NOTHING SPENT YET.
011300     MOVE 0 TO WS-CAT-FOUND-SWITCH
011400     MOVE 0 TO WS-CAT-FOUND-IDX
011500     IF LKW-CAT-COUNT > 0
011600         PERFORM 2010-BUSCAR-CATEGORIA
011700             VARYING WS-CAT-SCAN-IDX FROM 1 BY 1
011800             UNTIL WS-CAT-SCAN-IDX > LKW-CAT-COUNT
011900                OR CATEGORY-WAS-FOUND
012000     END-IF
012100     IF CATEGORY-WAS-FOUND
012200         SET LKW-CAT-IDX TO WS-CAT-FOUND-IDX
012300         MOVE LK-NEW-LIMIT TO LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
012400         MOVE LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX) TO WS-CONFIRM-SPENT
012500         DISPLAY "  PRIOR SPENT=" WS-CONFIRM-SPENT-DISPLAY
012600     ELSE
012700         ADD 1 TO LKW-CAT-COUNT
012800         SET LKW-CAT-IDX TO LKW-CAT-COUNT
012900         MOVE LK-CATEGORY  TO LKW-CAT-NAME(LKW-CAT-IDX)
013000         MOVE LK-NEW-LIMIT TO LKW-CAT-BUDGET-LIMIT(LKW-CAT-IDX)
013100         MOVE 0            TO LKW-CAT-TOTAL-SPENT(LKW-CAT-IDX)
013200     END-IF
013300     MOVE LK-NEW-LIMIT TO WS-CONFIRM-LIMIT
013400     DISPLAY "FINBUDG - LIMIT SET FOR " LK-CATEGORY
013500     DISPLAY "  LIMIT=" WS-CONFIRM-LIMIT-DISPLAY.
013600 2000-EXIT.
013700     EXIT.
013800
013900 2010-BUSCAR-CATEGORIA.
014000     SET LKW-CAT-IDX TO WS-CAT-SCAN-IDX
014100     IF LKW-CAT-NAME(LKW-CAT-IDX) = LK-CATEGORY
014200         MOVE 1 TO WS-CAT-FOUND-SWITCH
014300         MOVE WS-CAT-SCAN-IDX TO WS-CAT-FOUND-IDX
014400     END-IF.
